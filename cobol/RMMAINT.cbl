000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    RMMAINT                                                    *
000400*    ROOM / ROOM-AMENITY MASTER MAINTENANCE - DDS0002 HOTEL      *
000500*    BOOKING SYSTEM                                              *
000600*                                                                *
000700*    APPLIES THE DAY'S CREATE AND DELETE TRANSACTIONS (EDITED BY *
000800*    RMEDIT) AGAINST THE ROOM AND ROOM-AMENITY MASTER EXTRACTS,  *
000900*    THEN REBUILDS BOTH MASTERS FOR THE NEXT RUN.  ON A ROOM     *
001000*    DELETE, ALL OF THAT ROOM'S AMENITY ROWS ARE RETIRED FIRST   *
001100*    (CASCADE), THEN THE ROOM ROW ITSELF.  NO ROW IS EVER        *
001200*    PHYSICALLY REMOVED - IT IS FLAGGED ROOM-REC-DELETED /       *
001300*    AMEN-REC-DELETED AND DROPPED FROM THE REWRITTEN MASTER.     *
001400******************************************************************
001500       PROGRAM-ID.  RMMAINT.
001600       AUTHOR. JON SAYLES.
001700       INSTALLATION. COBOL DEVELOPMENT CENTER.
001800       DATE-WRITTEN. 03/02/88.
001900       DATE-COMPILED. 03/02/88.
002000       SECURITY. NON-CONFIDENTIAL.
002100*
002200******************************************************************
002300*    CHANGE LOG                                                  *
002400*    ----------------------------------------------------------  *
002500*    03/02/88  JS   ORIGINAL PROGRAM - CREATE-ONLY, NO DELETE     *
002600*                   SUPPORT                                      *
002700*    12/04/09  JS   ADDED DELETE-ROOM AND DELETE-AMENITY ACTIONS *
002800*                   AND THE CASCADE LOGIC IN 300-DELETE-ROOM     *
002900*    09/09/98  TGD  Y2K - NOT APPLICABLE, NO DATE FIELDS ON      *
003000*                   EITHER MASTER TOUCHED BY THIS PROGRAM        *
003100*    07/30/14  RFM  DELETE-BY-ID NOW REJECTS WHEN THE ID IS NOT  *
003200*                   ON FILE INSTEAD OF SILENTLY DOING NOTHING -  *
003300*                   A TYPO'D ROOM-ID WAS MASKING REAL DELETES     *
003400*    01/09/19  RFM  MASTER REBUILD MOVED TO ITS OWN 800 PARAGRAPH*
003500*                   SO THE TRANSACTION LOOP AND THE MASTER WRITE *
003600*                   ARE EASIER TO TEST SEPARATELY                *
003700******************************************************************
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-390.
004200       OBJECT-COMPUTER. IBM-390.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM
004500           CLASS NUMERIC-DATE IS "0" THRU "9".
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT SYSOUT
004900           ASSIGN TO UT-S-SYSOUT
005000             ORGANIZATION IS SEQUENTIAL.
005100*
005200           SELECT ROOMMNT-FILE
005300           ASSIGN TO UT-S-ROOMMNT
005400             ACCESS MODE IS SEQUENTIAL
005500             FILE STATUS IS OFCODE.
005600*
005700           SELECT ROOMSORT-FILE
005800           ASSIGN TO UT-S-ROOMSRT
005900             ACCESS MODE IS SEQUENTIAL
006000             FILE STATUS IS RFCODE.
006100*
006200           SELECT AMENSORT-FILE
006300           ASSIGN TO UT-S-AMENSRT
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS DFCODE.
006600*
006700           SELECT ROOMMSTR-FILE
006800           ASSIGN TO UT-S-ROOMMST
006900             ACCESS MODE IS SEQUENTIAL
007000             FILE STATUS IS EFCODE.
007100*
007200           SELECT AMENMSTR-FILE
007300           ASSIGN TO UT-S-AMENMST
007400             ACCESS MODE IS SEQUENTIAL
007500             FILE STATUS IS IFCODE.
007600*
007700       DATA DIVISION.
007800       FILE SECTION.
007900       FD  SYSOUT
008000           RECORDING MODE IS F
008100           LABEL RECORDS ARE STANDARD
008200           RECORD CONTAINS 130 CHARACTERS
008300           BLOCK CONTAINS 0 RECORDS
008400           DATA RECORD IS SYSOUT-REC.
008500       01  SYSOUT-REC  PIC X(130).
008600*
008700******* EDITED ROOM/AMENITY CREATE AND DELETE TRANSACTIONS
008800       FD  ROOMMNT-FILE
008900           RECORDING MODE IS F
009000           LABEL RECORDS ARE STANDARD
009100           RECORD CONTAINS 70 CHARACTERS
009200           BLOCK CONTAINS 0 RECORDS
009300           DATA RECORD IS MAINT-TRANS-REC-SORT.
009400       01  MAINT-TRANS-REC-SORT    PIC X(70).
009500*
009600******* CURRENT ROOM MASTER EXTRACT (BEFORE TODAY'S CHANGES)
009700       FD  ROOMSORT-FILE
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 60 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS ROOM-SORT-REC.
010300       01  ROOM-SORT-REC           PIC X(60).
010400*
010500******* CURRENT AMENITY MASTER EXTRACT (BEFORE TODAY'S CHANGES)
010600       FD  AMENSORT-FILE
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           RECORD CONTAINS 48 CHARACTERS
011000           BLOCK CONTAINS 0 RECORDS
011100           DATA RECORD IS AMEN-SORT-REC.
011200       01  AMEN-SORT-REC           PIC X(48).
011300*
011400******* REBUILT ROOM MASTER EXTRACT - FEEDS TOMORROW'S
011500******* ROOMSORT-FILE AFTER THE JCL SORT STEP
011600       FD  ROOMMSTR-FILE
011700           RECORDING MODE IS F
011800           LABEL RECORDS ARE STANDARD
011900           RECORD CONTAINS 60 CHARACTERS
012000           BLOCK CONTAINS 0 RECORDS
012100           DATA RECORD IS ROOM-MSTR-OUT-REC.
012200       01  ROOM-MSTR-OUT-REC       PIC X(60).
012300*
012400******* REBUILT AMENITY MASTER EXTRACT
012500       FD  AMENMSTR-FILE
012600           RECORDING MODE IS F
012700           LABEL RECORDS ARE STANDARD
012800           RECORD CONTAINS 48 CHARACTERS
012900           BLOCK CONTAINS 0 RECORDS
013000           DATA RECORD IS AMEN-MSTR-OUT-REC.
013100       01  AMEN-MSTR-OUT-REC       PIC X(48).
013200*
013300       WORKING-STORAGE SECTION.
013400*
013500       01  FILE-STATUS-CODES.
013600           05  IFCODE                  PIC X(2).
013700               88 CODE-WRITE-3  VALUE SPACES.
013800           05  OFCODE                  PIC X(2).
013900               88 CODE-READ     VALUE SPACES.
014000               88 NO-MORE-DATA  VALUE "10".
014100           05  EFCODE                  PIC X(2).
014200               88 CODE-WRITE    VALUE SPACES.
014300           05  RFCODE                  PIC X(2).
014400               88 CODE-READ-2   VALUE SPACES.
014500           05  DFCODE                  PIC X(2).
014600               88 CODE-READ-3   VALUE SPACES.
014700*
014800       01  MAINT-TRANS-REC.
014900           05  MNT-REC-TYPE            PIC X(1).
015000               88  MNT-DETAIL-REC          VALUE "D".
015100               88  MNT-TRAILER-REC         VALUE "T".
015200           05  MNT-ACTION-CD           PIC X(1).
015300               88  MNT-CREATE-ACTION       VALUE "C".
015400               88  MNT-DELETE-ACTION       VALUE "D".
015500           05  MNT-ENTITY-CD           PIC X(1).
015600               88  MNT-ROOM-ENTITY         VALUE "R".
015700               88  MNT-AMENITY-ENTITY      VALUE "A".
015800           05  MNT-ROOM-ID             PIC 9(9).
015900           05  MNT-ROOM-NUMBER         PIC 9(5).
016000           05  MNT-ROOM-PRICE          PIC S9(7)V99 COMP-3.
016100           05  MNT-ADULT-CAP           PIC 9(2).
016200           05  MNT-CHILD-CAP           PIC 9(2).
016300           05  MNT-AMENITY-ID          PIC 9(9).
016400           05  MNT-AMENITY-DESC        PIC X(20).
016500           05  MNT-AMENITY-ROOM-ID     PIC 9(9).
016600           05  FILLER                  PIC X(6).
016700*
016800       01  MAINT-TRANS-ALT REDEFINES MAINT-TRANS-REC.
016900           05  FILLER                  PIC X(53).
017000           05  MNT-AS-BYTES            PIC X(17).
017100*
017200       COPY ROOMMSTR.
017300*
017400       COPY RMAMENTY.
017500*
017600       COPY ABENDREC.
017700*
017800******************************************************************
017900*    ROOM TABLE - HOLDS THE FULL ROOM MASTER IN MEMORY FOR THE   *
018000*    LIFE OF THE RUN                                              *
018100******************************************************************
018200       01  WS-ROOM-TABLE.
018300           05  ROOM-TAB-REC OCCURS 300 TIMES
018400                   INDEXED BY ROOM-IDX.
018500               10  RMT-ROOM-ID         PIC 9(9).
018600               10  RMT-ROOM-NUMBER     PIC 9(5).
018700               10  RMT-ROOM-PRICE      PIC S9(7)V99 COMP-3.
018800               10  RMT-ADULT-CAP       PIC 9(2).
018900               10  RMT-CHILD-CAP       PIC 9(2).
019000               10  RMT-STATUS          PIC X(1).
019100*
019200       01  WS-ROOM-TABLE-ALT REDEFINES WS-ROOM-TABLE.
019300           05  ROOM-TAB-BYTES          PIC X(20) OCCURS 300 TIMES.
019400*
019500******************************************************************
019600*    AMENITY TABLE - HOLDS THE FULL AMENITY MASTER IN MEMORY     *
019700******************************************************************
019800       01  WS-AMENITY-TABLE.
019900           05  AMEN-TAB-REC OCCURS 1000 TIMES
020000                   INDEXED BY AMEN-IDX.
020100               10  AMT-AMENITY-ID      PIC 9(9).
020200               10  AMT-AMENITY-DESC    PIC X(20).
020300               10  AMT-ROOM-ID         PIC 9(9).
020400               10  AMT-STATUS          PIC X(1).
020500*
020600       01  WS-AMENITY-TABLE-ALT REDEFINES WS-AMENITY-TABLE.
020700           05  AMEN-TAB-BYTES          PIC X(39) OCCURS 1000 TIMES.
020800*
020900       77  ROOM-TAB-CNT                PIC S9(4) COMP VALUE ZERO.
021000       77  AMEN-TAB-CNT                PIC S9(4) COMP VALUE ZERO.
021100       77  WS-DATE                     PIC 9(6) VALUE ZERO.
021200       77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
021300       77  ONE-VAL                     PIC 9(1) VALUE 1.
021400       77  WS-FOUND-IDX                PIC S9(4) COMP VALUE ZERO.
021500       77  MORE-ROOM-SW                PIC X(1) VALUE SPACE.
021600           88  NO-MORE-ROOM-MSTR           VALUE "N".
021700       77  MORE-AMEN-SW                PIC X(1) VALUE SPACE.
021800           88  NO-MORE-AMEN-MSTR           VALUE "N".
021900       77  MORE-TRANS-SW               PIC X(1) VALUE SPACE.
022000           88  NO-MORE-TRANS               VALUE "N".
022100       77  WS-REJECT-SW                PIC X(1) VALUE "N".
022200           88  WS-TRANS-REJECTED           VALUE "Y".
022300       77  WS-FOUND-SW                 PIC X(1) VALUE "N".
022400           88  WS-ID-FOUND                 VALUE "Y".
022500*
022600       01  COUNTERS-AND-ACCUMULATORS.
022700           05  RECORDS-READ            PIC S9(9) COMP.
022800           05  RECORDS-WRITTEN         PIC S9(9) COMP.
022900           05  ERROR-RECS              PIC S9(9) COMP.
023000           05  IN-RECORD-COUNT         PIC 9(9).
023100           05  FILLER                  PIC X(4).
023200*
023300       PROCEDURE DIVISION.
023400*
023500       000-MAINLINE.
023600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023700           PERFORM 050-LOAD-ROOM-TABLE THRU 050-EXIT
023800               VARYING ROOM-IDX FROM 1 BY 1
023900               UNTIL NO-MORE-ROOM-MSTR.
024000           PERFORM 070-LOAD-AMENITY-TABLE THRU 070-EXIT
024100               VARYING AMEN-IDX FROM 1 BY 1
024200               UNTIL NO-MORE-AMEN-MSTR.
024300           PERFORM 100-MAINLINE THRU 100-EXIT
024400               UNTIL NO-MORE-TRANS
024500                  OR MNT-TRAILER-REC.
024600           PERFORM 800-WRITE-NEW-MASTERS THRU 800-EXIT.
024700           PERFORM 900-CLEANUP THRU 900-EXIT.
024800           MOVE ZERO TO RETURN-CODE.
024900           GOBACK.
025000*
025100       000-HOUSEKEEPING.
025200           MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.
025300           DISPLAY "******** BEGIN JOB RMMAINT ********".
025400           ACCEPT WS-DATE FROM DATE.
025500           OPEN INPUT ROOMMNT-FILE, ROOMSORT-FILE, AMENSORT-FILE.
025600           OPEN OUTPUT ROOMMSTR-FILE, AMENMSTR-FILE, SYSOUT.
025700           MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN, ERROR-RECS,
025800                        ROOM-TAB-CNT, AMEN-TAB-CNT.
025900           MOVE SPACE TO MORE-ROOM-SW, MORE-AMEN-SW, MORE-TRANS-SW.
026000*
026100           READ ROOMMNT-FILE INTO MAINT-TRANS-REC
026200               AT END
026300               MOVE "N" TO MORE-TRANS-SW
026400               GO TO 000-EXIT
026500           END-READ.
026600           ADD 1 TO RECORDS-READ.
026700       000-EXIT.
026800           EXIT.
026900*
027000       050-LOAD-ROOM-TABLE.
027100           MOVE "050-LOAD-ROOM-TABLE" TO ABEND-PARA-NAME.
027200           READ ROOMSORT-FILE INTO ROOM-MASTER-REC
027300               AT END
027400               MOVE "N" TO MORE-ROOM-SW
027500               GO TO 050-EXIT
027600           END-READ.
027700           ADD 1 TO ROOM-TAB-CNT.
027800           MOVE ROOM-ID             TO RMT-ROOM-ID (ROOM-IDX).
027900           MOVE ROOM-NUMBER         TO RMT-ROOM-NUMBER (ROOM-IDX).
028000           MOVE ROOM-PRICE          TO RMT-ROOM-PRICE (ROOM-IDX).
028100           MOVE ROOM-ADULT-CAPACITY TO RMT-ADULT-CAP (ROOM-IDX).
028200           MOVE ROOM-CHILD-CAPACITY TO RMT-CHILD-CAP (ROOM-IDX).
028300           MOVE ROOM-STATUS-IND     TO RMT-STATUS (ROOM-IDX).
028400       050-EXIT.
028500           EXIT.
028600*
028700       070-LOAD-AMENITY-TABLE.
028800           MOVE "070-LOAD-AMENITY-TABLE" TO ABEND-PARA-NAME.
028900           READ AMENSORT-FILE INTO ROOM-AMENITY-REC
029000               AT END
029100               MOVE "N" TO MORE-AMEN-SW
029200               GO TO 070-EXIT
029300           END-READ.
029400           ADD 1 TO AMEN-TAB-CNT.
029500           MOVE AMENITY-ID   TO AMT-AMENITY-ID (AMEN-IDX).
029600           MOVE AMENITY-DESC TO AMT-AMENITY-DESC (AMEN-IDX).
029700           MOVE AMEN-ROOM-ID TO AMT-ROOM-ID (AMEN-IDX).
029800           MOVE "A"          TO AMT-STATUS (AMEN-IDX).
029900       070-EXIT.
030000           EXIT.
030100*
030200       100-MAINLINE.
030300           MOVE "100-MAINLINE" TO ABEND-PARA-NAME.
030400           IF MNT-TRAILER-REC
030500               GO TO 100-EXIT.
030600*
030700           MOVE "N" TO WS-REJECT-SW.
030800           IF MNT-ROOM-ENTITY
030900               IF MNT-CREATE-ACTION
031000                   PERFORM 200-CREATE-ROOM THRU 200-EXIT
031100               ELSE
031200                   PERFORM 300-DELETE-ROOM THRU 300-EXIT
031300           ELSE
031400               IF MNT-CREATE-ACTION
031500                   PERFORM 220-CREATE-AMENITY THRU 220-EXIT
031600               ELSE
031700                   PERFORM 250-DELETE-AMENITY THRU 250-EXIT.
031800*
031900           IF WS-TRANS-REJECTED
032000               ADD 1 TO ERROR-RECS.
032100*
032200           READ ROOMMNT-FILE INTO MAINT-TRANS-REC
032300               AT END
032400               MOVE "N" TO MORE-TRANS-SW
032500               GO TO 100-EXIT
032600           END-READ.
032700           ADD 1 TO RECORDS-READ.
032800       100-EXIT.
032900           EXIT.
033000*
033100************************************************************
033200*    200-CREATE-ROOM - RMEDIT HAS ALREADY RULED OUT A       *
033300*    DUPLICATE ROOM-NUMBER; ADD THE ROW ACTIVE                *
033400************************************************************
033500       200-CREATE-ROOM.
033600           MOVE "200-CREATE-ROOM" TO ABEND-PARA-NAME.
033700           ADD 1 TO ROOM-TAB-CNT.
033800           SET ROOM-IDX TO ROOM-TAB-CNT.
033900           MOVE MNT-ROOM-ID    TO RMT-ROOM-ID (ROOM-IDX).
034000           MOVE MNT-ROOM-NUMBER TO RMT-ROOM-NUMBER (ROOM-IDX).
034100           MOVE MNT-ROOM-PRICE TO RMT-ROOM-PRICE (ROOM-IDX).
034200           MOVE MNT-ADULT-CAP  TO RMT-ADULT-CAP (ROOM-IDX).
034300           MOVE MNT-CHILD-CAP  TO RMT-CHILD-CAP (ROOM-IDX).
034400           MOVE "A"            TO RMT-STATUS (ROOM-IDX).
034500           ADD 1 TO RECORDS-WRITTEN.
034600       200-EXIT.
034700           EXIT.
034800*
034900************************************************************
035000*    220-CREATE-AMENITY - RMEDIT HAS ALREADY RULED OUT A    *
035100*    DUPLICATE (AMENITY, ROOM-ID) PAIR; ADD THE ROW ACTIVE  *
035200************************************************************
035300       220-CREATE-AMENITY.
035400           MOVE "220-CREATE-AMENITY" TO ABEND-PARA-NAME.
035500           ADD 1 TO AMEN-TAB-CNT.
035600           SET AMEN-IDX TO AMEN-TAB-CNT.
035700           MOVE MNT-AMENITY-ID   TO AMT-AMENITY-ID (AMEN-IDX).
035800           MOVE MNT-AMENITY-DESC TO AMT-AMENITY-DESC (AMEN-IDX).
035900           MOVE MNT-AMENITY-ROOM-ID TO AMT-ROOM-ID (AMEN-IDX).
036000           MOVE "A"              TO AMT-STATUS (AMEN-IDX).
036100           ADD 1 TO RECORDS-WRITTEN.
036200       220-EXIT.
036300           EXIT.
036400*
036500************************************************************
036600*    300-DELETE-ROOM - REFERENTIAL INTEGRITY RULE 4: RETIRE *
036700*    EVERY AMENITY ROW FOR THIS ROOM-ID BEFORE RETIRING THE *
036800*    ROOM ROW ITSELF.  RULE 5: REJECT IF THE ROOM-ID IS NOT *
036900*    ON FILE.                                                *
037000************************************************************
037100       300-DELETE-ROOM.
037200           MOVE "300-DELETE-ROOM" TO ABEND-PARA-NAME.
037300           MOVE "N" TO WS-FOUND-SW.
037400           PERFORM 320-FIND-ROOM-ROW THRU 320-EXIT
037500               VARYING ROOM-IDX FROM 1 BY 1
037600               UNTIL ROOM-IDX > ROOM-TAB-CNT
037700                  OR WS-ID-FOUND.
037800*
037900           IF NOT WS-ID-FOUND
038000               MOVE "Y" TO WS-REJECT-SW
038100               MOVE "** DELETE REJECTED - ROOM-ID NOT ON FILE" TO
038200                   ABEND-REASON
038300               GO TO 300-EXIT.
038400*
038500           PERFORM 340-RETIRE-ROOM-AMENITIES THRU 340-EXIT
038600               VARYING AMEN-IDX FROM 1 BY 1
038700               UNTIL AMEN-IDX > AMEN-TAB-CNT.
038800*
038900           MOVE "D" TO RMT-STATUS (ROOM-IDX).
039000           ADD 1 TO RECORDS-WRITTEN.
039100       300-EXIT.
039200           EXIT.
039300*
039400       320-FIND-ROOM-ROW.
039500           IF RMT-ROOM-ID (ROOM-IDX) = MNT-ROOM-ID
039600               AND RMT-STATUS (ROOM-IDX) = "A"
039700               MOVE "Y" TO WS-FOUND-SW.
039800       320-EXIT.
039900           EXIT.
040000*
040100       340-RETIRE-ROOM-AMENITIES.
040200           IF AMT-ROOM-ID (AMEN-IDX) = MNT-ROOM-ID
040300               MOVE "D" TO AMT-STATUS (AMEN-IDX).
040400       340-EXIT.
040500           EXIT.
040600*
040700************************************************************
040800*    250-DELETE-AMENITY - REFERENTIAL INTEGRITY RULE 5:     *
040900*    REJECT IF THE AMENITY-ID IS NOT ON FILE                 *
041000************************************************************
041100       250-DELETE-AMENITY.
041200           MOVE "250-DELETE-AMENITY" TO ABEND-PARA-NAME.
041300           MOVE "N" TO WS-FOUND-SW.
041400           PERFORM 270-FIND-AMENITY-ROW THRU 270-EXIT
041500               VARYING AMEN-IDX FROM 1 BY 1
041600               UNTIL AMEN-IDX > AMEN-TAB-CNT
041700                  OR WS-ID-FOUND.
041800*
041900           IF NOT WS-ID-FOUND
042000               MOVE "Y" TO WS-REJECT-SW
042100               MOVE "** DELETE REJECTED - AMENITY-ID NOT ON FILE"
042200                   TO ABEND-REASON
042300               GO TO 250-EXIT.
042400*
042500           MOVE "D" TO AMT-STATUS (AMEN-IDX).
042600           ADD 1 TO RECORDS-WRITTEN.
042700       250-EXIT.
042800           EXIT.
042900*
043000       270-FIND-AMENITY-ROW.
043100           IF AMT-AMENITY-ID (AMEN-IDX) = MNT-AMENITY-ID
043200               AND AMT-STATUS (AMEN-IDX) = "A"
043300               MOVE "Y" TO WS-FOUND-SW.
043400       270-EXIT.
043500           EXIT.
043600*
043700************************************************************
043800*    800-WRITE-NEW-MASTERS - REBUILD BOTH MASTER EXTRACTS   *
043900*    FROM THE IN-MEMORY TABLES, DROPPING RETIRED ROWS        *
044000************************************************************
044100       800-WRITE-NEW-MASTERS.
044200           MOVE "800-WRITE-NEW-MASTERS" TO ABEND-PARA-NAME.
044300           PERFORM 820-WRITE-ONE-ROOM THRU 820-EXIT
044400               VARYING ROOM-IDX FROM 1 BY 1
044500               UNTIL ROOM-IDX > ROOM-TAB-CNT.
044600           PERFORM 840-WRITE-ONE-AMENITY THRU 840-EXIT
044700               VARYING AMEN-IDX FROM 1 BY 1
044800               UNTIL AMEN-IDX > AMEN-TAB-CNT.
044900       800-EXIT.
045000           EXIT.
045100*
045200       820-WRITE-ONE-ROOM.
045300           IF RMT-STATUS (ROOM-IDX) = "A"
045400               MOVE RMT-ROOM-ID (ROOM-IDX)     TO ROOM-ID
045500               MOVE RMT-ROOM-NUMBER (ROOM-IDX) TO ROOM-NUMBER
045600               MOVE RMT-ROOM-PRICE (ROOM-IDX)  TO ROOM-PRICE
045700               MOVE RMT-ADULT-CAP (ROOM-IDX)   TO
045800                   ROOM-ADULT-CAPACITY
045900               MOVE RMT-CHILD-CAP (ROOM-IDX)   TO
046000                   ROOM-CHILD-CAPACITY
046100               MOVE "A"                        TO ROOM-STATUS-IND
046200               WRITE ROOM-MSTR-OUT-REC FROM ROOM-MASTER-REC.
046300       820-EXIT.
046400           EXIT.
046500*
046600       840-WRITE-ONE-AMENITY.
046700           IF AMT-STATUS (AMEN-IDX) = "A"
046800               MOVE AMT-AMENITY-ID (AMEN-IDX)   TO AMENITY-ID
046900               MOVE AMT-AMENITY-DESC (AMEN-IDX) TO AMENITY-DESC
047000               MOVE AMT-ROOM-ID (AMEN-IDX)      TO AMEN-ROOM-ID
047100               WRITE AMEN-MSTR-OUT-REC FROM ROOM-AMENITY-REC.
047200       840-EXIT.
047300           EXIT.
047400*
047500       700-CLOSE-FILES.
047600           MOVE "700-CLOSE-FILES" TO ABEND-PARA-NAME.
047700           CLOSE ROOMMNT-FILE, ROOMSORT-FILE, AMENSORT-FILE,
047800                 ROOMMSTR-FILE, AMENMSTR-FILE, SYSOUT.
047900       700-EXIT.
048000           EXIT.
048100*
048200       900-CLEANUP.
048300           MOVE "900-CLEANUP" TO ABEND-PARA-NAME.
048400           IF NOT MNT-TRAILER-REC
048500               MOVE "** INVALID FILE - NO TRAILER REC" TO
048600                   ABEND-REASON
048700               GO TO 1000-ABEND-RTN.
048800*
048900           MOVE MNT-ROOM-ID TO IN-RECORD-COUNT.
049000           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
049100               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
049200                   TO ABEND-REASON
049300               MOVE RECORDS-READ     TO ACTUAL-VAL
049400               MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
049500               WRITE SYSOUT-REC FROM ABEND-REC.
049600*
049700           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
049800           DISPLAY "** RECORDS READ **".
049900           DISPLAY RECORDS-READ.
050000           DISPLAY "** RECORDS WRITTEN **".
050100           DISPLAY RECORDS-WRITTEN.
050200           DISPLAY "** RECORDS REJECTED **".
050300           DISPLAY ERROR-RECS.
050400           DISPLAY "******** NORMAL END OF JOB RMMAINT ********".
050500       900-EXIT.
050600           EXIT.
050700*
050800       1000-ABEND-RTN.
050900           WRITE SYSOUT-REC FROM ABEND-REC.
051000           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051100           DISPLAY "*** ABNORMAL END OF JOB-RMMAINT ***"
051200               UPON CONSOLE.
051300           DIVIDE ZERO-VAL INTO ONE-VAL.
