000100******************************************************************
000200*    RMAMENTY                                                    *
000300*    ROOM AMENITY RECORD - DDS0002.AMENSORT / DDS0002.AMENMSTR   *
000400*                                                                *
000500*    ONE ROW PER AMENITY ATTACHED TO A ROOM.  THE (AMENITY,      *
000600*    ROOM-ID) PAIR IS THE UNIQUE KEY ENFORCED BY RMEDIT'S        *
000700*    450-AMENITY-EDITS - A ROOM CANNOT CARRY THE SAME AMENITY    *
000800*    CODE TWICE.                                                 *
000900*                                                                *
001000*    HISTORY                                                     *
001100*    ---------------------------------------------------------   *
001200*    04/02/10  JS   ORIGINAL LAYOUT                               *
001300*    11/19/12  RFM  WIDENED AMENITY-DESC FROM 12 TO 20 - HOUSE-   *
001400*                   KEEPING WANTED ROOM FOR "NON-SMOKING FLOOR"  *
001500*                   AND SIMILAR LONGER CODES                     *
001600******************************************************************
001700 01  ROOM-AMENITY-REC.
001800*        -------------------------------------------------------
001900*        PRIMARY KEY
002000*        -------------------------------------------------------
002100     05  AMENITY-ID                  PIC 9(9).
002200*        -------------------------------------------------------
002300*        AMENITY CODE / NAME - HALF OF THE UNIQUE PAIR
002400*        -------------------------------------------------------
002500     05  AMENITY-DESC                PIC X(20).
002600*        -------------------------------------------------------
002700*        FK TO ROOM-MASTER-REC - OTHER HALF OF THE UNIQUE PAIR
002800*        -------------------------------------------------------
002900     05  AMEN-ROOM-ID                PIC 9(9).
003000     05  FILLER                      PIC X(10).
003100*
003200******************************************************************
003300*    ALTERNATE VIEW - ROOM-ID LEADS THE RECORD SO RMMAINT CAN    *
003400*    LOAD THE SAME EXTRACT SORTED BY ROOM-ID WHEN CASCADING A    *
003500*    ROOM DELETE ACROSS ITS AMENITY ROWS.                        *
003600******************************************************************
003700 01  ROOM-AMENITY-ALT-KEY REDEFINES ROOM-AMENITY-REC.
003800     05  ALT-AMEN-ROOM-ID             PIC 9(9).
003900     05  ALT-AMENITY-ID               PIC 9(9).
004000     05  FILLER                       PIC X(30).
