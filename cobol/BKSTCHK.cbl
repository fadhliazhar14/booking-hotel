000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    BKSTCHK                                                    *
000400*    BOOKING STATUS TRANSITION CHECKER - DDS0002 HOTEL BOOKING  *
000500*    SYSTEM                                                      *
000600*                                                                *
000700*    CALLED FROM BKSTUPDT'S 300-APPLY-STATUS-CHANGE BEFORE ANY  *
000800*    BOOKING-MASTER REWRITE.  GIVEN THE BOOKING'S CURRENT       *
000900*    STATUS AND THE REQUESTED STATUS, RETURNS A REASON CODE     *
001000*    TELLING THE CALLER WHETHER THE TRANSITION IS LEGAL UNDER   *
001100*    THE BOOKED -> CHECKED-IN -> CHECKED-OUT LIFE CYCLE (WITH   *
001200*    CANCELED AS A DEAD END OFF OF BOOKED).                      *
001300******************************************************************
001400       PROGRAM-ID.  BKSTCHK.
001500       AUTHOR. R. MCAFEE.
001600       INSTALLATION. COBOL DEVELOPMENT CENTER.
001700       DATE-WRITTEN. 03/26/88.
001800       DATE-COMPILED. 03/26/88.
001900       SECURITY. NON-CONFIDENTIAL.
002000*
002100******************************************************************
002200*    CHANGE LOG                                                  *
002300*    ----------------------------------------------------------  *
002400*    03/26/88  RFM  ORIGINAL ROUTINE - SIMPLE CALC-REC / RETURN- *
002500*                   CD CALL SHAPE FOR A STATUS TRANSITION CHECK  *
002600*    08/11/10  RFM  ADDED REASON-MSG TEXT TO THE RETURN AREA SO  *
002700*                   BKSTUPDT'S SYSOUT LINE CAN SHOW WHY A        *
002800*                   TRANSITION WAS REJECTED WITHOUT A LOOKUP     *
002900*                   TABLE OF ITS OWN                            *
003000*    04/02/12  JS   RULE 3 TIGHTENED - A CHECKED-OUT BOOKING MAY *
003100*                   NOT BE CANCELED EITHER, ONLY CHECKED-IN WAS  *
003200*                   ORIGINALLY BLOCKED AND AUDIT FLAGGED IT      *
003300*    09/09/98  TGD  Y2K - NOT APPLICABLE, NO DATE FIELDS IN THIS *
003400*                   ROUTINE - ENTRY LEFT FOR THE STANDARD SWEEP  *
003500******************************************************************
003600
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER. IBM-390.
004000       OBJECT-COMPUTER. IBM-390.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300       INPUT-OUTPUT SECTION.
004400
004500       DATA DIVISION.
004600       FILE SECTION.
004700
004800       WORKING-STORAGE SECTION.
004900*
005000******************************************************************
005100*    STANDALONE SWITCH AND COUNTER ITEMS                          *
005200******************************************************************
005300       77  WS-REJECT-SW                PIC X(1)   VALUE "N".
005400           88  WS-REJECTED                  VALUE "Y".
005500       77  WS-RULE-HIT                 PIC S9(4) COMP VALUE ZERO.
005600*
005700       01  WS-REASON-TABLE-REC.
005800           05  WS-REASON-TEXT          PIC X(60).
005900           05  FILLER                  PIC X(4).
006000       01  WS-REASON-TABLE-ALT REDEFINES WS-REASON-TABLE-REC.
006100           05  WS-REASON-FIRST-WORD    PIC X(12).
006200           05  FILLER                  PIC X(52).
006300*
006400       LINKAGE SECTION.
006500******************************************************************
006600*    STATUS-CHECK-REC - A SIMPLE TWO-PARAMETER CALC-REC /         *
006700*    RETURN-CD PAIR, SAME CALL SHAPE AS BKNIGHT'S                 *
006800******************************************************************
006900       01  STATUS-CHECK-REC.
007000           05  SCHK-CURRENT-STATUS     PIC X(11).
007100               88  SCHK-CURR-BOOKED          VALUE "BOOKED".
007200               88  SCHK-CURR-CHECKED-IN      VALUE "CHECKED_IN".
007300               88  SCHK-CURR-CHECKED-OUT     VALUE "CHECKED_OUT".
007400               88  SCHK-CURR-CANCELED        VALUE "CANCELED".
007500           05  SCHK-REQUESTED-STATUS    PIC X(11).
007600               88  SCHK-REQ-BOOKED           VALUE "BOOKED".
007700               88  SCHK-REQ-CHECKED-IN       VALUE "CHECKED_IN".
007800               88  SCHK-REQ-CHECKED-OUT      VALUE "CHECKED_OUT".
007900               88  SCHK-REQ-CANCELED         VALUE "CANCELED".
008000           05  FILLER                  PIC X(8).
008050       01  STATUS-CHECK-ALT-VIEW REDEFINES STATUS-CHECK-REC.
008060           05  SCHK-ALT-CURRENT        PIC X(11).
008070           05  SCHK-ALT-REQUESTED      PIC X(11).
008080           05  FILLER                  PIC X(8).
008100       01  STATUS-CHECK-RESULT.
008200           05  SCHK-RETURN-CD          PIC 9(4) COMP.
008300               88  SCHK-TRANS-ACCEPTED      VALUE ZERO.
008400               88  SCHK-TRANS-REJECTED      VALUE 4.
008500           05  SCHK-REASON-MSG         PIC X(60).
008510           05  FILLER                  PIC X(4).
008520       01  STATUS-CHECK-RESULT-ALT REDEFINES STATUS-CHECK-RESULT.
008530           05  SCHK-ALT-RETURN-BYTES   PIC X(2).
008540           05  FILLER                  PIC X(66).
008600*
008700       PROCEDURE DIVISION USING STATUS-CHECK-REC,
008800                                 STATUS-CHECK-RESULT.
008900*
009000       000-MAINLINE.
009100           MOVE "N" TO WS-REJECT-SW.
009200           MOVE ZERO TO WS-RULE-HIT.
009300           MOVE SPACES TO SCHK-REASON-MSG.
009400*
009500           PERFORM 100-RULE-1-CANCELED-SOURCE.
009600           IF NOT WS-REJECTED
009700               PERFORM 200-RULE-2-CHECKOUT-GUARD.
009800           IF NOT WS-REJECTED
009900               PERFORM 300-RULE-3-CANCEL-GUARD.
010000*
010100           IF WS-REJECTED
010200               MOVE 4 TO SCHK-RETURN-CD
010300           ELSE
010400               MOVE ZERO TO SCHK-RETURN-CD
010500               MOVE "TRANSITION ACCEPTED" TO SCHK-REASON-MSG.
010600           GOBACK.
010700*
010800************************************************************
010900*    100-RULE-1-CANCELED-SOURCE - A CANCELED BOOKING CAN   *
011000*    NEVER MOVE TO ANY OTHER STATUS.                       *
011100************************************************************
011200       100-RULE-1-CANCELED-SOURCE.
011300           IF SCHK-CURR-CANCELED
011400               MOVE "Y" TO WS-REJECT-SW
011500               MOVE 1 TO WS-RULE-HIT
011600               MOVE "CANNOT CHANGE STATUS OF A CANCELED BOOKING"
011700                   TO SCHK-REASON-MSG.
011800       100-EXIT.
011900           EXIT.
012000*
012100************************************************************
012200*    200-RULE-2-CHECKOUT-GUARD - CAN ONLY CHECK OUT A       *
012300*    BOOKING THAT IS CURRENTLY CHECKED IN.                  *
012400************************************************************
012500       200-RULE-2-CHECKOUT-GUARD.
012600           IF SCHK-REQ-CHECKED-OUT
012700               AND NOT SCHK-CURR-CHECKED-IN
012800               MOVE "Y" TO WS-REJECT-SW
012900               MOVE 2 TO WS-RULE-HIT
013000               MOVE "CANNOT CHECK OUT A BOOKING NOT CHECKED IN"
013100                   TO SCHK-REASON-MSG.
013200       200-EXIT.
013300           EXIT.
013400*
013500************************************************************
013600*    300-RULE-3-CANCEL-GUARD - A BOOKING THAT HAS ALREADY   *
013700*    BEEN CHECKED IN OR CHECKED OUT MAY NOT BE CANCELED.     *
013800************************************************************
013900       300-RULE-3-CANCEL-GUARD.
014000           IF SCHK-REQ-CANCELED
014100               AND (SCHK-CURR-CHECKED-IN OR SCHK-CURR-CHECKED-OUT)
014200               MOVE "Y" TO WS-REJECT-SW
014300               MOVE 3 TO WS-RULE-HIT
014400               MOVE "CANNOT CANCEL A CHECKED-IN/OUT BOOKING"
014500                   TO SCHK-REASON-MSG.
014600       300-EXIT.
014700           EXIT.
