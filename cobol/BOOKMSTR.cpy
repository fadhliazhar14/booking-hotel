000100******************************************************************
000200*    BOOKMSTR                                                    *
000300*    BOOKING MASTER RECORD - DDS0002.BOOKSORT / DDS0002.BOOKMSTR *
000400*                                                                *
000500*    ONE ROW PER GUEST BOOKING.  LOADED INTO BOOKING-TABLE IN   *
000600*    RMAVAIL (OVERLAP CHECK) AND CARRIED DETAIL/TRAILER-BALANCED*
000700*    THROUGH BKSTEDIT AND BKSTUPDT SO THE NIGHTLY TRANSACTION   *
000800*    RUN CAN PROVE EVERY BOOKING IT READ GOT WRITTEN BACK OUT.  *
000900*                                                                *
001000*    HISTORY                                                     *
001100*    ---------------------------------------------------------   *
001200*    03/11/09  JS   ORIGINAL LAYOUT                               *
001300*    07/22/10  JS   ADDED BOOK-STATUS-CD 88-LEVELS FOR THE       *
001400*                   BOOKED/CHECKED-IN/CHECKED-OUT/CANCELED       *
001500*                   LIFE CYCLE                                   *
001600*    09/09/98  TGD  Y2K - BOTH DATE FIELDS NOW 9(8) CCYYMMDD     *
001700*    01/14/14  RFM  ADDED BOOK-REC-TYPE DETAIL/TRAILER 88-LEVELS *
001800*                   SO BKSTEDIT CAN BALANCE THE TRANSACTION RUN  *
001900*                   AGAINST THE TRAILER RECORD COUNT             *
002000*    06/05/17  RFM  ADDED BOOK-NIGHT-CNT AS A REDEFINES OF THE   *
002100*                   DATE PAIR FOR BKNIGHT'S WORKING STORAGE      *
002200*                   OUTPUT SLOT - NOT STORED, COMPUTED ON READ   *
002300******************************************************************
002400 01  BOOKING-MASTER-REC.
002500     05  BOOK-REC-TYPE               PIC X(1).
002600         88  BOOK-DETAIL-REC             VALUE "D".
002700         88  BOOK-TRAILER-REC             VALUE "T".
002800*        -------------------------------------------------------
002900*        PRIMARY KEY
003000*        -------------------------------------------------------
003100     05  BOOKING-ID                  PIC 9(9).
003200*        -------------------------------------------------------
003300*        GUEST NAME
003400*        -------------------------------------------------------
003500     05  BOOK-GUEST-NAME.
003600         10  BOOK-FIRST-NAME         PIC X(30).
003700         10  BOOK-LAST-NAME          PIC X(30).
003800*        -------------------------------------------------------
003900*        STAY DATES
004000*        -------------------------------------------------------
004100     05  BOOK-STAY-DATES.
004200         10  BOOK-CHECKED-IN-DATE    PIC 9(8).
004300         10  BOOK-CHECKED-OUT-DATE   PIC 9(8).
004400*        -------------------------------------------------------
004500*        PARTY SIZE FOR THIS STAY
004600*        -------------------------------------------------------
004700     05  BOOK-PARTY-SIZE.
004800         10  BOOK-ADULT-CAPACITY     PIC 9(2).
004900         10  BOOK-CHILD-CAPACITY     PIC 9(2).
005000*        -------------------------------------------------------
005100*        FK TO ROOM-MASTER-REC
005200*        -------------------------------------------------------
005300     05  BOOK-ROOM-ID                PIC 9(9).
005400*        -------------------------------------------------------
005500*        LIFE-CYCLE STATUS
005600*        -------------------------------------------------------
005700     05  BOOK-STATUS-CD              PIC X(11).
005800         88  BOOK-STATUS-BOOKED          VALUE "BOOKED".
005900         88  BOOK-STATUS-CHECKED-IN      VALUE "CHECKED_IN".
006000         88  BOOK-STATUS-CHECKED-OUT     VALUE "CHECKED_OUT".
006100         88  BOOK-STATUS-CANCELED        VALUE "CANCELED".
006200         88  VALID-BOOK-STATUS-CD        VALUES ARE
006300                 "BOOKED" "CHECKED_IN" "CHECKED_OUT" "CANCELED".
006400     05  FILLER                      PIC X(9).
006500*
006600******************************************************************
006700*    NIGHT-COUNT WORKING VIEW - BKNIGHT FILLS THIS IN WORKING    *
006800*    STORAGE AFTER THE CALL; IT IS NEVER WRITTEN BACK TO THE     *
006900*    SORT FILE - SEE NOTE IN RMAVAIL 060-LOAD-BOOKING-TABLE.     *
007000******************************************************************
007100 01  BOOKING-NIGHT-VIEW REDEFINES BOOKING-MASTER-REC.
007200     05  FILLER                      PIC X(10).
007300     05  NIGHT-BOOKING-ID            PIC 9(9).
007400     05  FILLER                      PIC X(60).
007500     05  NIGHT-CNT                   PIC 9(4).
007600     05  FILLER                      PIC X(36).
