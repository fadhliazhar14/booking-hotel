000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    RMEDIT                                                     *
000400*    ROOM / ROOM-AMENITY FIELD EDIT - DDS0002 HOTEL BOOKING     *
000500*    SYSTEM                                                      *
000600*                                                                *
000700*    EDITS THE DAY'S ROOM-CREATE AND AMENITY-CREATE TRANSACTIONS *
000800*    BEFORE THEY ARE PASSED TO RMMAINT FOR POSTING.  A SINGLE    *
000900*    TRANSACTION STREAM CARRIES BOTH RECORD TYPES, SWITCHED ON   *
001000*    ETR-TRANS-TYPE SO ONE PASS CAN EDIT EITHER A ROOM ROW OR AN *
001100*    AMENITY ROW.                                                *
001200*    ROOM EDITS ALSO ENFORCE THE UNIQUE-ROOM-NUMBER RULE AND     *
001300*    AMENITY EDITS THE UNIQUE (AMENITY, ROOM-ID) RULE, BOTH BY   *
001400*    SEARCHING THE CURRENT MASTER EXTRACTS LOADED AT STARTUP.    *
001500******************************************************************
001600       PROGRAM-ID.  RMEDIT.
001700       AUTHOR. JON SAYLES.
001800       INSTALLATION. COBOL DEVELOPMENT CENTER.
001900       DATE-WRITTEN. 02/16/88.
002000       DATE-COMPILED. 02/16/88.
002100       SECURITY. NON-CONFIDENTIAL.
002200*
002300******************************************************************
002400*    CHANGE LOG                                                  *
002500*    ----------------------------------------------------------  *
002600*    02/16/88  JS   ORIGINAL PROGRAM - ROOM EDITS ONLY            *
002700*    09/21/09  JS   ADDED AMENITY TRANSACTION TYPE AND THE       *
002800*                   450-AMENITY-EDITS PARAGRAPH - AMENITIES HAD  *
002900*                   BEEN GOING STRAIGHT TO RMMAINT UNEDITED       *
003000*    09/09/98  TGD  Y2K - NOT APPLICABLE, NO DATE FIELDS EDITED  *
003100*                   BY THIS PROGRAM - ENTRY LEFT FOR THE SWEEP   *
003200*    05/19/13  RFM  ROOM-PRICE EDIT CHANGED FROM >= 0 TO > 0 -   *
003300*                   A FREE ROOM SLIPPED THROUGH TO THE MASTER    *
003400*    02/02/17  RFM  ADDED ERROR-RECS COUNT TO THE END-OF-JOB     *
003500*                   DISPLAY SO OPERATIONS CAN SEE REJECTS        *
003600*                   WITHOUT GREPPING THE SYSOUT                  *
003700******************************************************************
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-390.
004200       OBJECT-COMPUTER. IBM-390.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM
004500           CLASS NUMERIC-DATE IS "0" THRU "9".
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT SYSOUT
004900           ASSIGN TO UT-S-SYSOUT
005000             ORGANIZATION IS SEQUENTIAL.
005100*
005200           SELECT ROOMCHG-FILE
005300           ASSIGN TO UT-S-ROOMCHG
005400             ACCESS MODE IS SEQUENTIAL
005500             FILE STATUS IS OFCODE.
005600*
005700           SELECT ROOMEDT-FILE
005800           ASSIGN TO UT-S-ROOMEDT
005900             ACCESS MODE IS SEQUENTIAL
006000             FILE STATUS IS EFCODE.
006100*
006200           SELECT ROOMSORT-FILE
006300           ASSIGN TO UT-S-ROOMSRT
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS RFCODE.
006600*
006700           SELECT AMENSORT-FILE
006800           ASSIGN TO UT-S-AMENSRT
006900             ACCESS MODE IS SEQUENTIAL
007000             FILE STATUS IS DFCODE.
007100*
007200       DATA DIVISION.
007300       FILE SECTION.
007400       FD  SYSOUT
007500           RECORDING MODE IS F
007600           LABEL RECORDS ARE STANDARD
007700           RECORD CONTAINS 130 CHARACTERS
007800           BLOCK CONTAINS 0 RECORDS
007900           DATA RECORD IS SYSOUT-REC.
008000       01  SYSOUT-REC  PIC X(130).
008100*
008200******* ROOM-CREATE AND AMENITY-CREATE TRANSACTIONS, DETAIL AND
008300******* TRAILER RECORDS MIXED IN ONE STREAM
008400       FD  ROOMCHG-FILE
008500           RECORDING MODE IS F
008600           LABEL RECORDS ARE STANDARD
008700           RECORD CONTAINS 60 CHARACTERS
008800           BLOCK CONTAINS 0 RECORDS
008900           DATA RECORD IS EDIT-TRANS-REC-SORT.
009000       01  EDIT-TRANS-REC-SORT     PIC X(60).
009100*
009200******* TRANSACTIONS THAT PASSED ALL EDITS, FORWARDED TO RMMAINT
009300       FD  ROOMEDT-FILE
009400           RECORDING MODE IS F
009500           LABEL RECORDS ARE STANDARD
009600           RECORD CONTAINS 60 CHARACTERS
009700           BLOCK CONTAINS 0 RECORDS
009800           DATA RECORD IS EDIT-TRANS-REC-OUT.
009900       01  EDIT-TRANS-REC-OUT      PIC X(60).
010000*
010100******* CURRENT ROOM MASTER, SORTED BY ROOM-NUMBER (ALT KEY) FOR
010200******* THE UNIQUE-ROOM-NUMBER CHECK
010300       FD  ROOMSORT-FILE
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           RECORD CONTAINS 60 CHARACTERS
010700           BLOCK CONTAINS 0 RECORDS
010800           DATA RECORD IS ROOM-SORT-REC.
010900       01  ROOM-SORT-REC           PIC X(60).
011000*
011100******* CURRENT AMENITY MASTER, FOR THE UNIQUE (AMENITY, ROOM-ID)
011200******* CHECK
011300       FD  AMENSORT-FILE
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 48 CHARACTERS
011700           BLOCK CONTAINS 0 RECORDS
011800           DATA RECORD IS AMEN-SORT-REC.
011900       01  AMEN-SORT-REC           PIC X(48).
012000*
012100       WORKING-STORAGE SECTION.
012200*
012300       01  FILE-STATUS-CODES.
012400           05  IFCODE                  PIC X(2).
012500               88 CODE-READ     VALUE SPACES.
012600               88 NO-MORE-DATA  VALUE "10".
012700           05  OFCODE                  PIC X(2).
012800               88 CODE-WRITE    VALUE SPACES.
012900           05  EFCODE                  PIC X(2).
013000               88 CODE-WRITE-2  VALUE SPACES.
013100           05  RFCODE                  PIC X(2).
013200               88 CODE-READ-2   VALUE SPACES.
013300           05  DFCODE                  PIC X(2).
013400               88 CODE-READ-3   VALUE SPACES.
013500*
013600       01  EDIT-TRANS-REC.
013700           05  ETR-REC-TYPE            PIC X(1).
013800               88  ETR-DETAIL-REC          VALUE "D".
013900               88  ETR-TRAILER-REC         VALUE "T".
014000           05  ETR-TRANS-TYPE          PIC X(1).
014100               88  ETR-ROOM-TRANS          VALUE "R".
014200               88  ETR-AMENITY-TRANS       VALUE "A".
014300           05  ETR-ROOM-NUMBER         PIC 9(5).
014400           05  ETR-ROOM-PRICE          PIC S9(7)V99 COMP-3.
014500           05  ETR-ADULT-CAP           PIC 9(2).
014600           05  ETR-CHILD-CAP           PIC 9(2).
014700           05  ETR-AMENITY-DESC        PIC X(20).
014800           05  ETR-AMENITY-ROOM-ID     PIC 9(9).
014900           05  FILLER                  PIC X(10).
015000*
015100       01  EDIT-TRANS-ALT REDEFINES EDIT-TRANS-REC.
015200           05  FILLER                  PIC X(45).
015300           05  ETR-AS-BYTES            PIC X(15).
015400*
015500       COPY ROOMMSTR.
015600*
015700       COPY RMAMENTY.
015800*
015900       COPY ABENDREC.
016000*
016100******************************************************************
016200*    ROOM TABLE - KEYED BY ROOM-NUMBER FOR THE SEARCH IN          *
016300*    400-ROOM-EDITS                                               *
016400******************************************************************
016500       01  WS-ROOM-TABLE.
016600           05  ROOM-TAB-REC OCCURS 300 TIMES
016700                   ASCENDING KEY IS RMT-ROOM-NUMBER
016800                   INDEXED BY ROOM-IDX.
016900               10  RMT-ROOM-NUMBER     PIC 9(5).
017000               10  RMT-ROOM-ID         PIC 9(9).
017100*
017200       01  WS-ROOM-TABLE-ALT REDEFINES WS-ROOM-TABLE.
017300           05  ROOM-TAB-BYTES          PIC X(14) OCCURS 300 TIMES.
017400*
017500******************************************************************
017600*    AMENITY TABLE - KEYED BY (ROOM-ID, AMENITY-DESC) FOR THE     *
017700*    SEARCH IN 450-AMENITY-EDITS                                  *
017800******************************************************************
017900       01  WS-AMENITY-TABLE.
018000           05  AMEN-TAB-REC OCCURS 1000 TIMES
018100                   INDEXED BY AMEN-IDX.
018200               10  AMT-ROOM-ID         PIC 9(9).
018300               10  AMT-AMENITY-DESC    PIC X(20).
018400*
018500       01  WS-AMENITY-TABLE-ALT REDEFINES WS-AMENITY-TABLE.
018600           05  AMEN-TAB-BYTES          PIC X(29) OCCURS 1000 TIMES.
018700*
018800       77  ROOM-TAB-CNT                PIC S9(4) COMP VALUE ZERO.
018900       77  AMEN-TAB-CNT                PIC S9(4) COMP VALUE ZERO.
019000       77  WS-DATE                     PIC 9(6) VALUE ZERO.
019100       77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
019200       77  ONE-VAL                     PIC 9(1) VALUE 1.
019300       77  MORE-ROOM-SW                PIC X(1) VALUE SPACE.
019400           88  NO-MORE-ROOM-MSTR           VALUE "N".
019500       77  MORE-AMEN-SW                PIC X(1) VALUE SPACE.
019600           88  NO-MORE-AMEN-MSTR           VALUE "N".
019700       77  MORE-TRANS-SW               PIC X(1) VALUE SPACE.
019800           88  NO-MORE-TRANS               VALUE "N".
019900       77  WS-REJECT-SW                PIC X(1) VALUE "N".
020000           88  WS-TRANS-REJECTED           VALUE "Y".
020100*
020200       01  COUNTERS-AND-ACCUMULATORS.
020300           05  RECORDS-READ            PIC S9(9) COMP.
020400           05  RECORDS-WRITTEN         PIC S9(9) COMP.
020500           05  ERROR-RECS              PIC S9(9) COMP.
020600           05  IN-RECORD-COUNT         PIC 9(9).
020700           05  FILLER                  PIC X(4).
020800*
020900       PROCEDURE DIVISION.
021000*
021100       000-MAINLINE.
021200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021300           PERFORM 050-LOAD-ROOM-TABLE THRU 050-EXIT
021400               VARYING ROOM-IDX FROM 1 BY 1
021500               UNTIL NO-MORE-ROOM-MSTR.
021600           PERFORM 070-LOAD-AMENITY-TABLE THRU 070-EXIT
021700               VARYING AMEN-IDX FROM 1 BY 1
021800               UNTIL NO-MORE-AMEN-MSTR.
021900           PERFORM 100-MAINLINE THRU 100-EXIT
022000               UNTIL NO-MORE-TRANS
022100                  OR ETR-TRAILER-REC.
022200           PERFORM 900-CLEANUP THRU 900-EXIT.
022300           MOVE ZERO TO RETURN-CODE.
022400           GOBACK.
022500*
022600       000-HOUSEKEEPING.
022700           MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.
022800           DISPLAY "******** BEGIN JOB RMEDIT ********".
022900           ACCEPT WS-DATE FROM DATE.
023000           OPEN INPUT ROOMCHG-FILE, ROOMSORT-FILE, AMENSORT-FILE.
023100           OPEN OUTPUT ROOMEDT-FILE, SYSOUT.
023200           MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN, ERROR-RECS,
023300                        ROOM-TAB-CNT, AMEN-TAB-CNT.
023400           MOVE SPACE TO MORE-ROOM-SW, MORE-AMEN-SW, MORE-TRANS-SW.
023500*
023600           READ ROOMCHG-FILE INTO EDIT-TRANS-REC
023700               AT END
023800               MOVE "N" TO MORE-TRANS-SW
023900               GO TO 000-EXIT
024000           END-READ.
024100           ADD 1 TO RECORDS-READ.
024200       000-EXIT.
024300           EXIT.
024400*
024500       050-LOAD-ROOM-TABLE.
024600           MOVE "050-LOAD-ROOM-TABLE" TO ABEND-PARA-NAME.
024700           READ ROOMSORT-FILE INTO ROOM-MASTER-REC
024800               AT END
024900               MOVE "N" TO MORE-ROOM-SW
025000               GO TO 050-EXIT
025100           END-READ.
025200           ADD 1 TO ROOM-TAB-CNT.
025300           MOVE ROOM-NUMBER TO RMT-ROOM-NUMBER (ROOM-IDX).
025400           MOVE ROOM-ID     TO RMT-ROOM-ID (ROOM-IDX).
025500       050-EXIT.
025600           EXIT.
025700*
025800       070-LOAD-AMENITY-TABLE.
025900           MOVE "070-LOAD-AMENITY-TABLE" TO ABEND-PARA-NAME.
026000           READ AMENSORT-FILE INTO ROOM-AMENITY-REC
026100               AT END
026200               MOVE "N" TO MORE-AMEN-SW
026300               GO TO 070-EXIT
026400           END-READ.
026500           ADD 1 TO AMEN-TAB-CNT.
026600           MOVE AMEN-ROOM-ID TO AMT-ROOM-ID (AMEN-IDX).
026700           MOVE AMENITY-DESC TO AMT-AMENITY-DESC (AMEN-IDX).
026800       070-EXIT.
026900           EXIT.
027000*
027100       100-MAINLINE.
027200           MOVE "100-MAINLINE" TO ABEND-PARA-NAME.
027300           IF ETR-TRAILER-REC
027400               GO TO 100-EXIT.
027500*
027600           MOVE "N" TO WS-REJECT-SW.
027700           IF ETR-ROOM-TRANS
027800               PERFORM 400-ROOM-EDITS THRU 400-EXIT
027900           ELSE
028000               IF ETR-AMENITY-TRANS
028100                   PERFORM 450-AMENITY-EDITS THRU 450-EXIT.
028200*
028300           IF WS-TRANS-REJECTED
028400               ADD 1 TO ERROR-RECS
028500           ELSE
028600               WRITE EDIT-TRANS-REC-OUT FROM EDIT-TRANS-REC
028700               ADD 1 TO RECORDS-WRITTEN.
028800*
028900           READ ROOMCHG-FILE INTO EDIT-TRANS-REC
029000               AT END
029100               MOVE "N" TO MORE-TRANS-SW
029200               GO TO 100-EXIT
029300           END-READ.
029400           ADD 1 TO RECORDS-READ.
029500       100-EXIT.
029600           EXIT.
029700*
029800************************************************************
029900*    400-ROOM-EDITS - FIELD RULES PLUS REFERENTIAL RULE 1  *
030000*    (UNIQUE ROOM-NUMBER)                                   *
030100************************************************************
030200       400-ROOM-EDITS.
030300           MOVE "400-ROOM-EDITS" TO ABEND-PARA-NAME.
030400           IF ETR-ROOM-NUMBER < 1
030500               MOVE "Y" TO WS-REJECT-SW
030600               MOVE "** ROOM-NUMBER MISSING OR ZERO" TO
030700                   ABEND-REASON
030800               GO TO 400-EXIT.
030900*
031000           IF ETR-ROOM-PRICE NOT > 0
031100               MOVE "Y" TO WS-REJECT-SW
031200               MOVE "** ROOM-PRICE MUST BE GREATER THAN ZERO" TO
031300                   ABEND-REASON
031400               GO TO 400-EXIT.
031500*
031600           IF ETR-ADULT-CAP < 1
031700               MOVE "Y" TO WS-REJECT-SW
031800               MOVE "** ADULT-CAPACITY MUST BE AT LEAST 1" TO
031900                   ABEND-REASON
032000               GO TO 400-EXIT.
032100*
032200           SEARCH ALL ROOM-TAB-REC
032250               AT END
032280                   NEXT SENTENCE
032400               WHEN RMT-ROOM-NUMBER (ROOM-IDX) = ETR-ROOM-NUMBER
032500                   MOVE "Y" TO WS-REJECT-SW
032600                   MOVE "** DUPLICATE ROOM-NUMBER" TO
032700                       ABEND-REASON.
032800       400-EXIT.
032900           EXIT.
033000*
033100************************************************************
033200*    450-AMENITY-EDITS - FIELD RULES PLUS REFERENTIAL RULE *
033300*    3 (UNIQUE AMENITY/ROOM-ID PAIR)                        *
033400************************************************************
033500       450-AMENITY-EDITS.
033600           MOVE "450-AMENITY-EDITS" TO ABEND-PARA-NAME.
033700           IF ETR-AMENITY-DESC = SPACES
033800               MOVE "Y" TO WS-REJECT-SW
033900               MOVE "** AMENITY DESCRIPTION REQUIRED" TO
034000                   ABEND-REASON
034100               GO TO 450-EXIT.
034200*
034300           IF ETR-AMENITY-ROOM-ID < 1
034400               MOVE "Y" TO WS-REJECT-SW
034500               MOVE "** AMENITY ROOM-ID MISSING OR ZERO" TO
034600                   ABEND-REASON
034700               GO TO 450-EXIT.
034800*
034900           PERFORM 460-SEARCH-AMENITY-TABLE THRU 460-EXIT
035000               VARYING AMEN-IDX FROM 1 BY 1
035100               UNTIL AMEN-IDX > AMEN-TAB-CNT
035200                  OR WS-TRANS-REJECTED.
035300       450-EXIT.
035400           EXIT.
035500*
035600       460-SEARCH-AMENITY-TABLE.
035700           MOVE "460-SEARCH-AMENITY-TABLE" TO ABEND-PARA-NAME.
035800           IF AMT-ROOM-ID (AMEN-IDX) = ETR-AMENITY-ROOM-ID
035900               AND AMT-AMENITY-DESC (AMEN-IDX) = ETR-AMENITY-DESC
036000               MOVE "Y" TO WS-REJECT-SW
036100               MOVE "** DUPLICATE AMENITY FOR THIS ROOM" TO
036200                   ABEND-REASON.
036300       460-EXIT.
036400           EXIT.
036500*
036600       700-CLOSE-FILES.
036700           MOVE "700-CLOSE-FILES" TO ABEND-PARA-NAME.
036800           CLOSE ROOMCHG-FILE, ROOMEDT-FILE, ROOMSORT-FILE,
036900                 AMENSORT-FILE, SYSOUT.
037000       700-EXIT.
037100           EXIT.
037200*
037300       900-CLEANUP.
037400           MOVE "900-CLEANUP" TO ABEND-PARA-NAME.
037500           IF NOT ETR-TRAILER-REC
037600               MOVE "** INVALID FILE - NO TRAILER REC" TO
037700                   ABEND-REASON
037800               GO TO 1000-ABEND-RTN.
037900*
038000           MOVE ETR-ROOM-NUMBER TO IN-RECORD-COUNT.
038100           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
038200               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
038300                   TO ABEND-REASON
038400               MOVE RECORDS-READ     TO ACTUAL-VAL
038500               MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
038600               WRITE SYSOUT-REC FROM ABEND-REC.
038700*
038800           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
038900           DISPLAY "** RECORDS READ **".
039000           DISPLAY RECORDS-READ.
039100           DISPLAY "** RECORDS WRITTEN **".
039200           DISPLAY RECORDS-WRITTEN.
039300           DISPLAY "** RECORDS REJECTED **".
039400           DISPLAY ERROR-RECS.
039500           DISPLAY "******** NORMAL END OF JOB RMEDIT ********".
039600       900-EXIT.
039700           EXIT.
039800*
039900       1000-ABEND-RTN.
040000           WRITE SYSOUT-REC FROM ABEND-REC.
040100           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
040200           DISPLAY "*** ABNORMAL END OF JOB-RMEDIT ***"
040300               UPON CONSOLE.
040400           DIVIDE ZERO-VAL INTO ONE-VAL.
