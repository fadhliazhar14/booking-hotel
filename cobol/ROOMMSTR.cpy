000100******************************************************************
000200*    ROOMMSTR                                                    *
000300*    ROOM MASTER RECORD - DDS0002.ROOMSORT / DDS0002.ROOMMSTR    *
000400*                                                                *
000500*    ONE ROW PER RENTABLE HOTEL ROOM.  LOADED INTO ROOM-TABLE   *
000600*    IN RMAVAIL, RMEDIT AND RMMAINT WORKING-STORAGE - THE       *
000700*    SEQUENTIAL EXTRACT FILE IS PRODUCED ASCENDING BY           *
000800*    ROOM-PRICE BY THE SORT STEP AHEAD OF RMAVAIL IN THE        *
000900*    NIGHTLY STREAM SO THE CHEAPEST QUALIFYING ROOM IS ALWAYS   *
001000*    THE FIRST ONE FOUND.                                       *
001100*                                                                *
001200*    HISTORY                                                     *
001300*    ---------------------------------------------------------   *
001400*    02/09/09  JS   ORIGINAL LAYOUT                              *
001500*    08/18/10  JS   ADDED ROOM-STATUS-IND / 88-LEVELS SO A       *
001600*                   RETIRED ROOM NUMBER CAN BE HELD ON FILE      *
001700*                   RATHER THAN PHYSICALLY PURGED                *
001800*    09/09/98  TGD  Y2K - ROOM-LAST-MAINT-DATE NOW 9(8) CCYYMMDD *
001900*    05/02/15  RFM  ADDED ALTERNATE-KEY REDEFINES FOR RMEDIT'S   *
002000*                   DUP ROOM-NUMBER CHECK                       *
002100******************************************************************
002200 01  ROOM-MASTER-REC.
002300*        -------------------------------------------------------
002400*        PRIMARY KEY
002500*        -------------------------------------------------------
002600     05  ROOM-ID                     PIC 9(9).
002700*        -------------------------------------------------------
002800*        HOTEL-ASSIGNED ROOM NUMBER - UNIQUE ACROSS ALL ROOMS
002900*        -------------------------------------------------------
003000     05  ROOM-NUMBER                 PIC 9(5).
003100*        -------------------------------------------------------
003200*        NIGHTLY RATE - 2 DECIMALS, PACKED PER SHOP STANDARD
003300*        FOR MONEY FIELDS
003400*        -------------------------------------------------------
003500     05  ROOM-PRICE                  PIC S9(7)V99 COMP-3.
003600*        -------------------------------------------------------
003700*        PARTY-SIZE CAPACITY THIS ROOM CAN HOLD
003800*        -------------------------------------------------------
003900     05  ROOM-CAPACITY.
004000         10  ROOM-ADULT-CAPACITY     PIC 9(2).
004100         10  ROOM-CHILD-CAPACITY     PIC 9(2).
004200*        -------------------------------------------------------
004300*        HOUSEKEEPING / MAINTENANCE TRAILER
004400*        -------------------------------------------------------
004500     05  ROOM-STATUS-IND             PIC X(1).
004600         88  ROOM-REC-ACTIVE             VALUE "A".
004700         88  ROOM-REC-DELETED            VALUE "D".
004800         88  VALID-ROOM-REC-STATUS       VALUES ARE "A" "D".
004900     05  ROOM-LAST-MAINT-DATE        PIC 9(8).
005000     05  ROOM-LAST-MAINT-USER        PIC X(8).
005100     05  FILLER                      PIC X(20).
005200*
005300******************************************************************
005400*    ALTERNATE VIEW - ROOM-NUMBER LEADS THE RECORD SO RMEDIT CAN *
005500*    LOAD THE SAME EXTRACT AND WALK IT SORTED BY ROOM-NUMBER     *
005600*    WHEN CHECKING FOR A DUPLICATE ROOM-NUMBER ON A CREATE.      *
005700******************************************************************
005800 01  ROOM-MASTER-ALT-KEY REDEFINES ROOM-MASTER-REC.
005900     05  ALT-ROOM-NUMBER             PIC 9(5).
006000     05  ALT-ROOM-ID                 PIC 9(9).
006100     05  FILLER                      PIC X(46).
