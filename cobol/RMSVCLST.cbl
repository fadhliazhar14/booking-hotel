000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    RMSVCLST                                                   *
000400*    BOOKING / ROOM-SERVICE CHARGE LISTING - DDS0002 HOTEL       *
000500*    BOOKING SYSTEM                                              *
000600*                                                                *
000700*    PRINTS ONE DETAIL SECTION PER BOOKING ON THE BOOKING        *
000800*    MASTER, FOLLOWED BY EVERY ROOM-SERVICE CHARGE POSTED        *
000900*    AGAINST THAT BOOKING, AND A TOTAL-CHARGES LINE.  BOTH       *
001000*    MASTER EXTRACTS ARRIVE SORTED ASCENDING BY BOOKING-ID SO    *
001100*    THE SERVICE CHARGES CAN BE MATCHED TO THEIR BOOKING WITH A  *
001200*    SIMPLE READ-AHEAD, NO TABLE OR SORT STEP OF ITS OWN NEEDED. *
001300******************************************************************
001400       PROGRAM-ID.  RMSVCLST.
001500       AUTHOR. JON SAYLES.
001600       INSTALLATION. COBOL DEV CENTER.
001700       DATE-WRITTEN. 03/09/88.
001800       DATE-COMPILED. 03/09/88.
001900       SECURITY. NON-CONFIDENTIAL.
002000*
002100******************************************************************
002200*    CHANGE LOG                                                  *
002300*    ----------------------------------------------------------  *
002400*    03/09/88  JS   ORIGINAL PROGRAM - MASTER-MATCH / DETAIL-    *
002500*                   LISTING SHAPE FOR THE CHARGE AGGREGATION RUN *
002600*    09/09/98  TGD  Y2K - NOT APPLICABLE, BOOKING DATES ALREADY  *
002700*                   CCYYMMDD - ENTRY LEFT FOR THE STANDARD SWEEP *
002800*    06/14/11  RFM  NIGHT COUNT NOW COMES FROM BKNIGHT INSTEAD   *
002900*                   OF AN INLINE SUBTRACT - THE INLINE VERSION   *
003000*                   WENT NEGATIVE ACROSS A MONTH BOUNDARY        *
003100*    02/02/18  RFM  FUNCTION CURRENT-DATE REPLACED WITH ACCEPT   *
003200*                   FROM DATE - THIS SHOP'S COMPILER LEVEL DOES  *
003300*                   NOT CARRY INTRINSIC FUNCTIONS                *
003400******************************************************************
003500
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER. IBM-390.
003900       OBJECT-COMPUTER. IBM-390.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT SYSOUT
004500           ASSIGN TO UT-S-SYSOUT
004600             ORGANIZATION IS SEQUENTIAL.
004700*
004800           SELECT BOOKSORT-FILE
004900           ASSIGN TO UT-S-BOOKSRT
005000             ACCESS MODE IS SEQUENTIAL
005100             FILE STATUS IS OFCODE.
005200*
005300           SELECT SVCSORT-FILE
005400           ASSIGN TO UT-S-SVCSORT
005500             ACCESS MODE IS SEQUENTIAL
005600             FILE STATUS IS RFCODE.
005700*
005800           SELECT RMSVCRPT-FILE
005900           ASSIGN TO UT-S-RMSVCRPT
006000             ACCESS MODE IS SEQUENTIAL
006100             FILE STATUS IS EFCODE.
006200*
006300       DATA DIVISION.
006400       FILE SECTION.
006500       FD  SYSOUT
006600           RECORDING MODE IS F
006700           LABEL RECORDS ARE STANDARD
006800           RECORD CONTAINS 130 CHARACTERS
006900           BLOCK CONTAINS 0 RECORDS
007000           DATA RECORD IS SYSOUT-REC.
007100       01  SYSOUT-REC  PIC X(130).
007200*
007300       FD  RMSVCRPT-FILE
007400           RECORDING MODE IS F
007500           LABEL RECORDS ARE STANDARD
007600           RECORD CONTAINS 132 CHARACTERS
007700           BLOCK CONTAINS 0 RECORDS
007800           DATA RECORD IS RPT-REC.
007900       01  RPT-REC  PIC X(132).
008000*
008100******* CURRENT BOOKING MASTER EXTRACT, SORTED BY BOOKING-ID
008200       FD  BOOKSORT-FILE
008300           RECORDING MODE IS F
008400           LABEL RECORDS ARE STANDARD
008500           RECORD CONTAINS 119 CHARACTERS
008600           BLOCK CONTAINS 0 RECORDS
008700           DATA RECORD IS BOOK-SORT-REC.
008800       01  BOOK-SORT-REC           PIC X(119).
008900*
009000******* CURRENT ROOM-SERVICE MASTER EXTRACT, SORTED BY
009100******* SVC-BOOKING-ID
009200       FD  SVCSORT-FILE
009300           RECORDING MODE IS F
009400           LABEL RECORDS ARE STANDARD
009500           RECORD CONTAINS 61 CHARACTERS
009600           BLOCK CONTAINS 0 RECORDS
009700           DATA RECORD IS SVC-SORT-REC.
009800       01  SVC-SORT-REC            PIC X(61).
009900*
010000       WORKING-STORAGE SECTION.
010100*
010200       01  FILE-STATUS-CODES.
010300           05  OFCODE                  PIC X(2).
010400               88 CODE-READ     VALUE SPACES.
010500           05  RFCODE                  PIC X(2).
010600               88 CODE-READ-2   VALUE SPACES.
010700           05  EFCODE                  PIC X(2).
010800               88 CODE-WRITE    VALUE SPACES.
010900           05  FILLER                  PIC X(2).
011000*
011100       COPY BOOKMSTR.
011200*
011300       COPY RMSVCREC.
011400*
011500       COPY ABENDREC.
011600*
011700       01  WS-HDR-REC.
011800           05  FILLER                  PIC X(1) VALUE SPACE.
011900           05  HDR-DATE.
012000               10  HDR-CCYY            PIC 9(4).
012100               10  DASH-1              PIC X(1) VALUE "-".
012200               10  HDR-MM              PIC 9(2).
012300               10  DASH-2              PIC X(1) VALUE "-".
012400               10  HDR-DD              PIC 9(2).
012500           05  FILLER                  PIC X(18) VALUE SPACES.
012600           05  FILLER                  PIC X(50) VALUE
012700               "Booking Room-Service Charge Listing".
012800           05  FILLER                  PIC X(26)
012900                   VALUE "Page Number:" JUSTIFIED RIGHT.
013000           05  PAGE-NBR-O              PIC ZZ9.
013100*
013200       01  WS-COLM-HDR-REC.
013300           05  FILLER            PIC X(10) VALUE "BOOKING-ID".
013400           05  FILLER            PIC X(30) VALUE "GUEST NAME".
013500           05  FILLER            PIC X(10) VALUE "CHECK-IN".
013600           05  FILLER            PIC X(10) VALUE "CHECK-OUT".
013700           05  FILLER            PIC X(8)  VALUE "NIGHTS".
013800           05  FILLER            PIC X(10) VALUE "ROOM-ID".
013900           05  FILLER            PIC X(12) VALUE "STATUS".
014000*
014100       01  WS-BOOKING-RPT-REC.
014200           05  RPT-BOOKING-ID-O       PIC 9(9).
014300           05  FILLER                 PIC X(1) VALUE SPACE.
014400           05  RPT-GUEST-NAME-O       PIC X(30).
014500           05  RPT-CHECK-IN-O         PIC 9(8).
014600           05  FILLER                 PIC X(2) VALUE SPACES.
014700           05  RPT-CHECK-OUT-O        PIC 9(8).
014800           05  FILLER                 PIC X(2) VALUE SPACES.
014900           05  RPT-NIGHTS-O           PIC ZZZ9.
015000           05  FILLER                 PIC X(2) VALUE SPACES.
015100           05  RPT-ROOM-ID-O          PIC 9(9).
015200           05  FILLER                 PIC X(2) VALUE SPACES.
015300           05  RPT-STATUS-O           PIC X(11).
015400*
015500       01  WS-BOOKING-RPT-ALT REDEFINES WS-BOOKING-RPT-REC.
015600           05  FILLER                 PIC X(88).
015700*
015800       01  WS-SERVICE-RPT-REC.
015900           05  FILLER                 PIC X(5) VALUE SPACES.
016000           05  FILLER                 PIC X(14) VALUE
016100               "ROOM SERVICE: ".
016200           05  RPT-SVC-TYPE-O         PIC X(20).
016300           05  FILLER                 PIC X(8) VALUE "  DATE:".
016400           05  RPT-SVC-DATE-O         PIC 9(8).
016500           05  FILLER                 PIC X(10) VALUE "  AMOUNT:".
016600           05  RPT-SVC-AMOUNT-O       PIC $$,$$9.99.
016700*
016800       01  WS-TOTAL-RPT-REC.
016900           05  FILLER                 PIC X(32) VALUE
017000               "TOTAL ROOM-SERVICE CHARGES FOR: ".
017100           05  RPT-TOTAL-NAME-O       PIC X(30).
017200           05  FILLER                 PIC X(4) VALUE SPACES.
017300           05  RPT-TOTAL-AMOUNT-O     PIC $$$,$$9.99.
017400*
017500       01  WS-BLANK-LINE.
017600           05  FILLER                 PIC X(130) VALUE SPACES.
017700*
017800       01  WS-CURRENT-DATE-FIELDS.
017900           05  WS-CURRENT-DATE.
018000               10  WS-CURRENT-CCYY     PIC 9(4).
018100               10  WS-CURRENT-MM       PIC 9(2).
018200               10  WS-CURRENT-DD       PIC 9(2).
018300           05  FILLER                  PIC X(2).
018400       01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-FIELDS.
018500           05  WS-CURRENT-DATE-8       PIC 9(8).
018600           05  FILLER                  PIC X(2).
018700*
018800       01  NIGHT-CALC-REC.
018900           05  NIGHT-CHECKED-IN-DATE   PIC 9(8).
019000           05  NIGHT-CHECKED-OUT-DATE  PIC 9(8).
019100           05  FILLER                  PIC X(4).
019200       01  NIGHT-CALC-ALT REDEFINES NIGHT-CALC-REC.
019300           05  FILLER                  PIC X(16) VALUE SPACES.
019400       77  NIGHT-RETURN-CNT            PIC 9(4).
019500*
019600       77  WS-LINES                    PIC 9(2) COMP VALUE ZERO.
019700       77  WS-PAGES                    PIC 9(4) COMP VALUE 1.
019800       77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
019900       77  ONE-VAL                     PIC 9(1) VALUE 1.
020000*
020100       01  COUNTERS-AND-ACCUMULATORS.
020200           05 BOOKINGS-READ            PIC 9(7) COMP.
020300           05 SERVICES-READ            PIC 9(7) COMP.
020400           05 WS-BOOKING-TOTAL         PIC S9(7)V99 COMP-3.
020500           05 FILLER                   PIC X(4).
020600*
020700       01  FLAGS-AND-SWITCHES.
020800           05 MORE-BOOK-SW             PIC X(01) VALUE "Y".
020900               88 NO-MORE-BOOKINGS VALUE "N".
021000           05 MORE-SVC-SW              PIC X(01) VALUE "Y".
021100               88 NO-MORE-SERVICES VALUE "N".
021200           05 FILLER                   PIC X(02).
021300*
021400       PROCEDURE DIVISION.
021500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021600           PERFORM 100-MAINLINE THRU 100-EXIT
021700               UNTIL NO-MORE-BOOKINGS.
021800           PERFORM 999-CLEANUP THRU 999-EXIT.
021900           MOVE +0 TO RETURN-CODE.
022000           GOBACK.
022100*
022200       000-HOUSEKEEPING.
022300           MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.
022400           DISPLAY "******** BEGIN JOB RMSVCLST ********".
022500           ACCEPT WS-CURRENT-DATE FROM DATE.
022600           MOVE WS-CURRENT-CCYY TO HDR-CCYY.
022700           MOVE WS-CURRENT-MM   TO HDR-MM.
022800           MOVE WS-CURRENT-DD   TO HDR-DD.
022900           INITIALIZE COUNTERS-AND-ACCUMULATORS.
023000           MOVE 99 TO WS-LINES.
023100           PERFORM 800-OPEN-FILES THRU 800-EXIT.
023200           PERFORM 900-READ-BOOKING THRU 900-EXIT.
023300           IF NO-MORE-BOOKINGS
023400               MOVE "EMPTY BOOKING MASTER EXTRACT" TO ABEND-REASON
023500               GO TO 1000-ABEND-RTN.
023600           PERFORM 920-READ-SERVICE THRU 920-EXIT.
023700       000-EXIT.
023800           EXIT.
023900*
024000       100-MAINLINE.
024100           MOVE "100-MAINLINE" TO ABEND-PARA-NAME.
024200           PERFORM 200-NEW-BOOKING THRU 200-EXIT.
024300           PERFORM 900-READ-BOOKING THRU 900-EXIT.
024400       100-EXIT.
024500           EXIT.
024600*
024700       200-NEW-BOOKING.
024800           MOVE "200-NEW-BOOKING" TO ABEND-PARA-NAME.
024900           IF WS-LINES > 50
025000               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
025100               PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
025200*
025300           MOVE BOOK-CHECKED-IN-DATE  TO NIGHT-CHECKED-IN-DATE.
025400           MOVE BOOK-CHECKED-OUT-DATE TO
025500               NIGHT-CHECKED-OUT-DATE.
025600           CALL "BKNIGHT" USING NIGHT-CALC-REC, NIGHT-RETURN-CNT.
025700*
025800           PERFORM 740-WRITE-BOOKING-DETAIL THRU 740-EXIT.
025900*
026000           MOVE ZERO TO WS-BOOKING-TOTAL.
026100           PERFORM 300-BOOKING-SERVICES THRU 300-EXIT
026200               UNTIL NO-MORE-SERVICES
026300                  OR SVC-BOOKING-ID NOT EQUAL TO BOOKING-ID.
026400           PERFORM 760-WRITE-TOTAL-LINE THRU 760-EXIT.
026500       200-EXIT.
026600           EXIT.
026700*
026800************************************************************
026900*    300-BOOKING-SERVICES - EMIT EVERY ROOM-SERVICE CHARGE  *
027000*    POSTED AGAINST THE CURRENT BOOKING AND ACCUMULATE THE  *
027100*    RUNNING TOTAL FOR 760-WRITE-TOTAL-LINE                 *
027200************************************************************
027300       300-BOOKING-SERVICES.
027400           MOVE "300-BOOKING-SERVICES" TO ABEND-PARA-NAME.
027500           PERFORM 780-WRITE-SERVICE-DETAIL THRU 780-EXIT.
027600           ADD SVC-AMOUNT TO WS-BOOKING-TOTAL.
027700           PERFORM 920-READ-SERVICE THRU 920-EXIT.
027800       300-EXIT.
027900           EXIT.
028000*
028100       700-WRITE-PAGE-HDR.
028200           MOVE "700-WRITE-PAGE-HDR" TO ABEND-PARA-NAME.
028300           WRITE RPT-REC FROM WS-BLANK-LINE
028400               AFTER ADVANCING 1.
028500           MOVE WS-PAGES TO PAGE-NBR-O.
028600           WRITE RPT-REC FROM WS-HDR-REC
028700               AFTER ADVANCING TOP-OF-FORM.
028800           ADD 1 TO WS-PAGES.
028900           MOVE ZERO TO WS-LINES.
029000       700-EXIT.
029100           EXIT.
029200*
029300       720-WRITE-COLM-HDR.
029400           MOVE "720-WRITE-COLM-HDR" TO ABEND-PARA-NAME.
029500           WRITE RPT-REC FROM WS-COLM-HDR-REC
029600               AFTER ADVANCING 2.
029700           ADD 1 TO WS-LINES.
029800       720-EXIT.
029900           EXIT.
030000*
030100       740-WRITE-BOOKING-DETAIL.
030200           MOVE "740-WRITE-BOOKING-DETAIL" TO ABEND-PARA-NAME.
030300           MOVE BOOKING-ID          TO RPT-BOOKING-ID-O.
030400           STRING BOOK-FIRST-NAME DELIMITED BY SPACE
030500                  " " DELIMITED BY SIZE
030600                  BOOK-LAST-NAME DELIMITED BY SPACE
030700                  INTO RPT-GUEST-NAME-O.
030800           MOVE BOOK-CHECKED-IN-DATE  TO RPT-CHECK-IN-O.
030900           MOVE BOOK-CHECKED-OUT-DATE TO RPT-CHECK-OUT-O.
031000           MOVE NIGHT-RETURN-CNT         TO RPT-NIGHTS-O.
031100           MOVE BOOK-ROOM-ID          TO RPT-ROOM-ID-O.
031200           MOVE BOOK-STATUS-CD           TO RPT-STATUS-O.
031300           WRITE RPT-REC FROM WS-BOOKING-RPT-REC
031400               AFTER ADVANCING 2.
031500           ADD 1 TO WS-LINES.
031600           ADD 1 TO BOOKINGS-READ.
031700       740-EXIT.
031800           EXIT.
031900*
032000       760-WRITE-TOTAL-LINE.
032100           MOVE "760-WRITE-TOTAL-LINE" TO ABEND-PARA-NAME.
032200           STRING BOOK-FIRST-NAME DELIMITED BY SPACE
032300                  " " DELIMITED BY SIZE
032400                  BOOK-LAST-NAME DELIMITED BY SPACE
032500                  INTO RPT-TOTAL-NAME-O.
032600           MOVE WS-BOOKING-TOTAL TO RPT-TOTAL-AMOUNT-O.
032700           WRITE RPT-REC FROM WS-TOTAL-RPT-REC
032800               AFTER ADVANCING 1.
032900           WRITE RPT-REC FROM WS-BLANK-LINE
033000               AFTER ADVANCING 1.
033100           ADD 2 TO WS-LINES.
033200       760-EXIT.
033300           EXIT.
033400*
033500       780-WRITE-SERVICE-DETAIL.
033600           MOVE "780-WRITE-SERVICE-DETAIL" TO ABEND-PARA-NAME.
033700           MOVE ROOM-SERVICE-TYPE  TO RPT-SVC-TYPE-O.
033800           MOVE SVC-DATE           TO RPT-SVC-DATE-O.
033900           MOVE SVC-AMOUNT         TO RPT-SVC-AMOUNT-O.
034000           WRITE RPT-REC FROM WS-SERVICE-RPT-REC
034100               AFTER ADVANCING 1.
034200           ADD 1 TO WS-LINES.
034300           ADD 1 TO SERVICES-READ.
034400           IF WS-LINES > 50
034500               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
034600               PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
034700       780-EXIT.
034800           EXIT.
034900*
035000       800-OPEN-FILES.
035100           MOVE "800-OPEN-FILES" TO ABEND-PARA-NAME.
035200           OPEN INPUT BOOKSORT-FILE, SVCSORT-FILE.
035300           OPEN OUTPUT RMSVCRPT-FILE, SYSOUT.
035400       800-EXIT.
035500           EXIT.
035600*
035700       850-CLOSE-FILES.
035800           MOVE "850-CLOSE-FILES" TO ABEND-PARA-NAME.
035900           CLOSE BOOKSORT-FILE, SVCSORT-FILE, RMSVCRPT-FILE,
036000                 SYSOUT.
036100       850-EXIT.
036200           EXIT.
036300*
036400       900-READ-BOOKING.
036500           READ BOOKSORT-FILE INTO BOOKING-MASTER-REC
036600               AT END
036700               MOVE "N" TO MORE-BOOK-SW
036800               GO TO 900-EXIT
036900           END-READ.
037000       900-EXIT.
037100           EXIT.
037200*
037300       920-READ-SERVICE.
037400           READ SVCSORT-FILE INTO ROOM-SERVICE-REC
037500               AT END
037600               MOVE "N" TO MORE-SVC-SW
037700               GO TO 920-EXIT
037800           END-READ.
037900       920-EXIT.
038000           EXIT.
038100*
038200       999-CLEANUP.
038300           MOVE "999-CLEANUP" TO ABEND-PARA-NAME.
038400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038500           DISPLAY "** BOOKINGS LISTED **".
038600           DISPLAY BOOKINGS-READ.
038700           DISPLAY "** ROOM SERVICE CHARGES LISTED **".
038800           DISPLAY SERVICES-READ.
038900           DISPLAY "******** NORMAL END OF JOB RMSVCLST ********".
039000       999-EXIT.
039100           EXIT.
039200*
039300       1000-ABEND-RTN.
039400           WRITE SYSOUT-REC FROM ABEND-REC.
039500           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039600           DISPLAY "*** ABNORMAL END OF JOB-RMSVCLST ***"
039700               UPON CONSOLE.
039800           DIVIDE ZERO-VAL INTO ONE-VAL.
