000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    BKGTESTS                                                    *
000400*    UNIT TEST DRIVER FOR THE SHARED BOOKING CALCULATION         *
000500*    ROUTINES - DDS0002 HOTEL BOOKING SYSTEM                     *
000600*                                                                *
000700*    EXERCISES BKNIGHT (LENGTH-OF-STAY), BKSTCHK (STATUS         *
000800*    TRANSITION CHECK), AND THE HALF-OPEN DATE-OVERLAP TEST      *
000900*    THAT RMAVAIL'S 300-CHECK-BOOKING-OVERLAP PARAGRAPH USES,    *
001000*    WITH A FIXED TABLE OF KNOWN-ANSWER CASES FOR EACH.  RMAVAIL *
001100*    ITSELF IS A FILE-DRIVEN BATCH MAIN PROGRAM, NOT A CALLABLE  *
001200*    SUBROUTINE, SO ITS OVERLAP RULE IS RE-STATED HERE RATHER    *
001300*    THAN CALLED DIRECTLY.  RUN THIS STEP ANY TIME BKNIGHT OR    *
001400*    BKSTCHK IS TOUCHED, BEFORE THE CHANGE GOES TO THE NEXT      *
001500*    ENVIRONMENT.                                                *
001600******************************************************************
001700       PROGRAM-ID.  BKGTESTS.
001800       AUTHOR. R. MCAFEE.
001900       INSTALLATION. COBOL DEVELOPMENT CENTER.
002000       DATE-WRITTEN. 04/18/90.
002100       DATE-COMPILED. 04/18/90.
002200       SECURITY. NON-CONFIDENTIAL.
002300*
002400******************************************************************
002500*    CHANGE LOG                                                  *
002600*    ----------------------------------------------------------  *
002700*    04/18/90  RFM  ORIGINAL DRIVER - COVERS THE ORIGINAL         *
002800*                   BINARY-SUBTRACT VERSION OF BKNIGHT            *
002900*    10/09/13  RFM  ADDED MONTH-BOUNDARY CASE AFTER BKNIGHT WAS   *
003000*                   REWRITTEN TO THE MARCH-BASED ALGORITHM - THE  *
003100*                   OLD DRIVER WOULD NOT HAVE CAUGHT THAT BUG     *
003200*    09/09/98  TGD  Y2K - NOT APPLICABLE, ALL TEST DATES ALREADY  *
003300*                   CCYYMMDD - ENTRY LEFT FOR THE STANDARD SWEEP  *
003400*    04/02/12  JS   ADDED STATUS-CHECK CASES FOR THE TIGHTENED    *
003500*                   RULE 3 (CHECKED-OUT MAY NOT BE CANCELED)      *
003600*    08/21/18  JS   ADDED OVERLAP CASES FOR THE ANNEX WING        *
003700*                   EXPANSION - ADJACENT-DAY BOUNDARY CHECKS      *
003800******************************************************************
003900
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-390.
004300       OBJECT-COMPUTER. IBM-390.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600       INPUT-OUTPUT SECTION.
004700*
004800       DATA DIVISION.
004900       FILE SECTION.
005000*
005100       WORKING-STORAGE SECTION.
005200*
005300******************************************************************
005400*    NIGHT-COUNT TEST TABLE - CHECK-IN/CHECK-OUT PAIR AND THE     *
005500*    NIGHT COUNT BKNIGHT MUST RETURN FOR EACH                    *
005600******************************************************************
005700       01  WS-NIGHT-TEST-TABLE.
005800           05  WS-NIGHT-CASE OCCURS 5 TIMES.
005900               10  NTC-CASE-NAME       PIC X(30).
006000               10  NTC-CHECK-IN        PIC 9(8).
006100               10  NTC-CHECK-OUT       PIC 9(8).
006200               10  NTC-EXPECT-NIGHTS   PIC 9(4).
006300               10  FILLER              PIC X(6).
006400*
006500       01  WS-NIGHT-TEST-ALT REDEFINES WS-NIGHT-TEST-TABLE.
006600           05  NTC-BYTES PIC X(56) OCCURS 5 TIMES.
006700*
006800******************************************************************
006900*    STATUS-TRANSITION TEST TABLE - CURRENT/REQUESTED STATUS AND  *
007000*    THE RETURN CODE BKSTCHK MUST GIVE BACK FOR EACH              *
007100******************************************************************
007200       01  WS-STATUS-TEST-TABLE.
007300           05  WS-STATUS-CASE OCCURS 8 TIMES.
007400               10  STC-CASE-NAME       PIC X(30).
007500               10  STC-CURRENT-STATUS  PIC X(11).
007600               10  STC-REQUEST-STATUS  PIC X(11).
007700               10  STC-EXPECT-RTN-CD   PIC 9(4).
007800               10  FILLER              PIC X(4).
007900*
008000       01  WS-STATUS-TEST-ALT REDEFINES WS-STATUS-TEST-TABLE.
008100           05  STC-BYTES PIC X(60) OCCURS 8 TIMES.
008200*
008300******************************************************************
008400*    DATE-OVERLAP TEST TABLE - AN EXISTING BOOKING'S DATE RANGE,  *
008500*    A REQUESTED DATE RANGE, AND WHETHER THEY SHOULD BE FLAGGED   *
008600*    AS OVERLAPPING UNDER THE HALF-OPEN INTERVAL RULE             *
008700******************************************************************
008800       01  WS-OVERLAP-TEST-TABLE.
008900           05  WS-OVERLAP-CASE OCCURS 6 TIMES.
009000               10  OVC-CASE-NAME       PIC X(30).
009100               10  OVC-EXIST-IN        PIC 9(8).
009200               10  OVC-EXIST-OUT       PIC 9(8).
009300               10  OVC-REQ-IN          PIC 9(8).
009400               10  OVC-REQ-OUT         PIC 9(8).
009500               10  OVC-EXPECT-OVERLAP  PIC X(1).
009600               10  FILLER              PIC X(5).
009700*
009800       01  WS-OVERLAP-TEST-ALT REDEFINES WS-OVERLAP-TEST-TABLE.
009900           05  OVC-BYTES PIC X(70) OCCURS 6 TIMES.
010000*
010100******************************************************************
010200*    CALL-SHAPED WORKING AREAS FOR BKNIGHT AND BKSTCHK            *
010300******************************************************************
010400       01  WS-NIGHT-CALC-REC.
010500           05  WS-NC-CHECKED-IN-DATE   PIC 9(8).
010600           05  WS-NC-CHECKED-OUT-DATE  PIC 9(8).
010700           05  FILLER                  PIC X(4).
010800       77  WS-NIGHT-RETURN-CNT         PIC 9(4).
010900*
011000       01  WS-STATUS-CHECK-REC.
011100           05  WS-SC-CURRENT-STATUS    PIC X(11).
011200           05  WS-SC-REQUESTED-STATUS  PIC X(11).
011300           05  FILLER                  PIC X(8).
011400       01  WS-STATUS-CHECK-RESULT.
011500           05  WS-SC-RETURN-CD         PIC 9(4) COMP.
011600           05  WS-SC-REASON-MSG        PIC X(60).
011700           05  FILLER                  PIC X(4).
011800*
011900******************************************************************
012000*    RUNNING SCORE - ALL BINARY                                  *
012100******************************************************************
012200       01  COUNTERS-AND-ACCUMULATORS.
012300           05  WS-TESTS-RUN            PIC 9(4) COMP VALUE ZERO.
012400           05  WS-TESTS-PASSED         PIC 9(4) COMP VALUE ZERO.
012500           05  WS-TESTS-FAILED         PIC 9(4) COMP VALUE ZERO.
012600           05  FILLER                  PIC X(4).
012700*
012800       77  WS-OVERLAP-FOUND-SW         PIC X(1) VALUE "N".
012900           88  WS-DATES-OVERLAP            VALUE "Y".
013000*
013100       77  NIGHT-TEST-IDX              PIC 9(4) COMP VALUE ZERO.
013200       77  STATUS-TEST-IDX             PIC 9(4) COMP VALUE ZERO.
013300       77  OVERLAP-TEST-IDX            PIC 9(4) COMP VALUE ZERO.
013400*
013500       PROCEDURE DIVISION.
013600*
013700       000-MAINLINE.
013800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013900           PERFORM 100-RUN-NIGHT-TESTS THRU 100-EXIT
014000               VARYING NIGHT-TEST-IDX FROM 1 BY 1
014100               UNTIL NIGHT-TEST-IDX > 5.
014200           PERFORM 200-RUN-STATUS-TESTS THRU 200-EXIT
014300               VARYING STATUS-TEST-IDX FROM 1 BY 1
014400               UNTIL STATUS-TEST-IDX > 8.
014500           PERFORM 300-RUN-OVERLAP-TESTS THRU 300-EXIT
014600               VARYING OVERLAP-TEST-IDX FROM 1 BY 1
014700               UNTIL OVERLAP-TEST-IDX > 6.
014800           PERFORM 900-CLEANUP THRU 900-EXIT.
014900           IF WS-TESTS-FAILED > ZERO
015000               MOVE 16 TO RETURN-CODE
015100           ELSE
015200               MOVE ZERO TO RETURN-CODE.
015300           GOBACK.
015400*
015500       000-HOUSEKEEPING.
015600           DISPLAY "******** BEGIN JOB BKGTESTS ********".
015700           MOVE ZERO TO WS-TESTS-RUN, WS-TESTS-PASSED,
015800                        WS-TESTS-FAILED.
015900           PERFORM 020-LOAD-NIGHT-CASES THRU 020-EXIT.
016000           PERFORM 040-LOAD-STATUS-CASES THRU 040-EXIT.
016100           PERFORM 060-LOAD-OVERLAP-CASES THRU 060-EXIT.
016200       000-EXIT.
016300           EXIT.
016400*
016500************************************************************
016600*    020-LOAD-NIGHT-CASES - ONE ROW PER BKNIGHT SCENARIO   *
016700************************************************************
016800       020-LOAD-NIGHT-CASES.
016900           MOVE "ONE-NIGHT STAY"            TO NTC-CASE-NAME (1).
017000           MOVE 20260301 TO NTC-CHECK-IN (1).
017100           MOVE 20260302 TO NTC-CHECK-OUT (1).
017200           MOVE 0001     TO NTC-EXPECT-NIGHTS (1).
017300*
017400           MOVE "ONE-WEEK STAY"             TO NTC-CASE-NAME (2).
017500           MOVE 20260301 TO NTC-CHECK-IN (2).
017600           MOVE 20260308 TO NTC-CHECK-OUT (2).
017700           MOVE 0007     TO NTC-EXPECT-NIGHTS (2).
017800*
017900           MOVE "MONTH-BOUNDARY, SHORT-LONG" TO NTC-CASE-NAME (3).
018000           MOVE 20260228 TO NTC-CHECK-IN (3).
018100           MOVE 20260302 TO NTC-CHECK-OUT (3).
018200           MOVE 0002     TO NTC-EXPECT-NIGHTS (3).
018300*
018400           MOVE "YEAR-BOUNDARY STAY"        TO NTC-CASE-NAME (4).
018500           MOVE 20251230 TO NTC-CHECK-IN (4).
018600           MOVE 20260102 TO NTC-CHECK-OUT (4).
018700           MOVE 0003     TO NTC-EXPECT-NIGHTS (4).
018800*
018900           MOVE "ZERO CHECK-OUT DATE GUARD" TO NTC-CASE-NAME (5).
019000           MOVE 20260301 TO NTC-CHECK-IN (5).
019100           MOVE ZERO     TO NTC-CHECK-OUT (5).
019200           MOVE 0000     TO NTC-EXPECT-NIGHTS (5).
019300       020-EXIT.
019400           EXIT.
019500*
019600************************************************************
019700*    040-LOAD-STATUS-CASES - ONE ROW PER BKSTCHK SCENARIO  *
019800************************************************************
019900       040-LOAD-STATUS-CASES.
020000           MOVE "BOOKED TO CHECKED-IN - OK" TO STC-CASE-NAME (1).
020100           MOVE "BOOKED"      TO STC-CURRENT-STATUS (1).
020200           MOVE "CHECKED_IN"  TO STC-REQUEST-STATUS (1).
020300           MOVE ZERO          TO STC-EXPECT-RTN-CD (1).
020400*
020500           MOVE "CHECKED-IN TO CHECKED-OUT - OK" TO
020600               STC-CASE-NAME (2).
020700           MOVE "CHECKED_IN"  TO STC-CURRENT-STATUS (2).
020800           MOVE "CHECKED_OUT" TO STC-REQUEST-STATUS (2).
020900           MOVE ZERO          TO STC-EXPECT-RTN-CD (2).
021000*
021100           MOVE "BOOKED TO CANCELED - OK" TO STC-CASE-NAME (3).
021200           MOVE "BOOKED"      TO STC-CURRENT-STATUS (3).
021300           MOVE "CANCELED"    TO STC-REQUEST-STATUS (3).
021400           MOVE ZERO          TO STC-EXPECT-RTN-CD (3).
021500*
021600           MOVE "CANCELED SOURCE BLOCKED - RULE 1" TO
021700               STC-CASE-NAME (4).
021800           MOVE "CANCELED"    TO STC-CURRENT-STATUS (4).
021900           MOVE "BOOKED"      TO STC-REQUEST-STATUS (4).
022000           MOVE 4             TO STC-EXPECT-RTN-CD (4).
022100*
022200           MOVE "CHECKOUT W/O CHECKIN BLOCKED - RULE 2" TO
022300               STC-CASE-NAME (5).
022400           MOVE "BOOKED"      TO STC-CURRENT-STATUS (5).
022500           MOVE "CHECKED_OUT" TO STC-REQUEST-STATUS (5).
022600           MOVE 4             TO STC-EXPECT-RTN-CD (5).
022700*
022800           MOVE "CANCEL AFTER CHECKED-IN BLOCKED - RULE 3" TO
022900               STC-CASE-NAME (6).
023000           MOVE "CHECKED_IN"  TO STC-CURRENT-STATUS (6).
023100           MOVE "CANCELED"    TO STC-REQUEST-STATUS (6).
023200           MOVE 4             TO STC-EXPECT-RTN-CD (6).
023300*
023400           MOVE "CANCEL AFTER CHECKED-OUT BLOCKED - RULE 3" TO
023500               STC-CASE-NAME (7).
023600           MOVE "CHECKED_OUT" TO STC-CURRENT-STATUS (7).
023700           MOVE "CANCELED"    TO STC-REQUEST-STATUS (7).
023800           MOVE 4             TO STC-EXPECT-RTN-CD (7).
023900*
024000           MOVE "CHECKED-OUT TO CHECKED-IN BLOCKED - RULE 2" TO
024100               STC-CASE-NAME (8).
024200           MOVE "CHECKED_OUT" TO STC-CURRENT-STATUS (8).
024300           MOVE "CHECKED_OUT" TO STC-REQUEST-STATUS (8).
024400           MOVE ZERO          TO STC-EXPECT-RTN-CD (8).
024500       040-EXIT.
024600           EXIT.
024700*
024800************************************************************
024900*    060-LOAD-OVERLAP-CASES - ONE ROW PER RMAVAIL OVERLAP   *
025000*    SCENARIO, HALF-OPEN INTERVAL RULE                      *
025100************************************************************
025200       060-LOAD-OVERLAP-CASES.
025300           MOVE "IDENTICAL RANGES - OVERLAP" TO
025400               OVC-CASE-NAME (1).
025500           MOVE 20260301 TO OVC-EXIST-IN (1).
025600           MOVE 20260305 TO OVC-EXIST-OUT (1).
025700           MOVE 20260301 TO OVC-REQ-IN (1).
025800           MOVE 20260305 TO OVC-REQ-OUT (1).
025900           MOVE "Y"      TO OVC-EXPECT-OVERLAP (1).
026000*
026100           MOVE "REQUEST STARTS ON EXISTING CHECKOUT - CLEAR" TO
026200               OVC-CASE-NAME (2).
026300           MOVE 20260301 TO OVC-EXIST-IN (2).
026400           MOVE 20260305 TO OVC-EXIST-OUT (2).
026500           MOVE 20260305 TO OVC-REQ-IN (2).
026600           MOVE 20260308 TO OVC-REQ-OUT (2).
026700           MOVE "N"      TO OVC-EXPECT-OVERLAP (2).
026800*
026900           MOVE "EXISTING STARTS ON REQUEST CHECKOUT - CLEAR" TO
027000               OVC-CASE-NAME (3).
027100           MOVE 20260305 TO OVC-EXIST-IN (3).
027200           MOVE 20260309 TO OVC-EXIST-OUT (3).
027300           MOVE 20260301 TO OVC-REQ-IN (3).
027400           MOVE 20260305 TO OVC-REQ-OUT (3).
027500           MOVE "N"      TO OVC-EXPECT-OVERLAP (3).
027600*
027700           MOVE "REQUEST FULLY INSIDE EXISTING - OVERLAP" TO
027800               OVC-CASE-NAME (4).
027900           MOVE 20260301 TO OVC-EXIST-IN (4).
028000           MOVE 20260310 TO OVC-EXIST-OUT (4).
028100           MOVE 20260303 TO OVC-REQ-IN (4).
028200           MOVE 20260305 TO OVC-REQ-OUT (4).
028300           MOVE "Y"      TO OVC-EXPECT-OVERLAP (4).
028400*
028500           MOVE "COMPLETELY SEPARATE RANGES - CLEAR" TO
028600               OVC-CASE-NAME (5).
028700           MOVE 20260301 TO OVC-EXIST-IN (5).
028800           MOVE 20260305 TO OVC-EXIST-OUT (5).
028900           MOVE 20260401 TO OVC-REQ-IN (5).
029000           MOVE 20260405 TO OVC-REQ-OUT (5).
029100           MOVE "N"      TO OVC-EXPECT-OVERLAP (5).
029200*
029300           MOVE "REQUEST ENDS ONE DAY BEFORE EXISTING - CLEAR" TO
029400               OVC-CASE-NAME (6).
029500           MOVE 20260310 TO OVC-EXIST-IN (6).
029600           MOVE 20260315 TO OVC-EXIST-OUT (6).
029700           MOVE 20260305 TO OVC-REQ-IN (6).
029800           MOVE 20260309 TO OVC-REQ-OUT (6).
029900           MOVE "N"      TO OVC-EXPECT-OVERLAP (6).
030000       060-EXIT.
030100           EXIT.
030200*
030300************************************************************
030400*    100-RUN-NIGHT-TESTS - ONE CALL TO BKNIGHT PER TABLE    *
030500*    ROW, CHECKED AGAINST THE EXPECTED NIGHT COUNT          *
030600************************************************************
030700       100-RUN-NIGHT-TESTS.
030800           ADD 1 TO WS-TESTS-RUN.
030900           MOVE NTC-CHECK-IN (NIGHT-TEST-IDX)  TO
031000               WS-NC-CHECKED-IN-DATE.
031100           MOVE NTC-CHECK-OUT (NIGHT-TEST-IDX) TO
031200               WS-NC-CHECKED-OUT-DATE.
031300           CALL "BKNIGHT" USING WS-NIGHT-CALC-REC,
031400                                WS-NIGHT-RETURN-CNT.
031500           IF WS-NIGHT-RETURN-CNT = NTC-EXPECT-NIGHTS
031600                                         (NIGHT-TEST-IDX)
031700               ADD 1 TO WS-TESTS-PASSED
031800               DISPLAY "PASS  BKNIGHT  "
031900                   NTC-CASE-NAME (NIGHT-TEST-IDX)
032000           ELSE
032100               ADD 1 TO WS-TESTS-FAILED
032200               DISPLAY "FAIL  BKNIGHT  "
032300                   NTC-CASE-NAME (NIGHT-TEST-IDX)
032400               DISPLAY "      EXPECTED "
032500                   NTC-EXPECT-NIGHTS (NIGHT-TEST-IDX)
032600                   " GOT " WS-NIGHT-RETURN-CNT.
032700       100-EXIT.
032800           EXIT.
032900*
033000************************************************************
033100*    200-RUN-STATUS-TESTS - ONE CALL TO BKSTCHK PER TABLE   *
033200*    ROW, CHECKED AGAINST THE EXPECTED RETURN CODE          *
033300************************************************************
033400       200-RUN-STATUS-TESTS.
033500           ADD 1 TO WS-TESTS-RUN.
033600           MOVE STC-CURRENT-STATUS (STATUS-TEST-IDX) TO
033700               WS-SC-CURRENT-STATUS.
033800           MOVE STC-REQUEST-STATUS (STATUS-TEST-IDX) TO
033900               WS-SC-REQUESTED-STATUS.
034000           CALL "BKSTCHK" USING WS-STATUS-CHECK-REC,
034100                                WS-STATUS-CHECK-RESULT.
034200           IF WS-SC-RETURN-CD = STC-EXPECT-RTN-CD
034300                                    (STATUS-TEST-IDX)
034400               ADD 1 TO WS-TESTS-PASSED
034500               DISPLAY "PASS  BKSTCHK  "
034600                   STC-CASE-NAME (STATUS-TEST-IDX)
034700           ELSE
034800               ADD 1 TO WS-TESTS-FAILED
034900               DISPLAY "FAIL  BKSTCHK  "
035000                   STC-CASE-NAME (STATUS-TEST-IDX)
035100               DISPLAY "      EXPECTED "
035200                   STC-EXPECT-RTN-CD (STATUS-TEST-IDX)
035300                   " GOT " WS-SC-RETURN-CD
035400               DISPLAY "      REASON: " WS-SC-REASON-MSG.
035500       200-EXIT.
035600           EXIT.
035700*
035800************************************************************
035900*    300-RUN-OVERLAP-TESTS - ONE HALF-OPEN INTERVAL TEST     *
036000*    PER TABLE ROW, THE SAME RULE RMAVAIL'S                  *
036100*    320-TEST-ONE-BOOKING PARAGRAPH APPLIES                  *
036200************************************************************
036300       300-RUN-OVERLAP-TESTS.
036400           ADD 1 TO WS-TESTS-RUN.
036500           MOVE "N" TO WS-OVERLAP-FOUND-SW.
036600           IF NOT (OVC-EXIST-OUT (OVERLAP-TEST-IDX) <=
036700                       OVC-REQ-IN (OVERLAP-TEST-IDX)
036800                   OR
036900                   OVC-EXIST-IN (OVERLAP-TEST-IDX) >=
037000                       OVC-REQ-OUT (OVERLAP-TEST-IDX))
037100               MOVE "Y" TO WS-OVERLAP-FOUND-SW.
037200           IF WS-OVERLAP-FOUND-SW = OVC-EXPECT-OVERLAP
037300                                        (OVERLAP-TEST-IDX)
037400               ADD 1 TO WS-TESTS-PASSED
037500               DISPLAY "PASS  OVERLAP   "
037600                   OVC-CASE-NAME (OVERLAP-TEST-IDX)
037700           ELSE
037800               ADD 1 TO WS-TESTS-FAILED
037900               DISPLAY "FAIL  OVERLAP   "
038000                   OVC-CASE-NAME (OVERLAP-TEST-IDX)
038100               DISPLAY "      EXPECTED "
038200                   OVC-EXPECT-OVERLAP (OVERLAP-TEST-IDX)
038300                   " GOT " WS-OVERLAP-FOUND-SW.
038400       300-EXIT.
038500           EXIT.
038600*
038700       900-CLEANUP.
038800           DISPLAY "** TESTS RUN **".
038900           DISPLAY WS-TESTS-RUN.
039000           DISPLAY "** TESTS PASSED **".
039100           DISPLAY WS-TESTS-PASSED.
039200           DISPLAY "** TESTS FAILED **".
039300           DISPLAY WS-TESTS-FAILED.
039400           IF WS-TESTS-FAILED > ZERO
039500               DISPLAY "******** BKGTESTS COMPLETED WITH FAILURES "
039600                   "********"
039700           ELSE
039800               DISPLAY "******** BKGTESTS - ALL TESTS PASSED "
039900                   "********".
040000       900-EXIT.
040100           EXIT.
