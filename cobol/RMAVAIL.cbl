000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    RMAVAIL                                                    *
000400*    ROOM AVAILABILITY SEARCH - DDS0002 HOTEL BOOKING SYSTEM    *
000500*                                                                *
000600*    GIVEN A PARTY SIZE AND A STAY DATE RANGE, SCANS THE ROOM   *
000700*    EXTRACT FOR THE CHEAPEST ROOM THAT (1) HOLDS THE REQUESTED *
000800*    PARTY AND (2) HAS NO BOOKED/CHECKED-IN BOOKING WHOSE DATE  *
000900*    RANGE OVERLAPS THE REQUEST.  RUNS NIGHTLY AGAINST THE      *
001000*    FRONT-DESK'S BATCH OF AVAILABILITY REQUESTS ACCUMULATED    *
001100*    DURING THE DAY.                                            *
001200*                                                                *
001300*    ROOMSORT-FILE MUST ARRIVE PRE-SORTED ASCENDING BY          *
001400*    ROOM-PRICE (JCL SORT STEP AHEAD OF THIS ONE) SO THE FIRST  *
001500*    QUALIFYING ROW IN THE TABLE IS ALWAYS THE CHEAPEST ONE.    *
001600******************************************************************
001700       PROGRAM-ID.  RMAVAIL.
001800       AUTHOR. JON SAYLES.
001900       INSTALLATION. COBOL DEVELOPMENT CENTER.
002000       DATE-WRITTEN. 02/02/88.
002100       DATE-COMPILED. 02/02/88.
002200       SECURITY. NON-CONFIDENTIAL.
002300*
002400******************************************************************
002500*    CHANGE LOG                                                  *
002600*    ----------------------------------------------------------  *
002700*    02/02/88  JS   ORIGINAL PROGRAM - TABLE-LOAD-THEN-SEARCH     *
002800*                   SHAPE OVER THE SORTED ROOM EXTRACT            *
002900*    06/30/10  JS   ADDED BOOKING TABLE AND OVERLAP CHECK - THE  *
003000*                   FIRST CUT ONLY CHECKED CAPACITY AND HANDED   *
003100*                   OUT DOUBLE-BOOKED ROOMS                      *
003200*    09/09/98  TGD  Y2K - BOTH DATE FIELDS IN THE REQUEST AND IN *
003300*                   THE BOOKING TABLE NOW 9(8) CCYYMMDD          *
003400*    03/15/12  RFM  HALF-OPEN INTERVAL FIX - A BOOKING ENDING ON *
003500*                   THE REQUESTED CHECK-IN DAY WAS WRONGLY       *
003600*                   BLOCKING THE ROOM (CHECKOUT DAY IS FREE)     *
003700*    11/04/14  RFM  ONLY-BOOKED-OR-CHECKED-IN RULE ADDED - A     *
003800*                   CHECKED-OUT OR CANCELED BOOKING WAS STILL    *
003900*                   BLOCKING THE ROOM UNTIL THIS FIX              *
004000*    08/21/18  JS   RAISED ROOM-TABLE AND BOOKING-TABLE OCCURS   *
004100*                   LIMITS FOR THE ANNEX WING EXPANSION          *
004200******************************************************************
004300
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-390.
004700       OBJECT-COMPUTER. IBM-390.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM
005000           CLASS VALID-STATUS-CLASS IS "A" THRU "Z".
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT SYSOUT
005400           ASSIGN TO UT-S-SYSOUT
005500             ORGANIZATION IS SEQUENTIAL.
005600*
005700           SELECT ROOMSORT-FILE
005800           ASSIGN TO UT-S-ROOMSRT
005900             ACCESS MODE IS SEQUENTIAL
006000             FILE STATUS IS OFCODE.
006100*
006200           SELECT BOOKSORT-FILE
006300           ASSIGN TO UT-S-BOOKSRT
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS OFCODE.
006600*
006700           SELECT AVAILREQ-FILE
006800           ASSIGN TO UT-S-AVLREQ
006900             ACCESS MODE IS SEQUENTIAL
007000             FILE STATUS IS IFCODE.
007100*
007200           SELECT RMAVAIL-FILE
007300           ASSIGN TO UT-S-RMAVL
007400             ACCESS MODE IS SEQUENTIAL
007500             FILE STATUS IS EFCODE.
007600*
007700       DATA DIVISION.
007800       FILE SECTION.
007900       FD  SYSOUT
008000           RECORDING MODE IS F
008100           LABEL RECORDS ARE STANDARD
008200           RECORD CONTAINS 130 CHARACTERS
008300           BLOCK CONTAINS 0 RECORDS
008400           DATA RECORD IS SYSOUT-REC.
008500       01  SYSOUT-REC  PIC X(130).
008600*
008700******* PRE-SORTED ROOM EXTRACT - ASCENDING BY ROOM-PRICE
008800       FD  ROOMSORT-FILE
008900           RECORDING MODE IS F
009000           LABEL RECORDS ARE STANDARD
009100           RECORD CONTAINS 60 CHARACTERS
009200           BLOCK CONTAINS 0 RECORDS
009300           DATA RECORD IS ROOM-SORT-REC.
009400       01  ROOM-SORT-REC               PIC X(60).
009500*
009600******* BOOKING EXTRACT - ALL ACTIVE AND HISTORICAL BOOKINGS,
009700******* UNSORTED, LOADED WHOLE INTO THE OVERLAP-CHECK TABLE
009800       FD  BOOKSORT-FILE
009900           RECORDING MODE IS F
010000           LABEL RECORDS ARE STANDARD
010100           RECORD CONTAINS 119 CHARACTERS
010200           BLOCK CONTAINS 0 RECORDS
010300           DATA RECORD IS BOOK-SORT-REC.
010400       01  BOOK-SORT-REC               PIC X(119).
010500*
010600******* ONE ROW PER FRONT-DESK AVAILABILITY REQUEST ACCUMULATED
010700******* DURING THE DAY - DETAIL/TRAILER BALANCED LIKE EVERY
010800******* OTHER DDS0002 TRANSACTION FILE
010900       FD  AVAILREQ-FILE
011000           RECORDING MODE IS F
011100           LABEL RECORDS ARE STANDARD
011200           RECORD CONTAINS 40 CHARACTERS
011300           BLOCK CONTAINS 0 RECORDS
011400           DATA RECORD IS AVAILREQ-REC.
011500       01  AVAILREQ-REC.
011600           05  AREQ-REC-TYPE           PIC X(1).
011700               88  AREQ-DETAIL-REC         VALUE "D".
011800               88  AREQ-TRAILER-REC        VALUE "T".
011900           05  AREQ-NBR-ADULTS         PIC 9(2).
012000           05  AREQ-NBR-CHILDREN       PIC 9(2).
012100           05  AREQ-CHECK-IN-DATE      PIC 9(8).
012200           05  AREQ-CHECK-OUT-DATE     PIC 9(8).
012300           05  FILLER                  PIC X(19).
012400*
012500******* RESULT LISTING - ONE LINE PER REQUEST, EITHER THE
012600******* CHEAPEST QUALIFYING ROOM OR A NOT-FOUND INDICATION
012700       FD  RMAVAIL-FILE
012800           RECORDING MODE IS F
012900           LABEL RECORDS ARE STANDARD
013000           RECORD CONTAINS 40 CHARACTERS
013100           BLOCK CONTAINS 0 RECORDS
013200           DATA RECORD IS RMAVAIL-REC.
013300       01  RMAVAIL-REC.
013400           05  RAV-FOUND-SW            PIC X(1).
013500               88  RAV-ROOM-FOUND          VALUE "Y".
013600               88  RAV-ROOM-NOT-FOUND      VALUE "N".
013700           05  RAV-ROOM-ID             PIC 9(9).
013800           05  RAV-ROOM-NUMBER         PIC 9(5).
013900           05  RAV-ROOM-PRICE          PIC S9(7)V99 COMP-3.
014000           05  FILLER                  PIC X(14).
014100*
014200       WORKING-STORAGE SECTION.
014300*
014400       01  FILE-STATUS-CODES.
014500           05  IFCODE                  PIC X(2).
014600               88 CODE-READ     VALUE SPACES.
014700               88 NO-MORE-DATA  VALUE "10".
014800           05  OFCODE                  PIC X(2).
014900               88 CODE-WRITE    VALUE SPACES.
015000           05  EFCODE                  PIC X(2).
015100               88 CODE-WRITE-2  VALUE SPACES.
015200*
015300       COPY ROOMMSTR.
015400*
015500       COPY BOOKMSTR.
015600*
015700       COPY ABENDREC.
015800*
015900******************************************************************
016000*    ROOM TABLE - LOADED ONCE FROM ROOMSORT-FILE, WALKED IN      *
016100*    ASCENDING-PRICE ORDER FOR EVERY REQUEST                     *
016200******************************************************************
016300       01  WS-ROOM-TABLE.
016400           05  ROOM-TAB-REC OCCURS 300 TIMES
016500                   INDEXED BY ROOM-IDX.
016600               10  RMT-ROOM-ID         PIC 9(9).
016700               10  RMT-ROOM-NUMBER     PIC 9(5).
016800               10  RMT-ROOM-PRICE      PIC S9(7)V99 COMP-3.
016900               10  RMT-ADULT-CAP       PIC 9(2).
017000               10  RMT-CHILD-CAP       PIC 9(2).
017100               10  RMT-STATUS          PIC X(1).
017200*
017300       01  WS-ROOM-TABLE-ALT REDEFINES WS-ROOM-TABLE.
017400           05  ROOM-TAB-BYTES          PIC X(60) OCCURS 300 TIMES.
017500*
017600******************************************************************
017700*    BOOKING TABLE - LOADED ONCE FROM BOOKSORT-FILE, SCANNED     *
017800*    FOR EVERY CANDIDATE ROOM TO CHECK FOR A DATE OVERLAP        *
017900******************************************************************
018000       01  WS-BOOKING-TABLE.
018100           05  BOOK-TAB-REC OCCURS 1000 TIMES
018200                   INDEXED BY BOOK-IDX.
018300               10  BKT-BOOKING-ID      PIC 9(9).
018400               10  BKT-ROOM-ID         PIC 9(9).
018500               10  BKT-CHECKED-IN-DATE PIC 9(8).
018600               10  BKT-CHECKED-OUT-DATE PIC 9(8).
018700               10  BKT-STATUS          PIC X(11).
018800*
018900       01  WS-BOOKING-TABLE-ALT REDEFINES WS-BOOKING-TABLE.
019000           05  BOOK-TAB-BYTES          PIC X(37) OCCURS 1000 TIMES.
019100*
019200       01  WS-REQUEST-ECHO.
019300           05  WS-REQ-ADULTS           PIC 9(2).
019400           05  WS-REQ-CHILDREN         PIC 9(2).
019500           05  WS-REQ-CHECK-IN         PIC 9(8).
019600           05  WS-REQ-CHECK-OUT        PIC 9(8).
019700           05  FILLER                  PIC X(4).
019800       01  WS-REQUEST-ECHO-ALT REDEFINES WS-REQUEST-ECHO.
019900           05  WS-REQ-AS-BYTES         PIC X(24).
020000*
020100       77  ROOM-TAB-CNT                PIC S9(4) COMP VALUE ZERO.
020200       77  BOOK-TAB-CNT                PIC S9(4) COMP VALUE ZERO.
020300       77  WS-DATE                     PIC 9(6) VALUE ZERO.
020400       77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
020500       77  ONE-VAL                     PIC 9(1) VALUE 1.
020600       77  MORE-ROOM-SW                PIC X(1) VALUE SPACE.
020700           88  NO-MORE-ROOMS               VALUE "N".
020800       77  MORE-BOOK-SW                PIC X(1) VALUE SPACE.
020900           88  NO-MORE-BOOKINGS            VALUE "N".
021000       77  MORE-REQ-SW                 PIC X(1) VALUE SPACE.
021100           88  NO-MORE-REQUESTS            VALUE "N".
021200       77  WS-ROOM-FOUND-SW            PIC X(1) VALUE "N".
021300           88  WS-ROOM-IS-FOUND            VALUE "Y".
021400       77  WS-OVERLAP-SW               PIC X(1) VALUE "N".
021500           88  WS-DATES-OVERLAP             VALUE "Y".
021600*
021700       01  COUNTERS-AND-ACCUMULATORS.
021800           05  RECORDS-READ            PIC S9(9) COMP.
021900           05  RECORDS-WRITTEN         PIC S9(9) COMP.
022000           05  IN-RECORD-COUNT         PIC 9(9).
022100           05  FILLER                  PIC X(4).
022200*
022300       PROCEDURE DIVISION.
022400*
022500       000-MAINLINE.
022600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022700           PERFORM 050-LOAD-ROOM-TABLE THRU 050-EXIT
022800               VARYING ROOM-IDX FROM 1 BY 1
022900               UNTIL NO-MORE-ROOMS.
023000           PERFORM 060-LOAD-BOOKING-TABLE THRU 060-EXIT
023100               VARYING BOOK-IDX FROM 1 BY 1
023200               UNTIL NO-MORE-BOOKINGS.
023300           PERFORM 100-MAINLINE THRU 100-EXIT
023400               UNTIL NO-MORE-REQUESTS
023500                  OR AREQ-TRAILER-REC.
023600           PERFORM 900-CLEANUP THRU 900-EXIT.
023700           MOVE ZERO TO RETURN-CODE.
023800           GOBACK.
023900*
024000       000-HOUSEKEEPING.
024100           MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.
024200           DISPLAY "RMAVAIL HOUSEKEEPING".
024300           ACCEPT WS-DATE FROM DATE.
024400           OPEN INPUT ROOMSORT-FILE, BOOKSORT-FILE, AVAILREQ-FILE.
024500           OPEN OUTPUT RMAVAIL-FILE, SYSOUT.
024600           MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN,
024700                        ROOM-TAB-CNT, BOOK-TAB-CNT.
024800           MOVE SPACE TO MORE-ROOM-SW, MORE-BOOK-SW, MORE-REQ-SW.
024900*
025000           READ AVAILREQ-FILE INTO AVAILREQ-REC
025100               AT END
025200               MOVE "N" TO MORE-REQ-SW
025300               GO TO 000-EXIT
025400           END-READ.
025500       000-EXIT.
025600           EXIT.
025700*
025800************************************************************
025900*    050-LOAD-ROOM-TABLE - ONE PASS OVER THE PRE-SORTED     *
026000*    EXTRACT, ASCENDING BY ROOM-PRICE                       *
026100************************************************************
026200       050-LOAD-ROOM-TABLE.
026300           MOVE "050-LOAD-ROOM-TABLE" TO ABEND-PARA-NAME.
026400           READ ROOMSORT-FILE INTO ROOM-MASTER-REC
026500               AT END
026600               MOVE "N" TO MORE-ROOM-SW
026700               GO TO 050-EXIT
026800           END-READ.
026900           ADD 1 TO ROOM-TAB-CNT.
027000           MOVE ROOM-ID          TO RMT-ROOM-ID (ROOM-IDX).
027100           MOVE ROOM-NUMBER      TO RMT-ROOM-NUMBER (ROOM-IDX).
027200           MOVE ROOM-PRICE       TO RMT-ROOM-PRICE (ROOM-IDX).
027300           MOVE ROOM-ADULT-CAPACITY TO RMT-ADULT-CAP (ROOM-IDX).
027400           MOVE ROOM-CHILD-CAPACITY TO RMT-CHILD-CAP (ROOM-IDX).
027500           MOVE ROOM-STATUS-IND  TO RMT-STATUS (ROOM-IDX).
027600       050-EXIT.
027700           EXIT.
027800*
027900************************************************************
028000*    060-LOAD-BOOKING-TABLE - ONE PASS OVER THE UNSORTED    *
028100*    BOOKING EXTRACT, HELD WHOLE FOR THE OVERLAP SCAN        *
028200************************************************************
028300       060-LOAD-BOOKING-TABLE.
028400           MOVE "060-LOAD-BOOKING-TABLE" TO ABEND-PARA-NAME.
028500           READ BOOKSORT-FILE INTO BOOKING-MASTER-REC
028600               AT END
028700               MOVE "N" TO MORE-BOOK-SW
028800               GO TO 060-EXIT
028900           END-READ.
029000           ADD 1 TO BOOK-TAB-CNT.
029100           MOVE BOOKING-ID            TO BKT-BOOKING-ID (BOOK-IDX).
029200           MOVE BOOK-ROOM-ID          TO BKT-ROOM-ID (BOOK-IDX).
029300           MOVE BOOK-CHECKED-IN-DATE  TO
029400               BKT-CHECKED-IN-DATE (BOOK-IDX).
029500           MOVE BOOK-CHECKED-OUT-DATE TO
029600               BKT-CHECKED-OUT-DATE (BOOK-IDX).
029700           MOVE BOOK-STATUS-CD       TO BKT-STATUS (BOOK-IDX).
029800       060-EXIT.
029900           EXIT.
030000*
030100************************************************************
030200*    100-MAINLINE - ONE AVAILABILITY REQUEST PER ITERATION  *
030300************************************************************
030400       100-MAINLINE.
030500           MOVE "100-MAINLINE" TO ABEND-PARA-NAME.
030600           IF AREQ-TRAILER-REC
030700               GO TO 100-EXIT.
030800*
030900           ADD 1 TO RECORDS-READ.
031000           MOVE AREQ-NBR-ADULTS    TO WS-REQ-ADULTS.
031100           MOVE AREQ-NBR-CHILDREN  TO WS-REQ-CHILDREN.
031200           MOVE AREQ-CHECK-IN-DATE TO WS-REQ-CHECK-IN.
031300           MOVE AREQ-CHECK-OUT-DATE TO WS-REQ-CHECK-OUT.
031400*
031500           PERFORM 200-FIND-AVAILABLE-ROOM THRU 200-EXIT.
031600*
031700           IF WS-ROOM-IS-FOUND
031800               MOVE "Y" TO RAV-FOUND-SW
031900           ELSE
032000               MOVE "N" TO RAV-FOUND-SW
032100               MOVE ZERO TO RAV-ROOM-ID, RAV-ROOM-NUMBER,
032200                            RAV-ROOM-PRICE.
032300           WRITE RMAVAIL-REC.
032400           ADD 1 TO RECORDS-WRITTEN.
032500*
032600           READ AVAILREQ-FILE INTO AVAILREQ-REC
032700               AT END
032800               MOVE "N" TO MORE-REQ-SW
032900               GO TO 100-EXIT
033000           END-READ.
033100       100-EXIT.
033200           EXIT.
033300*
033400************************************************************
033500*    200-FIND-AVAILABLE-ROOM - WALK THE PRICE-ASCENDING     *
033600*    ROOM TABLE, KEEP THE FIRST ROW THAT PASSES CAPACITY     *
033700*    AND THE OVERLAP CHECK                                   *
033800************************************************************
033900       200-FIND-AVAILABLE-ROOM.
034000           MOVE "200-FIND-AVAILABLE-ROOM" TO ABEND-PARA-NAME.
034100           MOVE "N" TO WS-ROOM-FOUND-SW.
034200           SET ROOM-IDX TO 1.
034300*
034400           PERFORM 220-TEST-ONE-ROOM THRU 220-EXIT
034500               VARYING ROOM-IDX FROM 1 BY 1
034600               UNTIL ROOM-IDX > ROOM-TAB-CNT
034700                  OR WS-ROOM-IS-FOUND.
034800       200-EXIT.
034900           EXIT.
035000*
035100       220-TEST-ONE-ROOM.
035200           MOVE "220-TEST-ONE-ROOM" TO ABEND-PARA-NAME.
035300           IF RMT-STATUS (ROOM-IDX) NOT = "A"
035400               GO TO 220-EXIT.
035500*
035600           PERFORM 250-CHECK-CAPACITY THRU 250-EXIT.
035700           IF NOT WS-ROOM-IS-FOUND
035800               GO TO 220-EXIT.
035900*
036000           PERFORM 300-CHECK-BOOKING-OVERLAP THRU 300-EXIT.
036100           IF WS-DATES-OVERLAP
036200               MOVE "N" TO WS-ROOM-FOUND-SW
036300               GO TO 220-EXIT.
036400*
036500           MOVE RMT-ROOM-ID (ROOM-IDX)     TO RAV-ROOM-ID.
036600           MOVE RMT-ROOM-NUMBER (ROOM-IDX) TO RAV-ROOM-NUMBER.
036700           MOVE RMT-ROOM-PRICE (ROOM-IDX)  TO RAV-ROOM-PRICE.
036800       220-EXIT.
036900           EXIT.
037000*
037100************************************************************
037200*    250-CHECK-CAPACITY - ADULT CAPACITY ALONE MUST COVER   *
037300*    THE ADULTS REQUESTED, AND TOTAL CAPACITY MUST COVER    *
037400*    THE COMBINED PARTY                                      *
037500************************************************************
037600       250-CHECK-CAPACITY.
037700           MOVE "250-CHECK-CAPACITY" TO ABEND-PARA-NAME.
037800           MOVE "N" TO WS-ROOM-FOUND-SW.
037900           IF RMT-ADULT-CAP (ROOM-IDX) >= WS-REQ-ADULTS
038000               AND (RMT-ADULT-CAP (ROOM-IDX) +
038100                    RMT-CHILD-CAP (ROOM-IDX)) >=
038200                   (WS-REQ-ADULTS + WS-REQ-CHILDREN)
038300               MOVE "Y" TO WS-ROOM-FOUND-SW.
038400       250-EXIT.
038500           EXIT.
038600*
038700************************************************************
038800*    300-CHECK-BOOKING-OVERLAP - SCAN THE BOOKING TABLE FOR *
038900*    ANY BOOKED/CHECKED-IN ROW AGAINST THIS ROOM WHOSE DATE  *
039000*    RANGE OVERLAPS THE REQUEST.  HALF-OPEN INTERVAL - THE   *
039100*    ROOM IS CLEAR UNLESS:                                    *
039200*        NOT (EXISTING-OUT <= REQ-IN OR EXISTING-IN >= REQ-OUT)*
039300************************************************************
039400       300-CHECK-BOOKING-OVERLAP.
039500           MOVE "300-CHECK-BOOKING-OVERLAP" TO ABEND-PARA-NAME.
039600           MOVE "N" TO WS-OVERLAP-SW.
039700           PERFORM 320-TEST-ONE-BOOKING THRU 320-EXIT
039800               VARYING BOOK-IDX FROM 1 BY 1
039900               UNTIL BOOK-IDX > BOOK-TAB-CNT
040000                  OR WS-DATES-OVERLAP.
040100       300-EXIT.
040200           EXIT.
040300*
040400       320-TEST-ONE-BOOKING.
040500           MOVE "320-TEST-ONE-BOOKING" TO ABEND-PARA-NAME.
040600           IF BKT-ROOM-ID (BOOK-IDX) NOT =
040700                          RMT-ROOM-ID (ROOM-IDX)
040800               GO TO 320-EXIT.
040900           IF BKT-STATUS (BOOK-IDX) NOT = "BOOKED"
041000               AND BKT-STATUS (BOOK-IDX) NOT = "CHECKED_IN"
041100               GO TO 320-EXIT.
041200*
041300           IF NOT (BKT-CHECKED-OUT-DATE (BOOK-IDX) <=
041400                       WS-REQ-CHECK-IN
041500                   OR
041600                   BKT-CHECKED-IN-DATE (BOOK-IDX) >=
041700                       WS-REQ-CHECK-OUT)
041800               MOVE "Y" TO WS-OVERLAP-SW.
041900       320-EXIT.
042000           EXIT.
042100*
042200       700-CLOSE-FILES.
042300           MOVE "700-CLOSE-FILES" TO ABEND-PARA-NAME.
042400           CLOSE ROOMSORT-FILE, BOOKSORT-FILE, AVAILREQ-FILE,
042500                 RMAVAIL-FILE, SYSOUT.
042600       700-EXIT.
042700           EXIT.
042800*
042900       900-CLEANUP.
043000           MOVE "900-CLEANUP" TO ABEND-PARA-NAME.
043100           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
043200           DISPLAY "** REQUESTS READ **".
043300           DISPLAY RECORDS-READ.
043400           DISPLAY "** RESULTS WRITTEN **".
043500           DISPLAY RECORDS-WRITTEN.
043600           DISPLAY "******** NORMAL END OF JOB RMAVAIL ********".
043700       900-EXIT.
043800           EXIT.
043900*
044000       1000-ABEND-RTN.
044100           WRITE SYSOUT-REC FROM ABEND-REC.
044200           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
044300           DISPLAY "*** ABNORMAL END OF JOB-RMAVAIL ***"
044400               UPON CONSOLE.
044500           DIVIDE ZERO-VAL INTO ONE-VAL.
