000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    BKSTUPDT                                                   *
000400*    BOOKING / ROOM-SERVICE MASTER UPDATE - DDS0002 HOTEL       *
000500*    BOOKING SYSTEM                                              *
000600*                                                                *
000700*    APPLIES TODAY'S BOOKING-CREATE, BOOKING-STATUS-CHANGE,     *
000800*    ROOM-SERVICE-CREATE, BOOKING-DELETE AND ROOM-SERVICE-DELETE*
000900*    TRANSACTIONS AGAINST THE BOOKING AND ROOM-SERVICE MASTER   *
001000*    EXTRACTS.  EVERY STATUS CHANGE IS ROUTED THROUGH BKSTCHK    *
001100*    SO THE BOOKED -> CHECKED-IN -> CHECKED-OUT LIFE CYCLE RULES *
001200*    LIVE IN ONE PLACE.  DELETE TRANSACTIONS ENFORCE REFERENTIAL *
001300*    INTEGRITY RULE 5 - NEITHER A BOOKING NOR A ROOM-SERVICE     *
001400*    CHARGE MAY BE DELETED IF THE ID IS NOT ON FILE.             *
001500******************************************************************
001600       PROGRAM-ID.  BKSTUPDT.
001700       AUTHOR. JON SAYLES.
001800       INSTALLATION. COBOL DEVELOPMENT CENTER.
001900       DATE-WRITTEN. 01/15/88.
002000       DATE-COMPILED. 01/15/88.
002100       SECURITY. NON-CONFIDENTIAL.
002200*
002300******************************************************************
002400*    CHANGE LOG                                                  *
002500*    ----------------------------------------------------------  *
002600*    01/15/88  JS   ORIGINAL PROGRAM - CREATE AND STATUS-CHANGE  *
002700*                   ONLY, NO DELETE SUPPORT                      *
002800*    09/09/98  TGD  Y2K - NOT APPLICABLE, SERVICE-DATE ALREADY   *
002900*                   CCYYMMDD - ENTRY LEFT FOR THE STANDARD SWEEP *
003000*    05/18/11  RFM  300-APPLY-STATUS-CHANGE NOW CALLS BKSTCHK    *
003100*                   INSTEAD OF THE INLINE IF-THEN LADDER THAT    *
003200*                   USED TO LIVE HERE - THE LADDER HAD DRIFTED   *
003300*                   OUT OF SYNC WITH BKSTEDIT'S COPY OF IT        *
003400*    08/03/15  RFM  ADDED 450-DELETE-BOOKING AND 460-DELETE-     *
003500*                   SERVICE - REQUEST #5213                      *
004000*    02/27/20  JS   MASTER REBUILD MOVED TO ITS OWN 800 PARAGRAPH*
004100******************************************************************
004200
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER. IBM-390.
004600       OBJECT-COMPUTER. IBM-390.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM
004900           CLASS NUMERIC-DATE IS "0" THRU "9".
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT SYSOUT
005300           ASSIGN TO UT-S-SYSOUT
005400             ORGANIZATION IS SEQUENTIAL.
005500*
005600           SELECT BKSTCHG-FILE
005700           ASSIGN TO UT-S-BKSTCHG
005800             ACCESS MODE IS SEQUENTIAL
005900             FILE STATUS IS OFCODE.
006000*
006100           SELECT BOOKSORT-FILE
006200           ASSIGN TO UT-S-BOOKSRT
006300             ACCESS MODE IS SEQUENTIAL
006400             FILE STATUS IS RFCODE.
006500*
006600           SELECT SVCSORT-FILE
006700           ASSIGN TO UT-S-SVCSORT
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS DFCODE.
007000*
007100           SELECT BOOKMSTR-FILE
007200           ASSIGN TO UT-S-BOOKMST
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS EFCODE.
007500*
007600           SELECT SVCMSTR-FILE
007700           ASSIGN TO UT-S-SVCMST
007800             ACCESS MODE IS SEQUENTIAL
007900             FILE STATUS IS IFCODE.
008000*
008100       DATA DIVISION.
008200       FILE SECTION.
008300       FD  SYSOUT
008400           RECORDING MODE IS F
008500           LABEL RECORDS ARE STANDARD
008600           RECORD CONTAINS 130 CHARACTERS
008700           BLOCK CONTAINS 0 RECORDS
008800           DATA RECORD IS SYSOUT-REC.
008900       01  SYSOUT-REC  PIC X(130).
009000*
009100******* BOOKING-CREATE / STATUS-CHANGE / DELETE AND
009200******* ROOM-SERVICE-CREATE / DELETE TRANSACTIONS, ALREADY
009300******* FIELD-EDITED BY BKSTEDIT AND MERGED BY THE JCL SORT STEP
009400       FD  BKSTCHG-FILE
009500           RECORDING MODE IS F
009600           LABEL RECORDS ARE STANDARD
009700           RECORD CONTAINS 90 CHARACTERS
009800           BLOCK CONTAINS 0 RECORDS
009900           DATA RECORD IS BKSTCHG-REC-DATA.
010000       01  BKSTCHG-REC-DATA        PIC X(90).
010100*
010200******* CURRENT BOOKING MASTER EXTRACT
010300       FD  BOOKSORT-FILE
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           RECORD CONTAINS 119 CHARACTERS
010700           BLOCK CONTAINS 0 RECORDS
010800           DATA RECORD IS BOOK-SORT-REC.
010900       01  BOOK-SORT-REC           PIC X(119).
011000*
011100******* CURRENT ROOM-SERVICE MASTER EXTRACT
011200       FD  SVCSORT-FILE
011300           RECORDING MODE IS F
011400           LABEL RECORDS ARE STANDARD
011500           RECORD CONTAINS 61 CHARACTERS
011600           BLOCK CONTAINS 0 RECORDS
011700           DATA RECORD IS SVC-SORT-REC.
011800       01  SVC-SORT-REC            PIC X(61).
011900*
012000******* REBUILT BOOKING MASTER EXTRACT
012100       FD  BOOKMSTR-FILE
012200           RECORDING MODE IS F
012300           LABEL RECORDS ARE STANDARD
012400           RECORD CONTAINS 119 CHARACTERS
012500           BLOCK CONTAINS 0 RECORDS
012600           DATA RECORD IS BOOK-MSTR-OUT-REC.
012700       01  BOOK-MSTR-OUT-REC       PIC X(119).
012800*
012900******* REBUILT ROOM-SERVICE MASTER EXTRACT
013000       FD  SVCMSTR-FILE
013100           RECORDING MODE IS F
013200           LABEL RECORDS ARE STANDARD
013300           RECORD CONTAINS 61 CHARACTERS
013400           BLOCK CONTAINS 0 RECORDS
013500           DATA RECORD IS SVC-MSTR-OUT-REC.
013600       01  SVC-MSTR-OUT-REC        PIC X(61).
013700*
013800       WORKING-STORAGE SECTION.
013900*
014000       01  FILE-STATUS-CODES.
014100           05  IFCODE                  PIC X(2).
014200               88 CODE-WRITE-3  VALUE SPACES.
014300           05  OFCODE                  PIC X(2).
014400               88 CODE-READ     VALUE SPACES.
014500               88 NO-MORE-DATA  VALUE "10".
014600           05  EFCODE                  PIC X(2).
014700               88 CODE-WRITE    VALUE SPACES.
014800           05  RFCODE                  PIC X(2).
014900               88 CODE-READ-2   VALUE SPACES.
015000           05  DFCODE                  PIC X(2).
015100               88 CODE-READ-3   VALUE SPACES.
015200*
015300       01  BKSTCHG-REC.
015400           05  CHG-REC-TYPE            PIC X(1).
015500               88  CHG-DETAIL-REC          VALUE "D".
015600               88  CHG-TRAILER-REC         VALUE "T".
015700           05  CHG-ACTION-CD           PIC X(1).
015800               88  CHG-CREATE-ACTION       VALUE "C".
015900               88  CHG-STATUS-ACTION       VALUE "U".
016000               88  CHG-DELETE-ACTION       VALUE "D".
016100           05  CHG-ENTITY-CD           PIC X(1).
016200               88  CHG-BOOKING-ENTITY      VALUE "B".
016300               88  CHG-SERVICE-ENTITY      VALUE "S".
016400           05  CHG-BOOKING-ID          PIC 9(9).
016500           05  CHG-FIRST-NAME          PIC X(30).
016600           05  CHG-LAST-NAME           PIC X(30).
016700           05  CHG-CHECKED-IN-DATE     PIC 9(8).
016800           05  CHG-CHECKED-OUT-DATE    PIC 9(8).
016900           05  CHG-ADULT-CAP           PIC 9(2).
017000           05  CHG-CHILD-CAP           PIC 9(2).
017100           05  CHG-ROOM-ID             PIC 9(9).
017200           05  CHG-NEW-STATUS          PIC X(11).
017300           05  CHG-SVC-ID              PIC 9(9).
017400           05  CHG-SVC-TYPE            PIC X(20).
017500           05  CHG-SVC-DATE            PIC 9(8).
017600           05  CHG-SVC-AMOUNT          PIC S9(7)V99 COMP-3.
017700*
017800       01  BKSTCHG-ALT REDEFINES BKSTCHG-REC.
017900           05  FILLER                  PIC X(53).
018000           05  CHG-AS-BYTES            PIC X(37).
018100*
018200       COPY BOOKMSTR.
018300*
018400       COPY RMSVCREC.
018500*
018600       COPY ABENDREC.
018700*
018800******************************************************************
018900*    BOOKING TABLE - FULL BOOKING MASTER, LIFE OF THE RUN        *
019000******************************************************************
019100       01  WS-BOOKING-TABLE.
019200           05  BOOK-TAB-REC OCCURS 1000 TIMES
019300                   INDEXED BY BOOK-IDX.
019400               10  BKT-BOOKING-ID      PIC 9(9).
019500               10  BKT-FIRST-NAME      PIC X(30).
019600               10  BKT-LAST-NAME       PIC X(30).
019700               10  BKT-CHECKED-IN-DATE PIC 9(8).
019800               10  BKT-CHECKED-OUT-DATE PIC 9(8).
019900               10  BKT-ADULT-CAP       PIC 9(2).
020000               10  BKT-CHILD-CAP       PIC 9(2).
020100               10  BKT-ROOM-ID         PIC 9(9).
020200               10  BKT-STATUS          PIC X(11).
020300               10  BKT-ACTIVE-SW       PIC X(1).
020400*
020500       01  WS-BOOKING-TABLE-ALT REDEFINES WS-BOOKING-TABLE.
020600           05  BOOK-TAB-BYTES          PIC X(100) OCCURS 1000
020700                                            TIMES.
020800*
020900******************************************************************
021000*    ROOM-SERVICE TABLE - FULL ROOM-SERVICE MASTER              *
021100******************************************************************
021200       01  WS-SERVICE-TABLE.
021300           05  SVC-TAB-REC OCCURS 2000 TIMES
021400                   INDEXED BY SVC-IDX.
021500               10  SVT-SERVICE-ID      PIC 9(9).
021600               10  SVT-SERVICE-TYPE    PIC X(20).
021700               10  SVT-BOOKING-ID      PIC 9(9).
021800               10  SVT-SERVICE-DATE    PIC 9(8).
021900               10  SVT-AMOUNT          PIC S9(7)V99 COMP-3.
022000               10  SVT-ACTIVE-SW       PIC X(1).
022100*
022200       01  WS-SERVICE-TABLE-ALT REDEFINES WS-SERVICE-TABLE.
022300           05  SVC-TAB-BYTES           PIC X(53) OCCURS 2000
022400                                            TIMES.
022500*
022600       77  BOOK-TAB-CNT                PIC S9(4) COMP VALUE ZERO.
022700       77  SVC-TAB-CNT                 PIC S9(4) COMP VALUE ZERO.
022800       77  WS-DATE                     PIC 9(6) VALUE ZERO.
022900       77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
023000       77  ONE-VAL                     PIC 9(1) VALUE 1.
023100       77  WS-FOUND-SW                 PIC X(1) VALUE "N".
023200           88  WS-ID-FOUND                 VALUE "Y".
023300*
023400       01  STATUS-CHECK-REC.
023500           05  SCHK-CURRENT-STATUS     PIC X(11).
023600           05  SCHK-REQUESTED-STATUS   PIC X(11).
023700           05  FILLER                  PIC X(8).
023800       01  STATUS-CHECK-RESULT.
023900           05  SCHK-RETURN-CD          PIC 9(4) COMP.
024000               88  SCHK-TRANS-ACCEPTED      VALUE ZERO.
024100           05  SCHK-REASON-MSG         PIC X(60).
024200           05  FILLER                  PIC X(4).
024300*
024400       01  COUNTERS-AND-ACCUMULATORS.
024500           05 RECORDS-READ             PIC S9(9) COMP.
024600           05 RECORDS-WRITTEN          PIC S9(9) COMP.
024700           05 ERROR-RECS               PIC S9(9) COMP.
024800           05 IN-RECORD-COUNT          PIC 9(9).
024900           05  FILLER                  PIC X(4).
025000*
025100       01  FLAGS-AND-SWITCHES.
025200           05 MORE-BOOK-SW             PIC X(01) VALUE "Y".
025300               88 NO-MORE-BOOK-MSTR VALUE "N".
025400           05 MORE-SVC-SW              PIC X(01) VALUE "Y".
025500               88 NO-MORE-SVC-MSTR  VALUE "N".
025600           05 MORE-TRANS-SW            PIC X(01) VALUE "Y".
025700               88 NO-MORE-TRANS     VALUE "N".
025800           05 WS-REJECT-SW             PIC X(01) VALUE "N".
025900               88 WS-TRANS-REJECTED VALUE "Y".
026000*
026100       PROCEDURE DIVISION.
026200*
026300       000-MAINLINE.
026400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026500           PERFORM 050-LOAD-BOOKING-TABLE THRU 050-EXIT
026600               VARYING BOOK-IDX FROM 1 BY 1
026700               UNTIL NO-MORE-BOOK-MSTR.
026800           PERFORM 070-LOAD-SERVICE-TABLE THRU 070-EXIT
026900               VARYING SVC-IDX FROM 1 BY 1
027000               UNTIL NO-MORE-SVC-MSTR.
027100           PERFORM 100-MAINLINE THRU 100-EXIT
027200               UNTIL NO-MORE-TRANS
027300                  OR CHG-TRAILER-REC.
027400           PERFORM 800-WRITE-NEW-MASTERS THRU 800-EXIT.
027500           PERFORM 900-CLEANUP THRU 900-EXIT.
027600           MOVE ZERO TO RETURN-CODE.
027700           GOBACK.
027800*
027900       000-HOUSEKEEPING.
028000           MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.
028100           DISPLAY "******** BEGIN JOB BKSTUPDT ********".
028200           ACCEPT WS-DATE FROM DATE.
028300           OPEN INPUT BKSTCHG-FILE, BOOKSORT-FILE, SVCSORT-FILE.
028400           OPEN OUTPUT BOOKMSTR-FILE, SVCMSTR-FILE, SYSOUT.
028500           MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN, ERROR-RECS,
028600                        BOOK-TAB-CNT, SVC-TAB-CNT.
028700           MOVE "Y" TO MORE-BOOK-SW, MORE-SVC-SW, MORE-TRANS-SW.
028800*
028900           READ BKSTCHG-FILE INTO BKSTCHG-REC
029000               AT END
029100               MOVE "N" TO MORE-TRANS-SW
029200               GO TO 000-EXIT
029300           END-READ.
029400           ADD 1 TO RECORDS-READ.
029500       000-EXIT.
029600           EXIT.
029700*
029800       050-LOAD-BOOKING-TABLE.
029900           MOVE "050-LOAD-BOOKING-TABLE" TO ABEND-PARA-NAME.
030000           READ BOOKSORT-FILE INTO BOOKING-MASTER-REC
030100               AT END
030200               MOVE "N" TO MORE-BOOK-SW
030300               GO TO 050-EXIT
030400           END-READ.
030500           ADD 1 TO BOOK-TAB-CNT.
030600           SET BOOK-IDX TO BOOK-TAB-CNT.
030700           MOVE BOOKING-ID          TO BKT-BOOKING-ID (BOOK-IDX).
030800           MOVE BOOK-FIRST-NAME     TO BKT-FIRST-NAME (BOOK-IDX).
030900           MOVE BOOK-LAST-NAME      TO BKT-LAST-NAME (BOOK-IDX).
031000           MOVE BOOK-CHECKED-IN-DATE TO
031100               BKT-CHECKED-IN-DATE (BOOK-IDX).
031200           MOVE BOOK-CHECKED-OUT-DATE TO
031300               BKT-CHECKED-OUT-DATE (BOOK-IDX).
031400           MOVE BOOK-ADULT-CAPACITY TO BKT-ADULT-CAP (BOOK-IDX).
031500           MOVE BOOK-CHILD-CAPACITY TO BKT-CHILD-CAP (BOOK-IDX).
031600           MOVE BOOK-ROOM-ID        TO BKT-ROOM-ID (BOOK-IDX).
031700           MOVE BOOK-STATUS-CD      TO BKT-STATUS (BOOK-IDX).
031800           MOVE "A"                 TO BKT-ACTIVE-SW (BOOK-IDX).
031900       050-EXIT.
032000           EXIT.
032100*
032200       070-LOAD-SERVICE-TABLE.
032300           MOVE "070-LOAD-SERVICE-TABLE" TO ABEND-PARA-NAME.
032400           READ SVCSORT-FILE INTO ROOM-SERVICE-REC
032500               AT END
032600               MOVE "N" TO MORE-SVC-SW
032700               GO TO 070-EXIT
032800           END-READ.
032900           ADD 1 TO SVC-TAB-CNT.
033000           SET SVC-IDX TO SVC-TAB-CNT.
033100           MOVE ROOM-SERVICE-ID    TO SVT-SERVICE-ID (SVC-IDX).
033200           MOVE ROOM-SERVICE-TYPE  TO SVT-SERVICE-TYPE (SVC-IDX).
033300           MOVE SVC-BOOKING-ID     TO SVT-BOOKING-ID (SVC-IDX).
033400           MOVE SVC-DATE           TO SVT-SERVICE-DATE (SVC-IDX).
033500           MOVE SVC-AMOUNT         TO SVT-AMOUNT (SVC-IDX).
033600           MOVE "A"                TO SVT-ACTIVE-SW (SVC-IDX).
033700       070-EXIT.
033800           EXIT.
033900*
034000       100-MAINLINE.
034100           MOVE "100-MAINLINE" TO ABEND-PARA-NAME.
034200           IF CHG-TRAILER-REC
034300               GO TO 100-EXIT.
034400*
034500           MOVE "N" TO WS-REJECT-SW.
034600           IF CHG-BOOKING-ENTITY
034700               EVALUATE TRUE
034800                   WHEN CHG-CREATE-ACTION
034900                       PERFORM 200-CREATE-BOOKING THRU 200-EXIT
035000                   WHEN CHG-STATUS-ACTION
035100                       PERFORM 300-APPLY-STATUS-CHANGE
035200                           THRU 300-EXIT
035300                   WHEN CHG-DELETE-ACTION
035400                       PERFORM 450-DELETE-BOOKING THRU 450-EXIT
035500               END-EVALUATE
035600           ELSE
035700               IF CHG-CREATE-ACTION
035800                   PERFORM 220-CREATE-SERVICE THRU 220-EXIT
035900               ELSE
036000                   PERFORM 460-DELETE-SERVICE THRU 460-EXIT.
036100*
036200           IF WS-TRANS-REJECTED
036300               ADD 1 TO ERROR-RECS.
036400*
036500           READ BKSTCHG-FILE INTO BKSTCHG-REC
036600               AT END
036700               MOVE "N" TO MORE-TRANS-SW
036800               GO TO 100-EXIT
036900           END-READ.
037000           ADD 1 TO RECORDS-READ.
037100       100-EXIT.
037200           EXIT.
037300*
037400       200-CREATE-BOOKING.
037500           MOVE "200-CREATE-BOOKING" TO ABEND-PARA-NAME.
037600           ADD 1 TO BOOK-TAB-CNT.
037700           SET BOOK-IDX TO BOOK-TAB-CNT.
037800           MOVE CHG-BOOKING-ID       TO BKT-BOOKING-ID (BOOK-IDX).
037900           MOVE CHG-FIRST-NAME       TO BKT-FIRST-NAME (BOOK-IDX).
038000           MOVE CHG-LAST-NAME        TO BKT-LAST-NAME (BOOK-IDX).
038100           MOVE CHG-CHECKED-IN-DATE  TO
038200               BKT-CHECKED-IN-DATE (BOOK-IDX).
038300           MOVE CHG-CHECKED-OUT-DATE TO
038400               BKT-CHECKED-OUT-DATE (BOOK-IDX).
038500           MOVE CHG-ADULT-CAP        TO BKT-ADULT-CAP (BOOK-IDX).
038600           MOVE CHG-CHILD-CAP        TO BKT-CHILD-CAP (BOOK-IDX).
038700           MOVE CHG-ROOM-ID          TO BKT-ROOM-ID (BOOK-IDX).
038800           MOVE "BOOKED"             TO BKT-STATUS (BOOK-IDX).
038900           MOVE "A"                  TO BKT-ACTIVE-SW (BOOK-IDX).
039000           ADD 1 TO RECORDS-WRITTEN.
039100       200-EXIT.
039200           EXIT.
039300*
039400       220-CREATE-SERVICE.
039500           MOVE "220-CREATE-SERVICE" TO ABEND-PARA-NAME.
039600           ADD 1 TO SVC-TAB-CNT.
039700           SET SVC-IDX TO SVC-TAB-CNT.
039800           MOVE CHG-SVC-ID          TO SVT-SERVICE-ID (SVC-IDX).
039900           MOVE CHG-SVC-TYPE        TO SVT-SERVICE-TYPE (SVC-IDX).
040000           MOVE CHG-BOOKING-ID      TO SVT-BOOKING-ID (SVC-IDX).
040100           MOVE CHG-SVC-DATE        TO SVT-SERVICE-DATE (SVC-IDX).
040200           MOVE CHG-SVC-AMOUNT      TO SVT-AMOUNT (SVC-IDX).
040300           MOVE "A"                 TO SVT-ACTIVE-SW (SVC-IDX).
040400           ADD 1 TO RECORDS-WRITTEN.
040500       220-EXIT.
040600           EXIT.
040700*
040800************************************************************
040900*    300-APPLY-STATUS-CHANGE - CALLS BKSTCHK SO THE          *
041000*    BOOKED -> CHECKED-IN -> CHECKED-OUT LIFE CYCLE RULES    *
041100*    ARE APPLIED IN ONE PLACE ONLY                            *
041200************************************************************
041300       300-APPLY-STATUS-CHANGE.
041400           MOVE "300-APPLY-STATUS-CHANGE" TO ABEND-PARA-NAME.
041500           MOVE "N" TO WS-FOUND-SW.
041600           PERFORM 320-FIND-BOOKING-ROW THRU 320-EXIT
041700               VARYING BOOK-IDX FROM 1 BY 1
041800               UNTIL BOOK-IDX > BOOK-TAB-CNT
041900                  OR WS-ID-FOUND.
042000*
042100           IF NOT WS-ID-FOUND
042200               MOVE "Y" TO WS-REJECT-SW
042300               MOVE "** STATUS CHANGE REJECTED - ID NOT ON FILE"
042400                   TO ABEND-REASON
042500               GO TO 300-EXIT.
042600*
042700           MOVE BKT-STATUS (BOOK-IDX) TO SCHK-CURRENT-STATUS.
042800           MOVE CHG-NEW-STATUS        TO SCHK-REQUESTED-STATUS.
042900           CALL "BKSTCHK" USING STATUS-CHECK-REC,
043000                                STATUS-CHECK-RESULT.
043100*
043200           IF NOT SCHK-TRANS-ACCEPTED
043300               MOVE "Y" TO WS-REJECT-SW
043400               MOVE SCHK-REASON-MSG TO ABEND-REASON
043500               GO TO 300-EXIT.
043600*
043700           MOVE CHG-NEW-STATUS TO BKT-STATUS (BOOK-IDX).
043800           ADD 1 TO RECORDS-WRITTEN.
043900       300-EXIT.
044000           EXIT.
044100*
044200       320-FIND-BOOKING-ROW.
044300           IF BKT-BOOKING-ID (BOOK-IDX) = CHG-BOOKING-ID
044400               AND BKT-ACTIVE-SW (BOOK-IDX) = "A"
044500               MOVE "Y" TO WS-FOUND-SW.
044600       320-EXIT.
044700           EXIT.
044800*
044900************************************************************
045000*    450-DELETE-BOOKING - REFERENTIAL INTEGRITY RULE 5:     *
045100*    REJECT IF THE BOOKING-ID IS NOT ON FILE                 *
045200************************************************************
045300       450-DELETE-BOOKING.
045400           MOVE "450-DELETE-BOOKING" TO ABEND-PARA-NAME.
045500           MOVE "N" TO WS-FOUND-SW.
045600           PERFORM 320-FIND-BOOKING-ROW THRU 320-EXIT
045700               VARYING BOOK-IDX FROM 1 BY 1
045800               UNTIL BOOK-IDX > BOOK-TAB-CNT
045900                  OR WS-ID-FOUND.
046000*
046100           IF NOT WS-ID-FOUND
046200               MOVE "Y" TO WS-REJECT-SW
046300               MOVE "** DELETE REJECTED - BOOKING-ID NOT ON FILE"
046400                   TO ABEND-REASON
046500               GO TO 450-EXIT.
046600*
046700           MOVE "D" TO BKT-ACTIVE-SW (BOOK-IDX).
046800           ADD 1 TO RECORDS-WRITTEN.
046900       450-EXIT.
047000           EXIT.
047100*
047200************************************************************
047300*    460-DELETE-SERVICE - REFERENTIAL INTEGRITY RULE 5:     *
047400*    REJECT IF THE ROOM-SERVICE-ID IS NOT ON FILE            *
047500************************************************************
047600       460-DELETE-SERVICE.
047700           MOVE "460-DELETE-SERVICE" TO ABEND-PARA-NAME.
047800           MOVE "N" TO WS-FOUND-SW.
047900           PERFORM 480-FIND-SERVICE-ROW THRU 480-EXIT
048000               VARYING SVC-IDX FROM 1 BY 1
048100               UNTIL SVC-IDX > SVC-TAB-CNT
048200                  OR WS-ID-FOUND.
048300*
048400           IF NOT WS-ID-FOUND
048500               MOVE "Y" TO WS-REJECT-SW
048600               MOVE "** DELETE REJECTED - SERVICE-ID NOT ON FILE"
048700                   TO ABEND-REASON
048800               GO TO 460-EXIT.
048900*
049000           MOVE "D" TO SVT-ACTIVE-SW (SVC-IDX).
049100           ADD 1 TO RECORDS-WRITTEN.
049200       460-EXIT.
049300           EXIT.
049400*
049500       480-FIND-SERVICE-ROW.
049600           IF SVT-SERVICE-ID (SVC-IDX) = CHG-SVC-ID
049700               AND SVT-ACTIVE-SW (SVC-IDX) = "A"
049800               MOVE "Y" TO WS-FOUND-SW.
049900       480-EXIT.
050000           EXIT.
050100*
050200************************************************************
050300*    800-WRITE-NEW-MASTERS - REBUILD BOTH MASTER EXTRACTS   *
050400************************************************************
050500       800-WRITE-NEW-MASTERS.
050600           MOVE "800-WRITE-NEW-MASTERS" TO ABEND-PARA-NAME.
050700           PERFORM 820-WRITE-ONE-BOOKING THRU 820-EXIT
050800               VARYING BOOK-IDX FROM 1 BY 1
050900               UNTIL BOOK-IDX > BOOK-TAB-CNT.
051000           PERFORM 840-WRITE-ONE-SERVICE THRU 840-EXIT
051100               VARYING SVC-IDX FROM 1 BY 1
051200               UNTIL SVC-IDX > SVC-TAB-CNT.
051300       800-EXIT.
051400           EXIT.
051500*
051600       820-WRITE-ONE-BOOKING.
051700           IF BKT-ACTIVE-SW (BOOK-IDX) = "A"
051800               MOVE "D"                          TO BOOK-REC-TYPE
051900               MOVE BKT-BOOKING-ID (BOOK-IDX)     TO BOOKING-ID
052000               MOVE BKT-FIRST-NAME (BOOK-IDX)     TO
052100                   BOOK-FIRST-NAME
052200               MOVE BKT-LAST-NAME (BOOK-IDX)      TO
052300                   BOOK-LAST-NAME
052400               MOVE BKT-CHECKED-IN-DATE (BOOK-IDX) TO
052500                   BOOK-CHECKED-IN-DATE
052600               MOVE BKT-CHECKED-OUT-DATE (BOOK-IDX) TO
052700                   BOOK-CHECKED-OUT-DATE
052800               MOVE BKT-ADULT-CAP (BOOK-IDX)      TO
052900                   BOOK-ADULT-CAPACITY
053000               MOVE BKT-CHILD-CAP (BOOK-IDX)      TO
053100                   BOOK-CHILD-CAPACITY
053200               MOVE BKT-ROOM-ID (BOOK-IDX)        TO BOOK-ROOM-ID
053300               MOVE BKT-STATUS (BOOK-IDX)         TO BOOK-STATUS-CD
053400               WRITE BOOK-MSTR-OUT-REC FROM BOOKING-MASTER-REC.
053500       820-EXIT.
053600           EXIT.
053700*
053800       840-WRITE-ONE-SERVICE.
053900           IF SVT-ACTIVE-SW (SVC-IDX) = "A"
054000               MOVE SVT-SERVICE-ID (SVC-IDX)    TO ROOM-SERVICE-ID
054100               MOVE SVT-SERVICE-TYPE (SVC-IDX)  TO
054200                   ROOM-SERVICE-TYPE
054300               MOVE SVT-BOOKING-ID (SVC-IDX)    TO SVC-BOOKING-ID
054400               MOVE SVT-SERVICE-DATE (SVC-IDX)  TO SVC-DATE
054500               MOVE SVT-AMOUNT (SVC-IDX)        TO SVC-AMOUNT
054600               WRITE SVC-MSTR-OUT-REC FROM ROOM-SERVICE-REC.
054700       840-EXIT.
054800           EXIT.
054900*
055000       700-CLOSE-FILES.
055100           MOVE "700-CLOSE-FILES" TO ABEND-PARA-NAME.
055200           CLOSE BKSTCHG-FILE, BOOKSORT-FILE, SVCSORT-FILE,
055300                 BOOKMSTR-FILE, SVCMSTR-FILE, SYSOUT.
055400       700-EXIT.
055500           EXIT.
055600*
055700       900-CLEANUP.
055800           MOVE "900-CLEANUP" TO ABEND-PARA-NAME.
055900           IF NOT CHG-TRAILER-REC
056000               MOVE "** INVALID FILE - NO TRAILER REC" TO
056100                   ABEND-REASON
056200               GO TO 1000-ABEND-RTN.
056300*
056400           MOVE CHG-BOOKING-ID TO IN-RECORD-COUNT.
056500           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
056600               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
056700                   TO ABEND-REASON
056800               MOVE RECORDS-READ     TO ACTUAL-VAL
056900               MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
057000               WRITE SYSOUT-REC FROM ABEND-REC.
057100*
057200           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
057300           DISPLAY "** RECORDS READ **".
057400           DISPLAY RECORDS-READ.
057500           DISPLAY "** RECORDS WRITTEN **".
057600           DISPLAY RECORDS-WRITTEN.
057700           DISPLAY "** RECORDS REJECTED **".
057800           DISPLAY ERROR-RECS.
057900           DISPLAY "******** NORMAL END OF JOB BKSTUPDT ********".
058000       900-EXIT.
058100           EXIT.
058200*
058300       1000-ABEND-RTN.
058400           WRITE SYSOUT-REC FROM ABEND-REC.
058500           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
058600           DISPLAY "*** ABNORMAL END OF JOB-BKSTUPDT ***"
058700               UPON CONSOLE.
058800           DIVIDE ZERO-VAL INTO ONE-VAL.
