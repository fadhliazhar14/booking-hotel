000100       IDENTIFICATION DIVISION.
000200************************************************************** 00001
000300*    BKNIGHT                                                  * 00002
000400*    LENGTH-OF-STAY SUBROUTINE - DDS0002 HOTEL BOOKING SYSTEM * 00003
000500*                                                              * 00004
000600*    CALLED FROM RMSVCLST AND FROM THE BATCH DRIVER STEPS OF  * 00005
000700*    BKSTUPDT TO TURN A BOOKING'S CHECK-IN/CHECK-OUT DATE PAIR* 00006
000800*    INTO A WHOLE-DAY NIGHT COUNT.  NIGHT IS NEVER STORED ON  * 00007
000900*    THE BOOKING MASTER - IT IS RECOMPUTED EVERY TIME A       * 00008
001000*    BOOKING RECORD IS READ OR LISTED, PER THE 2019 BOOKING   * 00009
001100*    ENGINE REWRITE.                                           * 00010
001200*                                                              * 00011
001300*    THE DAY COUNT IS DERIVED BY CONVERTING EACH CCYYMMDD     * 00012
001400*    DATE TO AN ABSOLUTE DAY NUMBER (STANDARD CIVIL-CALENDAR  * 00013
001500*    ALGORITHM, MARCH-BASED YEAR) AND SUBTRACTING - THIS      * 00014
001600*    KEEPS THE PROGRAM OFF INTRINSIC DATE FUNCTIONS, WHICH    * 00015
001700*    THIS SHOP'S COMPILER LEVEL DOES NOT CARRY.                 00016
001800****************************************************************
001900       PROGRAM-ID.  BKNIGHT.
002000       AUTHOR. R. MCAFEE.
002100       INSTALLATION. COBOL DEVELOPMENT CENTER.
002200       DATE-WRITTEN. 03/19/88.
002300       DATE-COMPILED. 03/19/88.
002400       SECURITY. NON-CONFIDENTIAL.
002500*
002600******************************************************************
002700*    CHANGE LOG                                                  *
002800*    ----------------------------------------------------------  *
002900*    03/19/88  RFM  ORIGINAL ROUTINE - SIMPLE SUBTRACT OF THE    *
003000*                   TWO CCYYMMDD FIELDS AS IF THEY WERE BINARY   *
003100*                   INTEGERS                                     *
003200*    10/02/09  RFM  REWRITTEN - MARCH-BASED ABSOLUTE-DAY ALGO.   *
003300*                   THE BINARY-SUBTRACT VERSION GAVE A NEGATIVE  *
003400*                   NIGHT COUNT FOR ANY STAY CROSSING A MONTH    *
003500*                   BOUNDARY WITH A SHORTER NEXT MONTH            *
003600*    09/09/98  TGD  Y2K - CCYYMMDD FORMAT CONFIRMED, NO CHANGE   *
003700*                   REQUIRED - ROUTINE WAS BUILT 4-DIGIT YEAR    *
003800*                   FROM THE START                               *
003900*    06/14/11  JS   ADDED WS-NIGHT-RESULT-ALT REDEFINES SO THE   *
004000*                   CALLING PROGRAM'S DUMP ROUTINE CAN DISPLAY   *
004100*                   THE RAW RESULT BYTES ON AN OUT-OF-RANGE STOP *
004200*    02/08/17  RFM  GUARD ADDED FOR ZERO DATES - A BOOKING BEING *
004300*                   BUILT BY RMSVCLST BEFORE CHECK-OUT IS SET    *
004400*                   MUST RETURN NIGHT = 0, NOT ABEND                *
004500******************************************************************
004600
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SOURCE-COMPUTER. IBM-390.
005000       OBJECT-COMPUTER. IBM-390.
005100       SPECIAL-NAMES.
005200           C01 IS TOP-OF-FORM
005250           CLASS NUMERIC-DATE IS "0" THRU "9".
005300       INPUT-OUTPUT SECTION.
005400
005500       DATA DIVISION.
005600       FILE SECTION.
005700
005800       WORKING-STORAGE SECTION.
005900*
006000******************************************************************
006100*    STANDALONE COUNTERS AND ACCUMULATORS - ALL BINARY            *
006200******************************************************************
006300       77  WS-ABS-DAYS-IN              PIC S9(9)  COMP.
006400       77  WS-ABS-DAYS-OUT             PIC S9(9)  COMP.
006500       77  WS-CALC-Y                   PIC S9(9)  COMP.
006600       77  WS-CALC-M                   PIC S9(4)  COMP.
006700       77  WS-CALC-RESULT              PIC S9(9)  COMP.
006800       77  WS-TERM-A                   PIC S9(9)  COMP.
006900       77  WS-TERM-B                   PIC S9(9)  COMP.
007000       77  WS-TERM-C                   PIC S9(9)  COMP.
007100       77  WS-TERM-D                   PIC S9(9)  COMP.
007200*
007300******************************************************************
007400*    IN-DATE BREAKOUT - ELEMENTARY CCYYMMDD WITH A CCYY/MM/DD    *
007500*    ALTERNATE VIEW FOR THE CONVERSION PARAGRAPH                  *
007600******************************************************************
007700       01  WS-IN-DATE-WORK.
007800           05  WS-IN-DATE-8            PIC 9(8).
007900           05  FILLER                  PIC X(2).
008000       01  WS-IN-DATE-BREAKOUT REDEFINES WS-IN-DATE-WORK.
008100           05  WS-IN-CCYY              PIC 9(4).
008200           05  WS-IN-MM                PIC 9(2).
008300           05  WS-IN-DD                PIC 9(2).
008400           05  FILLER                  PIC X(2).
008500*
008600******************************************************************
008700*    OUT-DATE BREAKOUT - SAME SHAPE AS THE IN-DATE BREAKOUT       *
008800******************************************************************
008900       01  WS-OUT-DATE-WORK.
009000           05  WS-OUT-DATE-8           PIC 9(8).
009100           05  FILLER                  PIC X(2).
009200       01  WS-OUT-DATE-BREAKOUT REDEFINES WS-OUT-DATE-WORK.
009300           05  WS-OUT-CCYY             PIC 9(4).
009400           05  WS-OUT-MM               PIC 9(2).
009500           05  WS-OUT-DD               PIC 9(2).
009600           05  FILLER                  PIC X(2).
009700*
009800******************************************************************
009900*    COMMON CONVERSION-IN FIELDS - LOADED FROM EITHER BREAKOUT   *
010000*    ABOVE BEFORE 200-CALC-ABSOLUTE-DAY IS PERFORMED              *
010100******************************************************************
010200       01  WS-CALC-DATE-PARMS.
010300           05  WS-CALC-CCYY            PIC 9(4).
010400           05  WS-CALC-MM              PIC 9(2).
010500           05  WS-CALC-DD              PIC 9(2).
010600           05  FILLER                  PIC X(2).
010700*
010800******************************************************************
010900*    NIGHT RESULT - BINARY COUNT WITH A RAW-BYTES ALTERNATE VIEW *
011000*    FOR THE CALLER'S DUMP ROUTINE (SEE 06/14/11 CHANGE ABOVE)   *
011100******************************************************************
011200       01  WS-NIGHT-RESULT.
011300           05  WS-NIGHT-CNT-WORK       PIC S9(9) COMP.
011400           05  FILLER                  PIC X(4).
011500       01  WS-NIGHT-RESULT-ALT REDEFINES WS-NIGHT-RESULT.
011600           05  WS-NIGHT-DISPLAY        PIC X(8).
011700           05  FILLER                  PIC X(4).
011800*
011900       LINKAGE SECTION.
012000******************************************************************
012100*    CALLER PASSES THE TWO BOOKING DATES AND GETS BACK THE NIGHT *
012200*    COUNT - A SIMPLE TWO-PARAMETER CALC-REC / RETURN-CD PAIR SO *
012300*    ANY BATCH PROGRAM CAN SHARE THE SAME NIGHT-COUNT LOGIC       *
012400******************************************************************
012500       01  NIGHT-CALC-REC.
012600           05  NIGHT-CHECKED-IN-DATE   PIC 9(8).
012700           05  NIGHT-CHECKED-OUT-DATE  PIC 9(8).
012800           05  FILLER                  PIC X(4).
012900       01  NIGHT-RETURN-CNT            PIC 9(4).
013000*
013100       PROCEDURE DIVISION USING NIGHT-CALC-REC, NIGHT-RETURN-CNT.
013200*
013300       000-MAINLINE.
013400           MOVE ZERO TO NIGHT-RETURN-CNT.
013500           IF NIGHT-CHECKED-IN-DATE = ZERO
013600              OR NIGHT-CHECKED-OUT-DATE = ZERO
013700               GOBACK.
013800*
013900           MOVE NIGHT-CHECKED-IN-DATE  TO WS-IN-DATE-8.
014000           MOVE NIGHT-CHECKED-OUT-DATE TO WS-OUT-DATE-8.
014100*
014200           MOVE WS-IN-CCYY TO WS-CALC-CCYY.
014300           MOVE WS-IN-MM   TO WS-CALC-MM.
014400           MOVE WS-IN-DD   TO WS-CALC-DD.
014500           PERFORM 200-CALC-ABSOLUTE-DAY.
014600           MOVE WS-CALC-RESULT TO WS-ABS-DAYS-IN.
014700*
014800           MOVE WS-OUT-CCYY TO WS-CALC-CCYY.
014900           MOVE WS-OUT-MM   TO WS-CALC-MM.
015000           MOVE WS-OUT-DD   TO WS-CALC-DD.
015100           PERFORM 200-CALC-ABSOLUTE-DAY.
015200           MOVE WS-CALC-RESULT TO WS-ABS-DAYS-OUT.
015300*
015400           SUBTRACT WS-ABS-DAYS-IN FROM WS-ABS-DAYS-OUT
015500               GIVING WS-NIGHT-CNT-WORK.
015600           MOVE WS-NIGHT-CNT-WORK TO NIGHT-RETURN-CNT.
015700           GOBACK.
015800*
015900************************************************************
016000*    200-CALC-ABSOLUTE-DAY - MARCH-BASED CIVIL-CALENDAR     *
016100*    ABSOLUTE DAY NUMBER.  MONTHS 1-2 ARE TREATED AS MONTHS *
016200*    13-14 OF THE PRIOR YEAR SO FEBRUARY'S SHORT LENGTH     *
016300*    NEVER HAS TO BE TESTED EXPLICITLY.                     *
016400************************************************************
016500       200-CALC-ABSOLUTE-DAY.
016600           MOVE WS-CALC-CCYY TO WS-CALC-Y.
016700           MOVE WS-CALC-MM   TO WS-CALC-M.
016800           IF WS-CALC-MM < 3
016900               SUBTRACT 1 FROM WS-CALC-Y
017000               ADD 12 TO WS-CALC-M.
017100*
017200           COMPUTE WS-TERM-A =
017300               (153 * (WS-CALC-M - 3) + 2) / 5.
017400           COMPUTE WS-TERM-B = WS-CALC-Y / 4.
017500           COMPUTE WS-TERM-C = WS-CALC-Y / 100.
017600           COMPUTE WS-TERM-D = WS-CALC-Y / 400.
017700           COMPUTE WS-CALC-RESULT =
017800               WS-CALC-DD + WS-TERM-A + (365 * WS-CALC-Y)
017900               + WS-TERM-B - WS-TERM-C + WS-TERM-D.
018000       200-EXIT.
018100           EXIT.
