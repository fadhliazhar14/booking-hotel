000100******************************************************************
000200*    RMSVCREC                                                    *
000300*    ROOM SERVICE CHARGE RECORD - DDS0002.SVCSORT / SVCMSTR      *
000400*                                                                *
000500*    ONE ROW PER BILLABLE SERVICE EVENT POSTED AGAINST A         *
000600*    BOOKING (LAUNDRY, MEAL, MINIBAR, ETC).  RMSVCLST LOADS      *
000700*    THESE INTO A WORKING-STORAGE TABLE KEYED BY SVC-BOOKING-ID  *
000800*    SO EACH BOOKING'S CHARGES CAN BE TOTALED ON ONE PRINT LINE. *
000900*                                                                *
001000*    HISTORY                                                     *
001100*    ---------------------------------------------------------   *
001200*    04/30/10  JS   ORIGINAL LAYOUT                               *
001300*    09/09/98  TGD  Y2K - SVC-DATE NOW 9(8) CCYYMMDD, WAS 9(6)   *
001400*    02/11/16  RFM  SVC-AMOUNT CONVERTED TO COMP-3 TO MATCH      *
001500*                   ROOM-PRICE PACKING STANDARD                  *
001600******************************************************************
001700 01  ROOM-SERVICE-REC.
001800*        -------------------------------------------------------
001900*        PRIMARY KEY
002000*        -------------------------------------------------------
002100     05  ROOM-SERVICE-ID             PIC 9(9).
002200*        -------------------------------------------------------
002300*        SERVICE TYPE CODE - E.G. LAUNDRY, MEAL, MINIBAR
002400*        -------------------------------------------------------
002500     05  ROOM-SERVICE-TYPE           PIC X(20).
002600*        -------------------------------------------------------
002700*        FK TO BOOKING-MASTER-REC
002800*        -------------------------------------------------------
002900     05  SVC-BOOKING-ID              PIC 9(9).
003000*        -------------------------------------------------------
003100*        DATE RENDERED
003200*        -------------------------------------------------------
003300     05  SVC-DATE                    PIC 9(8).
003400*        -------------------------------------------------------
003500*        CHARGE AMOUNT - 2 DECIMALS, PACKED
003600*        -------------------------------------------------------
003700     05  SVC-AMOUNT                  PIC S9(7)V99 COMP-3.
003800     05  FILLER                      PIC X(10).
003900*
004000******************************************************************
004100*    ALTERNATE VIEW - BOOKING-ID LEADS THE RECORD SO RMSVCLST    *
004200*    CAN LOAD THE SAME EXTRACT SORTED BY BOOKING-ID WHEN         *
004300*    AGGREGATING A SINGLE BOOKING'S SERVICE CHARGES.             *
004400******************************************************************
004500 01  ROOM-SERVICE-ALT-KEY REDEFINES ROOM-SERVICE-REC.
004600     05  ALT-SVC-BOOKING-ID          PIC 9(9).
004700     05  ALT-ROOM-SERVICE-ID         PIC 9(9).
004800     05  FILLER                      PIC X(43).
