000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    BKSTEDIT                                                   *
000400*    BOOKING / ROOM-SERVICE DAILY TRANSACTION EDIT - DDS0002    *
000500*    HOTEL BOOKING SYSTEM                                        *
000600*                                                                *
000700*    EDITS THE DAY'S BOOKING AND ROOM-SERVICE TRANSACTIONS AS    *
000800*    THEY COME OFF THE FRONT-DESK ENTRY SCREENS.  A BOOKING      *
000900*    TRANSACTION IS FIELD-EDITED ONLY.  A ROOM-SERVICE           *
001000*    TRANSACTION IS FIELD-EDITED AND THEN CHECKED AGAINST THE    *
001100*    BOOKING MASTER (REFERENTIAL INTEGRITY RULE 2) - A ROOM      *
001200*    SERVICE CHARGE CANNOT BE POSTED AGAINST A BOOKING THAT      *
001300*    DOES NOT EXIST.  ACCEPTED TRANSACTIONS FLOW ON TO BKSTUPDT. *
001400******************************************************************
001500       PROGRAM-ID.  BKSTEDIT.
001600       AUTHOR. JON SAYLES.
001700       INSTALLATION. COBOL DEV CENTER.
001800       DATE-WRITTEN. 02/23/88.
001900       DATE-COMPILED. 02/23/88.
002000       SECURITY. NON-CONFIDENTIAL.
002100*
002200******************************************************************
002300*    CHANGE LOG                                                  *
002400*    ----------------------------------------------------------  *
002500*    02/23/88  JS   ORIGINAL PROGRAM - FIELD-EDIT / CROSS-FILE-  *
002600*                   EDIT PASS AHEAD OF THE NIGHTLY UPDATE RUN     *
002700*    09/09/98  TGD  Y2K - ALL DATE FIELDS CONFIRMED CCYYMMDD,     *
002800*                   ENTRY LEFT FOR THE STANDARD SWEEP             *
002900*    11/19/12  RFM  ADDED 500-CROSS-FILE-EDITS - A ROOM-SERVICE   *
003000*                   CHARGE WAS POSTING AGAINST A BOOKING-ID THAT  *
003100*                   HAD NEVER BEEN WRITTEN TO THE BOOKING MASTER  *
003200*    06/02/16  RFM  CHECKED-OUT-DATE MUST NOW BE AFTER            *
003300*                   CHECKED-IN-DATE - REQUEST #4471                *
003400******************************************************************
003500
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER. IBM-390.
003900       OBJECT-COMPUTER. IBM-390.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM
004200           CLASS NUMERIC-DATE IS "0" THRU "9".
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT SYSOUT
004600           ASSIGN TO UT-S-SYSOUT
004700             ORGANIZATION IS SEQUENTIAL.
004800*
004900           SELECT BKSTDATA-FILE
005000           ASSIGN TO UT-S-BKSTDTA
005100             ACCESS MODE IS SEQUENTIAL
005200             FILE STATUS IS OFCODE.
005300*
005400           SELECT BKSTEDT-FILE
005500           ASSIGN TO UT-S-BKSTEDT
005600             ACCESS MODE IS SEQUENTIAL
005700             FILE STATUS IS OFCODE.
005800*
005900           SELECT BKSTERR-FILE
006000           ASSIGN TO UT-S-BKSTERR
006100             ACCESS MODE IS SEQUENTIAL
006200             FILE STATUS IS OFCODE.
006300*
006400           SELECT BOOKSORT-FILE
006500           ASSIGN TO UT-S-BOOKSRT
006600             ACCESS MODE IS SEQUENTIAL
006700             FILE STATUS IS RFCODE.
006800*
006900       DATA DIVISION.
007000       FILE SECTION.
007100       FD  SYSOUT
007200           RECORDING MODE IS F
007300           LABEL RECORDS ARE STANDARD
007400           RECORD CONTAINS 130 CHARACTERS
007500           BLOCK CONTAINS 0 RECORDS
007600           DATA RECORD IS SYSOUT-REC.
007700       01  SYSOUT-REC  PIC X(130).
007800*
007900******* INPUT TRANSACTIONS FROM THE FRONT-DESK ENTRY SCREENS -
008000******* MIXED BOOKING AND ROOM-SERVICE DETAIL, PLUS A TRAILER
008100       FD  BKSTDATA-FILE
008200           RECORDING MODE IS F
008300           LABEL RECORDS ARE STANDARD
008400           RECORD CONTAINS 90 CHARACTERS
008500           BLOCK CONTAINS 0 RECORDS
008600           DATA RECORD IS BKST-TRANS-DATA.
008700       01  BKST-TRANS-DATA         PIC X(90).
008800*
008900******* ACCEPTED TRANSACTIONS - FEEDS BKSTUPDT
009000       FD  BKSTEDT-FILE
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD
009300           RECORD CONTAINS 90 CHARACTERS
009400           BLOCK CONTAINS 0 RECORDS
009500           DATA RECORD IS BKST-TRANS-EDIT.
009600       01  BKST-TRANS-EDIT         PIC X(90).
009700*
009800       FD  BKSTERR-FILE
009900           RECORDING MODE IS F
010000           LABEL RECORDS ARE STANDARD
010100           RECORD CONTAINS 130 CHARACTERS
010200           BLOCK CONTAINS 0 RECORDS
010300           DATA RECORD IS BKST-TRANS-ERR.
010400       01  BKST-TRANS-ERR.
010500           05  ERR-MSG                     PIC X(40).
010600           05  REST-OF-REC                  PIC X(90).
010700*
010800******* CURRENT BOOKING MASTER EXTRACT - LOADED TO A TABLE FOR
010900******* THE REFERENTIAL-INTEGRITY LOOKUP IN 500-CROSS-FILE-EDITS
011000       FD  BOOKSORT-FILE
011100           RECORDING MODE IS F
011200           LABEL RECORDS ARE STANDARD
011300           RECORD CONTAINS 119 CHARACTERS
011400           BLOCK CONTAINS 0 RECORDS
011500           DATA RECORD IS BOOK-SORT-REC.
011600       01  BOOK-SORT-REC           PIC X(119).
011700*
011800       WORKING-STORAGE SECTION.
011900*
012000       01  FILE-STATUS-CODES.
012100           05  OFCODE                  PIC X(2).
012200               88 CODE-WRITE    VALUE SPACES.
012300           05  RFCODE                  PIC X(2).
012400               88 CODE-READ     VALUE SPACES.
012500       01  FILE-STATUS-CODES-ALT REDEFINES FILE-STATUS-CODES.
012600           05  FSC-AS-BYTES            PIC X(4).
012700*
012800       01  BKST-TRANS-REC.
012900           05  BTR-REC-TYPE            PIC X(1).
013000               88  BTR-DETAIL-REC          VALUE "D".
013100               88  BTR-TRAILER-REC         VALUE "T".
013200           05  BTR-TRANS-TYPE          PIC X(1).
013300               88  BTR-BOOKING-TRANS       VALUE "B".
013400               88  BTR-SERVICE-TRANS       VALUE "S".
013500           05  BTR-BOOKING-ID          PIC 9(9).
013600           05  BTR-FIRST-NAME          PIC X(30).
013700           05  BTR-LAST-NAME           PIC X(30).
013800           05  BTR-CHECKED-IN-DATE     PIC 9(8).
013900           05  BTR-CHECKED-OUT-DATE    PIC 9(8).
014000           05  BTR-ADULT-CAP           PIC 9(2).
014100           05  BTR-CHILD-CAP           PIC 9(2).
014200           05  BTR-SVC-TYPE            PIC X(20).
014300           05  BTR-SVC-DATE            PIC 9(8).
014400           05  BTR-SVC-AMOUNT          PIC S9(7)V99 COMP-3.
014500           05  FILLER                  PIC X(1).
014600*
014700       01  BKST-TRANS-ALT REDEFINES BKST-TRANS-REC.
014800           05  FILLER                  PIC X(62).
014900           05  BTR-AS-BYTES            PIC X(28).
015000*
015100       COPY BOOKMSTR.
015200*
015300       COPY ABENDREC.
015400*
015500******************************************************************
015600*    BOOKING TABLE - CURRENT BOOKING MASTER HELD IN MEMORY FOR   *
015700*    THE REFERENTIAL-INTEGRITY CHECK ON ROOM-SERVICE TRANSACTIONS*
015800******************************************************************
015900       01  WS-BOOKING-TABLE.
016000           05  BOOK-TAB-REC OCCURS 1000 TIMES
016100                   INDEXED BY BOOK-IDX.
016200               10  BKT-BOOKING-ID      PIC 9(9).
016300*
016400       01  WS-BOOKING-TABLE-ALT REDEFINES WS-BOOKING-TABLE.
016500           05  BOOK-TAB-BYTES          PIC X(9) OCCURS 1000 TIMES.
016600*
016700       77  BOOK-TAB-CNT                PIC S9(4) COMP VALUE ZERO.
016800       77  WS-DATE                     PIC 9(6) VALUE ZERO.
016900       77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
017000       77  ONE-VAL                     PIC 9(1) VALUE 1.
017100       77  WS-FOUND-SW                 PIC X(1) VALUE "N".
017200           88  WS-BOOKING-FOUND            VALUE "Y".
017300*
017400       01  COUNTERS-AND-ACCUMULATORS.
017500           05 RECORDS-WRITTEN          PIC 9(7) COMP.
017600           05 RECORDS-IN-ERROR         PIC 9(7) COMP.
017700           05 RECORDS-READ             PIC 9(9) COMP.
017800           05 FILLER                   PIC X(4).
017900*
018000       01  WS-TRAILER-REC.
018100           05  FILLER                  PIC X(1).
018200           05  IN-RECORD-COUNT         PIC 9(9).
018300           05  FILLER                  PIC X(80).
018400*
018500       01  FLAGS-AND-SWITCHES.
018600           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
018700               88 NO-MORE-DATA VALUE "N".
018800           05 MORE-BOOK-SW             PIC X(01) VALUE "Y".
018900               88 NO-MORE-BOOK-MSTR VALUE "N".
019000           05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
019100               88 RECORD-ERROR-FOUND VALUE "Y".
019200               88 VALID-RECORD       VALUE "N".
019300*
019400       PROCEDURE DIVISION.
019500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019600           PERFORM 050-LOAD-BOOKING-TABLE THRU 050-EXIT
019700               VARYING BOOK-IDX FROM 1 BY 1
019800               UNTIL NO-MORE-BOOK-MSTR.
019900           PERFORM 100-MAINLINE THRU 100-EXIT
020000               UNTIL NO-MORE-DATA OR BTR-TRAILER-REC.
020100           PERFORM 999-CLEANUP THRU 999-EXIT.
020200           MOVE +0 TO RETURN-CODE.
020300           GOBACK.
020400*
020500       000-HOUSEKEEPING.
020600           MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.
020700           DISPLAY "******** BEGIN JOB BKSTEDIT ********".
020800           ACCEPT WS-DATE FROM DATE.
020900           INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-TRAILER-REC.
021000           PERFORM 800-OPEN-FILES THRU 800-EXIT.
021100           PERFORM 900-READ-BKSTDATA THRU 900-EXIT.
021200           IF NO-MORE-DATA
021300               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
021400               GO TO 1000-ABEND-RTN.
021500       000-EXIT.
021600           EXIT.
021700*
021800       050-LOAD-BOOKING-TABLE.
021900           MOVE "050-LOAD-BOOKING-TABLE" TO ABEND-PARA-NAME.
022000           READ BOOKSORT-FILE INTO BOOKING-MASTER-REC
022100               AT END
022200               MOVE "N" TO MORE-BOOK-SW
022300               GO TO 050-EXIT
022400           END-READ.
022500           ADD 1 TO BOOK-TAB-CNT.
022600           MOVE BOOKING-ID TO BKT-BOOKING-ID (BOOK-IDX).
022700       050-EXIT.
022800           EXIT.
022900*
023000       100-MAINLINE.
023100           MOVE "100-MAINLINE" TO ABEND-PARA-NAME.
023200           PERFORM 300-FIELD-EDITS THRU 300-EXIT.
023300*
023400           IF RECORD-ERROR-FOUND
023500               ADD +1 TO RECORDS-IN-ERROR
023600               PERFORM 710-WRITE-BKSTERR THRU 710-EXIT
023700           ELSE
023800               ADD +1 TO RECORDS-WRITTEN
023900               PERFORM 700-WRITE-BKSTEDT THRU 700-EXIT.
024000           PERFORM 900-READ-BKSTDATA THRU 900-EXIT.
024100       100-EXIT.
024200           EXIT.
024300*
024400       300-FIELD-EDITS.
024500           MOVE "N" TO ERROR-FOUND-SW.
024600           MOVE "300-FIELD-EDITS" TO ABEND-PARA-NAME.
024700           IF BTR-BOOKING-TRANS
024800               PERFORM 320-BOOKING-EDITS THRU 320-EXIT
024900           ELSE
025000               PERFORM 340-SERVICE-EDITS THRU 340-EXIT.
025100       300-EXIT.
025200           EXIT.
025300*
025400       320-BOOKING-EDITS.
025500           MOVE "320-BOOKING-EDITS" TO ABEND-PARA-NAME.
025600           IF BTR-FIRST-NAME = SPACES
025700               MOVE "*** MISSING FIRST NAME" TO ERR-MSG
025800               MOVE "Y" TO ERROR-FOUND-SW
025900               GO TO 320-EXIT.
026000*
026100           IF BTR-LAST-NAME = SPACES
026200               MOVE "*** MISSING LAST NAME" TO ERR-MSG
026300               MOVE "Y" TO ERROR-FOUND-SW
026400               GO TO 320-EXIT.
026500*
026600           IF BTR-CHECKED-IN-DATE NOT NUMERIC
026700              OR BTR-CHECKED-IN-DATE = ZERO
026800               MOVE "*** INVALID CHECKED-IN-DATE" TO ERR-MSG
026900               MOVE "Y" TO ERROR-FOUND-SW
027000               GO TO 320-EXIT.
027100*
027200           IF BTR-CHECKED-OUT-DATE NOT NUMERIC
027300              OR BTR-CHECKED-OUT-DATE = ZERO
027400               MOVE "*** INVALID CHECKED-OUT-DATE" TO ERR-MSG
027500               MOVE "Y" TO ERROR-FOUND-SW
027600               GO TO 320-EXIT.
027700*
027800           IF BTR-CHECKED-OUT-DATE NOT > BTR-CHECKED-IN-DATE
027900               MOVE "*** CHECKED-OUT-DATE NOT AFTER CHECK-IN" TO
028000                   ERR-MSG
028100               MOVE "Y" TO ERROR-FOUND-SW
028200               GO TO 320-EXIT.
028300*
028400           IF BTR-ADULT-CAP NOT NUMERIC
028500               OR BTR-ADULT-CAP = ZERO
028600               MOVE "*** INVALID ADULT CAPACITY" TO ERR-MSG
028700               MOVE "Y" TO ERROR-FOUND-SW
028800               GO TO 320-EXIT.
028900*
029000           IF BTR-CHILD-CAP NOT NUMERIC
029100               MOVE "*** INVALID CHILD CAPACITY" TO ERR-MSG
029200               MOVE "Y" TO ERROR-FOUND-SW
029300               GO TO 320-EXIT.
029400       320-EXIT.
029500           EXIT.
029600*
029700       340-SERVICE-EDITS.
029800           MOVE "340-SERVICE-EDITS" TO ABEND-PARA-NAME.
029900           IF BTR-SVC-TYPE = SPACES
030000               MOVE "*** MISSING ROOM SERVICE TYPE" TO ERR-MSG
030100               MOVE "Y" TO ERROR-FOUND-SW
030200               GO TO 340-EXIT.
030300*
030400           IF BTR-SVC-DATE NOT NUMERIC
030500              OR BTR-SVC-DATE = ZERO
030600               MOVE "*** INVALID SERVICE DATE" TO ERR-MSG
030700               MOVE "Y" TO ERROR-FOUND-SW
030800               GO TO 340-EXIT.
030900*
031000           IF BTR-SVC-AMOUNT NOT > ZERO
031100               MOVE "*** INVALID ROOM SERVICE AMOUNT" TO ERR-MSG
031200               MOVE "Y" TO ERROR-FOUND-SW
031300               GO TO 340-EXIT.
031400*
031500           IF VALID-RECORD
031600               PERFORM 500-CROSS-FILE-EDITS THRU 500-EXIT.
031700       340-EXIT.
031800           EXIT.
031900*
032000************************************************************
032100*    500-CROSS-FILE-EDITS - REFERENTIAL INTEGRITY RULE 2:   *
032200*    A ROOM-SERVICE TRANSACTION MUST REFERENCE A BOOKING    *
032300*    THAT IS ALREADY ON THE BOOKING MASTER                   *
032400************************************************************
032500       500-CROSS-FILE-EDITS.
032600           MOVE "500-CROSS-FILE-EDITS" TO ABEND-PARA-NAME.
032700           MOVE "N" TO WS-FOUND-SW.
032800           PERFORM 520-SEARCH-BOOKING-TABLE THRU 520-EXIT
032900               VARYING BOOK-IDX FROM 1 BY 1
033000               UNTIL BOOK-IDX > BOOK-TAB-CNT
033100                  OR WS-BOOKING-FOUND.
033200*
033300           IF NOT WS-BOOKING-FOUND
033400               MOVE "*** ROOM SERVICE BOOKING-ID NOT ON FILE" TO
033500                   ERR-MSG
033600               MOVE "Y" TO ERROR-FOUND-SW.
033700       500-EXIT.
033800           EXIT.
033900*
034000       520-SEARCH-BOOKING-TABLE.
034100           IF BKT-BOOKING-ID (BOOK-IDX) = BTR-BOOKING-ID
034200               MOVE "Y" TO WS-FOUND-SW.
034300       520-EXIT.
034400           EXIT.
034500*
034600       700-WRITE-BKSTEDT.
034700           WRITE BKST-TRANS-EDIT FROM BKST-TRANS-REC.
034800       700-EXIT.
034900           EXIT.
035000*
035100       710-WRITE-BKSTERR.
035200           MOVE BKST-TRANS-REC TO REST-OF-REC.
035300           WRITE BKST-TRANS-ERR.
035400       710-EXIT.
035500           EXIT.
035600*
035700       800-OPEN-FILES.
035800           MOVE "800-OPEN-FILES" TO ABEND-PARA-NAME.
035900           OPEN INPUT BKSTDATA-FILE, BOOKSORT-FILE.
036000           OPEN OUTPUT BKSTEDT-FILE, SYSOUT, BKSTERR-FILE.
036100       800-EXIT.
036200           EXIT.
036300*
036400       850-CLOSE-FILES.
036500           MOVE "850-CLOSE-FILES" TO ABEND-PARA-NAME.
036600           CLOSE BKSTDATA-FILE, BOOKSORT-FILE,
036700                 BKSTEDT-FILE, SYSOUT, BKSTERR-FILE.
036800       850-EXIT.
036900           EXIT.
037000*
037100       900-READ-BKSTDATA.
037200           READ BKSTDATA-FILE INTO BKST-TRANS-REC
037300               AT END
037400               MOVE "N" TO MORE-DATA-SW
037500               GO TO 900-EXIT
037600           END-READ.
037700           MOVE "N" TO ERROR-FOUND-SW.
037800           ADD +1 TO RECORDS-READ.
037900       900-EXIT.
038000           EXIT.
038100*
038200       999-CLEANUP.
038300           MOVE "999-CLEANUP" TO ABEND-PARA-NAME.
038400           IF NOT BTR-TRAILER-REC
038500               MOVE "** INVALID FILE - NO TRAILER REC" TO
038600                   ABEND-REASON
038700               GO TO 1000-ABEND-RTN.
038800*
038900           MOVE BTR-BOOKING-ID TO IN-RECORD-COUNT.
039000           ADD +1 TO RECORDS-WRITTEN.
039100           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
039200               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
039300                   TO ABEND-REASON
039400               MOVE RECORDS-READ     TO ACTUAL-VAL
039500               MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
039600               WRITE SYSOUT-REC FROM ABEND-REC
039700               GO TO 1000-ABEND-RTN.
039800*
039900           WRITE BKST-TRANS-EDIT FROM WS-TRAILER-REC.
040000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040100           DISPLAY "** RECORDS READ **".
040200           DISPLAY RECORDS-READ.
040300           DISPLAY "** RECORDS WRITTEN **".
040400           DISPLAY RECORDS-WRITTEN.
040500           DISPLAY "** ERROR RECORDS FOUND **".
040600           DISPLAY RECORDS-IN-ERROR.
040700           DISPLAY "******** NORMAL END OF JOB BKSTEDIT ********".
040800       999-EXIT.
040900           EXIT.
041000*
041100       1000-ABEND-RTN.
041200           WRITE SYSOUT-REC FROM ABEND-REC.
041300           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041400           DISPLAY "*** ABNORMAL END OF JOB-BKSTEDIT ***"
041500               UPON CONSOLE.
041600           DIVIDE ZERO-VAL INTO ONE-VAL.
