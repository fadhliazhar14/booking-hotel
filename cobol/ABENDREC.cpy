000100******************************************************************
000200*    ABENDREC                                                    *
000300*    SHARED SYSOUT DUMP RECORD FOR ALL DDS0002 HOTEL BATCH JOBS  *
000400*                                                                *
000500*    WRITTEN WHENEVER A JOB HITS AN OUT-OF-BALANCE CONDITION,   *
000600*    A MISSING TRAILER RECORD, OR A MASTER FILE READ/REWRITE    *
000700*    FAILURE.  THE RECORD IS LAID OUT TO MATCH SYSOUT-REC        *
000800*    (PIC X(130)) IN EVERY CALLING PROGRAM SO A SINGLE WRITE     *
000900*    STATEMENT CAN MOVE IT STRAIGHT ACROSS.                      *
001000*                                                                *
001100*    HISTORY                                                     *
001200*    ---------------------------------------------------------   *
001300*    06/14/08  JS   ORIGINAL COPYBOOK - ONE COMMON DUMP LAYOUT   *
001400*                   FOR ALL DDS0002 HOTEL BATCH JOBS TO SHARE    *
001500*    11/02/09  JS   ADDED ABEND-PARA-NAME SO THE DUMP LINE SHOWS *
001600*                   WHICH PARAGRAPH BLEW UP WITHOUT GREPPING THE *
001700*                   JOBLOG                                       *
001800*    03/30/13  RFM  WIDENED ABEND-REASON FROM 40 TO 60 - THE     *
001900*                   AMENITY DUP-KEY MESSAGE WAS TRUNCATING       *
002000*    09/09/98  TGD  Y2K - ABEND-DATE NOW 9(8) CCYYMMDD, WAS 9(6) *
002100******************************************************************
002200 01  ABEND-REC.
002300     05  ABEND-DATE                  PIC 9(8).
002400     05  FILLER                      PIC X(1)   VALUE SPACE.
002500     05  ABEND-PARA-NAME             PIC X(20).
002600     05  FILLER                      PIC X(1)   VALUE SPACE.
002700     05  ABEND-REASON                PIC X(60).
002800     05  FILLER                      PIC X(1)   VALUE SPACE.
002900     05  EXPECTED-VAL                PIC X(10).
003000     05  FILLER                      PIC X(1)   VALUE SPACE.
003100     05  ACTUAL-VAL                  PIC X(10).
003200     05  FILLER                      PIC X(18)  VALUE SPACES.
